000010*================================================================*
000020*  COPYBOOK:  TRANSAC                                            *
000030*  TITLE..:  NORMALIZED TRANSACTION RECORD - MERCHANT LEDGER     *
000040*  SHOP...:  CREDORA FINANCE BATCH SYSTEMS                       *
000050*----------------------------------------------------------------*
000060*  ONE RECORD PER LEDGER EVENT PRESENTED TO THE MERCHANT-FINANCE *
000070*  BATCH SUITE (PNLCALC, SKUANLZ, CASHFCST).  FILE IS SORTED     *
000080*  ASCENDING BY TXN-USER-ID THEN TXN-OCCURRED-DATE BEFORE THE    *
000090*  NIGHTLY RUN PICKS IT UP.  TXN-TYPE DRIVES EVERY ACCUMULATION  *
000100*  RULE DOWNSTREAM - KEEP THE 88-LEVELS BELOW IN STEP WITH THE   *
000110*  VALUES THE UPSTREAM FEED PRODUCES.                            *
000120*----------------------------------------------------------------*
000130*  MAINT LOG                                                     *
000140*  DATE     INIT  TKT#     DESCRIPTION                           *
000150*  -------- ----  -------  ----------------------------------    *
000160*  03/12/90 RGB   CR-0041  ORIGINAL LAYOUT FOR LEDGER FEED        *
000170*  22/07/91 NMB   CR-0058  ADDED TXN-COST-PER-UNIT OVERRIDE       *
000180*  14/02/93 CDP   CR-0102  ADDED TXN-CAMPAIGN-ID FOR AD ATTRIB    *
000190*  09/10/96 SRU   CR-0177  SPLIT OCCURRED-DATE REDEFINES FOR      *
000200*                          DAY-OF-WEEK DERIVATION                *
000210*  11/01/99 RGA   CR-0210  Y2K - OCCURRED-DATE CONFIRMED 4-DIGIT  *
000220*                          YEAR END TO END, NO WINDOWING USED     *
000230*  11/04/02 KR    CR-0230  ROUTINE REVIEW - NO CHANGE REQUIRED     *
000240*================================================================*
000250  01  WS-ENT-TRANSACCION.
000260      05  TXN-ID                      PIC X(36).
000270      05  TXN-USER-ID                 PIC X(36).
000280      05  TXN-PLATFORM                PIC X(20).
000290      05  TXN-TYPE                    PIC X(15).
000300          88  TXN-TIPO-ORDEN              VALUE 'order'.
000310          88  TXN-TIPO-REEMBOLSO          VALUE 'refund'.
000320          88  TXN-TIPO-PAUTA               VALUE 'ad_spend'.
000330          88  TXN-TIPO-GASTO               VALUE 'expense'.
000340          88  TXN-TIPO-PAGO-MERCH          VALUE 'payout'.
000350          88  TXN-TIPO-COSTO-INVENT        VALUE 'inventory_cost'.
000360      05  TXN-AMOUNT                  PIC S9(13)V99.
000370      05  TXN-CURRENCY                PIC X(03).
000380          88  TXN-MONEDA-USD               VALUE 'USD'.
000390      05  TXN-AMOUNT-USD              PIC S9(13)V99.
000400      05  TXN-PRODUCT-ID               PIC X(36).
000410      05  TXN-QUANTITY                PIC S9(7).
000420      05  TXN-COST-PER-UNIT           PIC S9(13)V99.
000430      05  TXN-CAMPAIGN-ID              PIC X(36).
000440      05  TXN-OCCURRED-DATE           PIC 9(8).
000450      05  TXN-OCCURRED-DATE-R REDEFINES TXN-OCCURRED-DATE.
000460          10  TXN-OCC-AAAA             PIC 9(4).
000470          10  TXN-OCC-MM               PIC 9(2).
000480          10  TXN-OCC-DD               PIC 9(2).
000490      05  TXN-DAY-OF-WEEK              PIC 9(1).
000500          88  TXN-DOW-LUNES                VALUE 1.
000510          88  TXN-DOW-DOMINGO              VALUE 7.
000520      05  FILLER                       PIC X(20).
