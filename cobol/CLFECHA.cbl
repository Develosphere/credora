000010*-----------------------------------------------------------------*
000020* THIS SUBPROGRAM IS THE SHOP'S ONE AND ONLY DATE KERNEL.  EVERY  *
000030* BATCH THAT NEEDS TO VALIDATE A YYYYMMDD DATE, DERIVE ITS DAY OF *
000040* WEEK (1=MONDAY THRU 7=SUNDAY) OR TEST WHETHER IT FALLS INSIDE A *
000050* CALLER-SUPPLIED [FROM,TO] WINDOW CALLS HERE INSTEAD OF ROLLING  *
000060* ITS OWN CALENDAR ARITHMETIC.  DAY-OF-WEEK USES ZELLER'S         *
000070* CONGRUENCE - SEE 2000-CALC-DIA-SEMANA BELOW.                    *
000080*-----------------------------------------------------------------*
000090* MAINT LOG                                                       *
000100* DATE     INIT  TKT#     DESCRIPTION                             *
000110* -------- ----  -------  -----------------------------------     *
000120* 01/15/88 DF    CR-0007  ORIGINAL - DATE VALIDATION ONLY          *
000130* 06/22/89 DF    CR-0019  ADDED ZELLER DAY-OF-WEEK DERIVATION      *
000140* 03/11/90 RH    CR-0033  ADDED [FROM,TO] RANGE TEST FOR PNLCALC   *
000150* 09/30/91 MO    CR-0066  FIXED LEAP-YEAR CENTURY TEST (DIV 400)   *
000160* 07/14/94 LC    CR-0151  TABLE-DRIVEN DAYS-PER-MONTH, WAS A       *
000170*                         12-WAY EVALUATE BEFORE THIS CHANGE       *
000180* 11/02/98 TA    CR-0203  Y2K - CONFIRMED ALL CALLERS PASS A FULL  *
000190*                         4-DIGIT YEAR; NO WINDOWING LOGIC ADDED   *
000200* 02/19/99 TA    CR-0209  Y2K - RANGE TEST VERIFIED ACROSS THE     *
000210*                         1999/2000 CENTURY BOUNDARY                *
000220* 18/04/03 KR    CR-0220  REMOVED DEAD WS-ZEL-H-EDITADO REDEFINES   *
000230*                         (BINARY FIELD REDEFINED BY ZONED PIC -    *
000240*                         NEVER BYTE-SAFE, NEVER REFERENCED).       *
000250*                         ADDED LK-CLF-HASTA-R COMPONENT SPLIT TO   *
000260*                         MATCH LK-CLF-FECHA-R, AND A CALL COUNTER  *
000270*                         FOR OPERATIONS VOLUME REPORTING.          *
000280* 05/08/04 KR    CR-0236  REMOVED THE UNUSED C01/DIGITO-VALIDO/UPSI-0 *
000290*                         SPECIAL-NAMES CLAUSES                       *
000300* 10/08/04 KR    CR-0246  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED*
000310*                         A CLASS TEST FOR THE INCOMING DATE'S DIGITS  *
000320*                         AND A REJECT PATH AHEAD OF THE RANGE CHECKS  *
000330*                         BELOW - A PIC 9 FIELD OVER LINKAGE IS NOT    *
000340*                         GUARANTEED NUMERIC IF THE CALLER PASSED      *
000350*                         GARBAGE                                      *
000360*-----------------------------------------------------------------*
000370   IDENTIFICATION DIVISION.
000380   PROGRAM-ID. CLFECHA.
000390   AUTHOR. D. FEINSTEIN.
000400   INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000410   DATE-WRITTEN. 01/15/88.
000420   DATE-COMPILED.
000430   SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000440*-----------------------------------------------------------------*
000450   ENVIRONMENT DIVISION.
000460   CONFIGURATION SECTION.
000470  
000480   SPECIAL-NAMES.
000490       CLASS W00-CLASE-DIGITOS IS '0' THRU '9'.                    CR-0246
000500*-----------------------------------------------------------------*
000510   DATA DIVISION.
000520*-----------------------------------------------------------------*
000530   WORKING-STORAGE SECTION.
000540  
000550   01  WS-TABLA-MESES.
000560       05  WS-TBL-MESES-FLAT        PIC X(24)
000570                     VALUE '312829303130313130313031'.
000580       05  WS-TBL-DIAS-MES REDEFINES WS-TBL-MESES-FLAT
000590                     OCCURS 12 TIMES
000600                     PIC 9(02).
000610       05  FILLER                    PIC X(04).
000620  
000630   01  WS-FECHA-TRABAJO.
000640       05  WS-DIAS-MES-AJUSTADO      PIC 9(02)  VALUE ZEROES.
000650       05  WS-SW-BISIESTO            PIC X(01)  VALUE 'N'.
000660           88  WS-ANIO-BISIESTO          VALUE 'S'.
000670           88  WS-ANIO-NO-BISIESTO       VALUE 'N'.
000680       05  WS-IND-MES                PIC 9(02)  COMP VALUE ZEROES.
000690       05  FILLER                    PIC X(08).
000700  
000710   01  WS-ZELLER-TRABAJO.
000720       05  WS-ZEL-Q                  PIC S9(4)  COMP VALUE ZEROES.
000730       05  WS-ZEL-M                  PIC S9(4)  COMP VALUE ZEROES.
000740       05  WS-ZEL-A                  PIC S9(4)  COMP VALUE ZEROES.
000750       05  WS-ZEL-K                  PIC S9(4)  COMP VALUE ZEROES.
000760       05  WS-ZEL-J                  PIC S9(4)  COMP VALUE ZEROES.
000770       05  WS-ZEL-TERM1              PIC S9(4)  COMP VALUE ZEROES.
000780       05  WS-ZEL-TERM2              PIC S9(4)  COMP VALUE ZEROES.
000790       05  WS-ZEL-TERM3              PIC S9(4)  COMP VALUE ZEROES.
000800       05  WS-ZEL-SUMA               PIC S9(6)  COMP VALUE ZEROES.
000810       05  WS-ZEL-H                  PIC S9(4)  COMP VALUE ZEROES.
000820       05  FILLER                    PIC X(08).
000830  
000840   01  WS-DIVISION-AUX.
000850       05  WS-DIV-RESULTADO          PIC S9(6)  COMP VALUE ZEROES.
000860       05  WS-DIV-RESIDUO            PIC S9(4)  COMP VALUE ZEROES.
000870       05  FILLER                    PIC X(06).
000880  
000890   01  WS-MENSAJES-ERROR.
000900       05  WS-MSG-NO-NUMERICO        PIC X(40)
000910                     VALUE 'FECHA CONTIENE DIGITOS NO NUMERICOS'.
000920       05  WS-MSG-ANIO-INVALIDO      PIC X(40)
000930                     VALUE 'ANIO FUERA DE RANGO 1900-2999'.
000940       05  WS-MSG-MES-INVALIDO       PIC X(40)
000950                     VALUE 'MES FUERA DE RANGO 01-12'.
000960       05  WS-MSG-DIA-INVALIDO       PIC X(40)
000970                     VALUE 'DIA FUERA DE RANGO PARA EL MES/ANIO'.
000980       05  FILLER                    PIC X(10).
000990  
001000   77  WS-CONT-LLAMADAS               PIC S9(7)  COMP VALUE ZERO. CR-0220
001010  
001020*-----------------------------------------------------------------*
001030   LINKAGE SECTION.
001040*-----------------------------------------------------------------*
001050   01  LK-CLF-ENTRADA.
001060       05  LK-CLF-FECHA              PIC 9(8).
001070       05  LK-CLF-FECHA-R REDEFINES LK-CLF-FECHA.
001080           10  LK-CLF-FEC-AAAA        PIC 9(4).
001090           10  LK-CLF-FEC-MM          PIC 9(2).
001100           10  LK-CLF-FEC-DD          PIC 9(2).
001110       05  LK-CLF-DESDE              PIC 9(8).
001120       05  LK-CLF-HASTA              PIC 9(8).
001130       05  LK-CLF-HASTA-R REDEFINES LK-CLF-HASTA.                 CR-0220 
001140           10  LK-CLF-HAS-AAAA        PIC 9(4).
001150           10  LK-CLF-HAS-MM          PIC 9(2).
001160           10  LK-CLF-HAS-DD          PIC 9(2).
001170       05  FILLER                    PIC X(10).
001180  
001190   01  LK-CLF-SALIDA.
001200       05  LK-CLF-VALIDA             PIC X(01)  VALUE 'N'.
001210           88  LK-CLF-FECHA-VALIDA       VALUE 'S'.
001220           88  LK-CLF-FECHA-INVALIDA     VALUE 'N'.
001230       05  LK-CLF-DIA-SEMANA         PIC 9(01)  VALUE ZERO.
001240       05  LK-CLF-EN-RANGO           PIC X(01)  VALUE 'N'.
001250           88  LK-CLF-DENTRO-RANGO       VALUE 'S'.
001260           88  LK-CLF-FUERA-RANGO        VALUE 'N'.
001270       05  LK-CLF-MOTIVO-ERROR.
001280           10  LK-CLF-COD-ERROR      PIC X(20)  VALUE SPACES.
001290           10  LK-CLF-DES-ERROR      PIC X(40)  VALUE SPACES.
001300       05  FILLER                    PIC X(10).
001310  
001320*-----------------------------------------------------------------*
001330   PROCEDURE DIVISION USING LK-CLF-ENTRADA, LK-CLF-SALIDA.
001340*-----------------------------------------------------------------*
001350  
001360   0000-CLFECHA-PRINCIPAL.
001370  
001380       ADD 1 TO WS-CONT-LLAMADAS.                                 CR-0220 
001390  
001400       INITIALIZE LK-CLF-SALIDA.
001410  
001420       PERFORM 1000-VALIDAR-FECHA
001430          THRU 1000-VALIDAR-FECHA-FIN.
001440  
001450       IF LK-CLF-FECHA-VALIDA
001460          PERFORM 2000-CALC-DIA-SEMANA
001470             THRU 2000-CALC-DIA-SEMANA-FIN
001480          PERFORM 3000-VALIDAR-RANGO
001490             THRU 3000-VALIDAR-RANGO-FIN
001500       END-IF.
001510  
001520       EXIT PROGRAM.
001530  
001540*-----------------------------------------------------------------*
001550   1000-VALIDAR-FECHA.
001560  
001570       MOVE 'S' TO LK-CLF-VALIDA.
001580  
001590       IF LK-CLF-FECHA NOT W00-CLASE-DIGITOS                       CR-0246
001600          MOVE 'N' TO LK-CLF-VALIDA                                CR-0246
001610          MOVE 'FECVAL-00' TO LK-CLF-COD-ERROR                     CR-0246
001620          MOVE WS-MSG-NO-NUMERICO TO LK-CLF-DES-ERROR              CR-0246
001630          GO TO 1000-VALIDAR-FECHA-FIN                             CR-0246
001640       END-IF.                                                     CR-0246
001650  
001660       IF LK-CLF-FEC-AAAA < 1900 OR LK-CLF-FEC-AAAA > 2999
001670          MOVE 'N' TO LK-CLF-VALIDA
001680          MOVE 'FECVAL-01' TO LK-CLF-COD-ERROR
001690          MOVE WS-MSG-ANIO-INVALIDO TO LK-CLF-DES-ERROR
001700          GO TO 1000-VALIDAR-FECHA-FIN
001710       END-IF.
001720  
001730       IF LK-CLF-FEC-MM < 1 OR LK-CLF-FEC-MM > 12
001740          MOVE 'N' TO LK-CLF-VALIDA
001750          MOVE 'FECVAL-02' TO LK-CLF-COD-ERROR
001760          MOVE WS-MSG-MES-INVALIDO TO LK-CLF-DES-ERROR
001770          GO TO 1000-VALIDAR-FECHA-FIN
001780       END-IF.
001790  
001800       PERFORM 1100-CALC-BISIESTO
001810          THRU 1100-CALC-BISIESTO-FIN.
001820  
001830       MOVE LK-CLF-FEC-MM TO WS-IND-MES.
001840       MOVE WS-TBL-DIAS-MES (WS-IND-MES) TO WS-DIAS-MES-AJUSTADO.
001850  
001860       IF LK-CLF-FEC-MM = 02 AND WS-ANIO-BISIESTO
001870          ADD 1 TO WS-DIAS-MES-AJUSTADO
001880       END-IF.
001890  
001900       IF LK-CLF-FEC-DD < 1 OR LK-CLF-FEC-DD > WS-DIAS-MES-AJUSTADO
001910          MOVE 'N' TO LK-CLF-VALIDA
001920          MOVE 'FECVAL-03' TO LK-CLF-COD-ERROR
001930          MOVE WS-MSG-DIA-INVALIDO TO LK-CLF-DES-ERROR
001940       END-IF.
001950  
001960   1000-VALIDAR-FECHA-FIN.
001970       EXIT.
001980  
001990*-----------------------------------------------------------------*
002000   1100-CALC-BISIESTO.                                            CR-0066 
002010  
002020       MOVE 'N' TO WS-SW-BISIESTO.
002030  
002040       DIVIDE LK-CLF-FEC-AAAA BY 4
002050          GIVING WS-DIV-RESULTADO REMAINDER WS-DIV-RESIDUO.
002060  
002070       IF WS-DIV-RESIDUO = 0
002080          DIVIDE LK-CLF-FEC-AAAA BY 100
002090             GIVING WS-DIV-RESULTADO REMAINDER WS-DIV-RESIDUO
002100          IF WS-DIV-RESIDUO = 0
002110             DIVIDE LK-CLF-FEC-AAAA BY 400
002120                GIVING WS-DIV-RESULTADO REMAINDER WS-DIV-RESIDUO
002130             IF WS-DIV-RESIDUO = 0
002140                MOVE 'S' TO WS-SW-BISIESTO
002150             END-IF
002160          ELSE
002170             MOVE 'S' TO WS-SW-BISIESTO
002180          END-IF
002190       END-IF.
002200  
002210   1100-CALC-BISIESTO-FIN.
002220       EXIT.
002230  
002240*-----------------------------------------------------------------*
002250* ZELLER'S CONGRUENCE, GREGORIAN FORM, ALL INTEGER ARITHMETIC.    *
002260* JAN AND FEB ARE TREATED AS MONTHS 13 AND 14 OF THE PRIOR YEAR.  *
002270* RESULT IS REMAPPED FROM ZELLER'S 0=SATURDAY..6=FRIDAY TO THE    *
002280* SHOP STANDARD 1=MONDAY..7=SUNDAY EXPECTED BY EVERY CALLER.      *
002290*-----------------------------------------------------------------*
002300   2000-CALC-DIA-SEMANA.                                          CR-0019 
002310  
002320       MOVE LK-CLF-FEC-DD   TO WS-ZEL-Q.
002330       MOVE LK-CLF-FEC-MM   TO WS-ZEL-M.
002340       MOVE LK-CLF-FEC-AAAA TO WS-ZEL-A.
002350  
002360       IF WS-ZEL-M < 3
002370          ADD 12 TO WS-ZEL-M
002380          SUBTRACT 1 FROM WS-ZEL-A
002390       END-IF.
002400  
002410       DIVIDE WS-ZEL-A BY 100 GIVING WS-ZEL-J REMAINDER WS-ZEL-K.
002420  
002430       COMPUTE WS-ZEL-TERM1 = (13 * (WS-ZEL-M + 1)) / 5.
002440       COMPUTE WS-ZEL-TERM2 = WS-ZEL-K / 4.
002450       COMPUTE WS-ZEL-TERM3 = WS-ZEL-J / 4.
002460  
002470       COMPUTE WS-ZEL-SUMA = WS-ZEL-Q + WS-ZEL-TERM1 + WS-ZEL-K
002480                            + WS-ZEL-TERM2 + WS-ZEL-TERM3
002490                            + (5 * WS-ZEL-J).
002500  
002510       DIVIDE WS-ZEL-SUMA BY 7 GIVING WS-DIV-RESULTADO
002520                                 REMAINDER WS-ZEL-H.
002530  
002540       ADD WS-ZEL-H 5 GIVING WS-ZEL-SUMA.
002550       DIVIDE WS-ZEL-SUMA BY 7 GIVING WS-DIV-RESULTADO
002560                                 REMAINDER WS-ZEL-TERM1.
002570       COMPUTE LK-CLF-DIA-SEMANA = WS-ZEL-TERM1 + 1.
002580  
002590   2000-CALC-DIA-SEMANA-FIN.
002600       EXIT.
002610  
002620*-----------------------------------------------------------------*
002630   3000-VALIDAR-RANGO.                                            CR-0033 
002640  
002650       IF LK-CLF-DESDE = 0 AND LK-CLF-HASTA = 0
002660          MOVE 'S' TO LK-CLF-EN-RANGO
002670       ELSE
002680          IF LK-CLF-FECHA >= LK-CLF-DESDE AND
002690             LK-CLF-FECHA <= LK-CLF-HASTA
002700             MOVE 'S' TO LK-CLF-EN-RANGO
002710          ELSE
002720             MOVE 'N' TO LK-CLF-EN-RANGO
002730          END-IF
002740       END-IF.
002750  
002760   3000-VALIDAR-RANGO-FIN.
002770       EXIT.
