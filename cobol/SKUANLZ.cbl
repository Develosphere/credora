000010*-----------------------------------------------------------------*
000020* THIS PROGRAM IS THE NIGHTLY PER-SKU UNIT-ECONOMICS REPORT.  FOR   *
000030* EACH PRODUCT OF THE MERCHANT ON THE PARM CARD IT SCANS THAT       *
000040* MERCHANT'S ENTIRE TRANSACTION HISTORY (HELD IN A WORKING-STORAGE  *
000050* TABLE SO IT CAN BE RE-SCANNED ONE PRODUCT AT A TIME), COUNTS       *
000060* ORDERS AND REFUNDS, AND ATTRIBUTES AD SPEND: ANY CAMPAIGN WITH AT  *
000070* LEAST ONE TRANSACTION AGAINST THE SKU HAS ITS FULL SPEND CHARGED   *
000080* TO THAT SKU (NOT JUST A PRO-RATA SHARE) AND ITS ORDER-TYPE         *
000090* TRANSACTIONS FOR THE SKU COUNTED AS CONVERSIONS.  IT ALSO PROVES   *
000100* OUT THE DAILY-PROFIT RANGE QUERY FROM THE PARM CARD'S DATE WINDOW, *
000110* BUCKET BY OCCURRENCE DATE, ON EVERY RUN.                           *
000120*-----------------------------------------------------------------*
000130* MAINT LOG                                                         *
000140* DATE     INIT  TKT#     DESCRIPTION                               *
000150* -------- ----  -------  ----------------------------------        *
000160* 22/07/91 NMB   CR-0060  ORIGINAL - ORDERS, REFUNDS, REVENUE PER    *
000170*                         SKU, NO AD ATTRIBUTION YET                  *
000180* 14/02/93 CDP   CR-0106  ADDED CAMPAIGN SPEND ATTRIBUTION, CAC AND   *
000190*                         ALLOCATED AD COST                           *
000200* 07/03/95 CDP   CR-0142  ADDED DEPLETION RATE AND TRUE ROAS          *
000210* 09/10/96 SRU   CR-0181  ADDED DAILY-PROFIT RANGE QUERY UNDER THE    *
000220*                         UPSI-0 TEST SWITCH (CR FROM MERCHANT-       *
000230*                         FINANCE FOR A PROOF-OF-CONCEPT SCREEN)       *
000240* 11/01/99 RGA   CR-0216  Y2K REVIEW - OCCURRED-DATE RANGE TEST IS    *
000250*                         A STRAIGHT 8-DIGIT NUMERIC COMPARE, NO       *
000260*                         WINDOWING NEEDED                            *
000270* 14/09/02 KR    CR-0225  REMOVED TWO DEAD REDEFINES OF BINARY         *
000280*                         COUNTERS BY ZONED PICTURES (NEVER BYTE-      *
000290*                         COMPATIBLE, NEVER REFERENCED); ADDED A       *
000300*                         TRANSACTION-DATE COMPONENT SPLIT, A SKU       *
000310*                         ID-PREFIX SPLIT, AND A REFUND COUNTER         *
000320* 05/08/04 KR    CR-0232  DAILY-PROFIT RANGE QUERY WAS GATED BEHIND A   *
000330*                         UPSI-0 TEST SWITCH THAT NOTHING ON THE PARM   *
000340*                         CARD EVER SET - QUERY NOW RUNS EVERY PASS AS  *
000350*                         MERCHANT-FINANCE ORIGINALLY REQUESTED;         *
000360*                         REMOVED THE UNUSED C01/DIGITO-VALIDO/UPSI-0    *
000370*                         SPECIAL-NAMES CLAUSES; ADDED SKU-ID, REVENUE,  *
000380*                         ATTRIBUTED SPEND AND ON-HAND QTY TO THE        *
000390*                         DETAIL LINE - ALL FOUR WERE ALREADY BEING      *
000400*                         ACCUMULATED BUT NEVER PRINTED                  *
000410* 10/08/04 KR    CR-0244  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED  *
000420*                         SPECIAL-NAMES FOR THE OPERATOR CONSOLE AND     *
000430*                         ROUTED THE FATAL PARM-FILE MESSAGES TO IT      *
000440*-----------------------------------------------------------------*
000450     IDENTIFICATION DIVISION.
000460     PROGRAM-ID. SKUANLZ.
000470     AUTHOR. N. BARSOTTI.
000480     INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000490     DATE-WRITTEN. 22/07/91.
000500     DATE-COMPILED.
000510     SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000520*-----------------------------------------------------------------*
000530     ENVIRONMENT DIVISION.
000540     CONFIGURATION SECTION.
000550  
000560     SPECIAL-NAMES.
000570         CONSOLE IS CONSOLA-OPERADOR.                              CR-0244
000580  
000590     INPUT-OUTPUT SECTION.
000600     FILE-CONTROL.
000610  
000620         SELECT ENT-PARAMETROS
000630             ASSIGN TO 'PARMSKU'
000640             ORGANIZATION IS LINE SEQUENTIAL
000650             FILE STATUS IS FS-PARAMETROS.
000660  
000670         SELECT ENT-PRODUCTOS
000680             ASSIGN TO 'PRODUCTS'
000690             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS FS-PRODUCTOS.
000710  
000720         SELECT ENT-CAMPANAS
000730             ASSIGN TO 'CAMPAIGNS'
000740             ORGANIZATION IS LINE SEQUENTIAL
000750             FILE STATUS IS FS-CAMPANAS.
000760  
000770         SELECT ENT-TRANSACCIONES
000780             ASSIGN TO 'TRANSACTIONS'
000790             ORGANIZATION IS LINE SEQUENTIAL
000800             FILE STATUS IS FS-TRANSACCIONES.
000810  
000820         SELECT SAL-SKUANLZ
000830             ASSIGN TO 'SKU-REPORT'
000840             ORGANIZATION IS LINE SEQUENTIAL
000850             FILE STATUS IS FS-SKUANLZ.
000860  
000870*-----------------------------------------------------------------*
000880     DATA DIVISION.
000890  
000900     FILE SECTION.
000910  
000920     FD  ENT-PARAMETROS.
000930     01  WS-ENT-PARAMETROS.
000940         05  PRM-USER-ID                  PIC X(36).
000950         05  PRM-FECHA-DESDE               PIC 9(8).
000960         05  PRM-FECHA-HASTA               PIC 9(8).
000970         05  FILLER                        PIC X(20).
000980  
000990     FD  ENT-PRODUCTOS.
001000         COPY PRODUCTO.
001010  
001020     FD  ENT-CAMPANAS.
001030         COPY CAMPANA.
001040  
001050     FD  ENT-TRANSACCIONES.
001060         COPY TRANSAC.
001070  
001080     FD  SAL-SKUANLZ.
001090     01  WS-SAL-SKUANLZ                    PIC X(132).
001100  
001110*-----------------------------------------------------------------*
001120     WORKING-STORAGE SECTION.
001130  
001140     01  WS-ESTADOS-ARCHIVO.
001150         05  FS-PARAMETROS                 PIC X(02).
001160             88  FS-PARAMETROS-FILE-OK         VALUE '00'.
001170         05  FS-PRODUCTOS                  PIC X(02).
001180             88  FS-PRODUCTOS-FILE-OK          VALUE '00'.
001190             88  FS-PRODUCTOS-FILE-EOF         VALUE '10'.
001200         05  FS-CAMPANAS                   PIC X(02).
001210             88  FS-CAMPANAS-FILE-OK           VALUE '00'.
001220             88  FS-CAMPANAS-FILE-EOF          VALUE '10'.
001230         05  FS-TRANSACCIONES              PIC X(02).
001240             88  FS-TRANSACCIONES-FILE-OK      VALUE '00'.
001250             88  FS-TRANSACCIONES-FILE-EOF     VALUE '10'.
001260         05  FS-SKUANLZ                    PIC X(02).
001270             88  FS-SKUANLZ-FILE-OK            VALUE '00'.
001280         05  FILLER                        PIC X(06).
001290  
001300     01  WS-SWITCHES.
001310         05  WS-SW-FIN-PRODUCTOS            PIC X(01)  VALUE 'N'.
001320             88  WS-HAY-MAS-PRODUCTOS           VALUE 'N'.
001330             88  WS-NO-HAY-MAS-PRODUCTOS        VALUE 'S'.
001340         05  WS-SW-FIN-CAMPANAS             PIC X(01)  VALUE 'N'.
001350             88  WS-HAY-MAS-CAMPANAS            VALUE 'N'.
001360             88  WS-NO-HAY-MAS-CAMPANAS         VALUE 'S'.
001370         05  WS-SW-FIN-TRANSACCIONES        PIC X(01)  VALUE 'N'.
001380             88  WS-HAY-MAS-TRANSACCIONES       VALUE 'N'.
001390             88  WS-NO-HAY-MAS-TRANSACCIONES    VALUE 'S'.
001400         05  FILLER                         PIC X(07).
001410  
001420     01  WS-TABLA-PRODUCTOS.
001430         05  WS-CONT-PRODUCTOS              PIC S9(5) COMP VALUE ZERO.
001440          05  WS-TBL-PRODUCTO OCCURS 2000 TIMES.
001450             10  WS-TBL-PRD-ID              PIC X(36).
001460             10  WS-TBL-PRD-ID-R REDEFINES WS-TBL-PRD-ID.         CR-0225 
001470                 15  WS-TBL-PRD-ID-PFX            PIC X(08).      CR-0225 
001480                 15  FILLER                       PIC X(28).      CR-0225 
001490             10  WS-TBL-PRD-SKU              PIC X(20).
001500             10  WS-TBL-PRD-NAME             PIC X(40).
001510             10  WS-TBL-PRD-COSTO            PIC S9(13)V99.
001520             10  WS-TBL-PRD-PRECIO           PIC S9(13)V99.
001530             10  WS-TBL-PRD-INVENTARIO       PIC S9(7).
001540         05  FILLER                         PIC X(08).
001550  
001560     01  WS-TABLA-CAMPANAS.
001570         05  WS-CONT-CAMPANAS               PIC S9(5) COMP VALUE ZERO.
001580         05  WS-TBL-CAMPANA OCCURS 2000 TIMES
001590                             INDEXED BY WS-IDX-CAMP.
001600             10  WS-TBL-CMP-ID               PIC X(36).
001610             10  WS-TBL-CMP-SPEND            PIC S9(13)V99.
001620         05  FILLER                         PIC X(08).
001630  
001640     01  WS-TABLA-TRANSACCIONES.
001650         05  WS-CONT-TRANSACCIONES          PIC S9(7) COMP VALUE ZERO.
001660          05  WS-TBL-TRANSACCION OCCURS 20000 TIMES.
001670             10  WS-TBL-TXN-PRD-ID           PIC X(36).
001680             10  WS-TBL-TXN-CMP-ID           PIC X(36).
001690             10  WS-TBL-TXN-TIPO             PIC X(15).
001700                 88  WS-TBL-TXN-TIPO-ORDEN       VALUE 'order'.
001710                 88  WS-TBL-TXN-TIPO-REEMBOLSO   VALUE 'refund'.
001720             10  WS-TBL-TXN-MONTO-EFECTIVO    PIC S9(13)V99.
001730             10  WS-TBL-TXN-CANTIDAD          PIC S9(7).
001740             10  WS-TBL-TXN-FECHA             PIC 9(8).
001750             10  WS-TBL-TXN-FECHA-R REDEFINES WS-TBL-TXN-FECHA.   CR-0225 
001760                 15  WS-TBL-TXN-FEC-AAAA          PIC 9(4).       CR-0225 
001770                 15  WS-TBL-TXN-FEC-MM            PIC 9(2).       CR-0225 
001780                 15  WS-TBL-TXN-FEC-DD            PIC 9(2).       CR-0225 
001790         05  FILLER                         PIC X(08).
001800  
001810     01  WS-TABLA-CAMPANAS-VISTAS.
001820         05  WS-CONT-VISTAS                 PIC S9(4) COMP VALUE ZERO.
001830         05  WS-TBL-VISTA OCCURS 200 TIMES  PIC X(36).
001840         05  FILLER                         PIC X(08).
001850  
001860     01  WS-INDICES-TRABAJO.
001870         05  WS-IDX-PRD                     PIC S9(5) COMP VALUE ZERO.
001880         05  WS-IDX-TXN                     PIC S9(7) COMP VALUE ZERO.
001890         05  WS-IDX-VISTA                   PIC S9(4) COMP VALUE ZERO.
001900         05  WS-SW-YA-VISTA                 PIC X(01) VALUE 'N'.
001910             88  WS-CAMPANA-YA-VISTA            VALUE 'S'.
001920             88  WS-CAMPANA-NUEVA                VALUE 'N'.
001930         05  FILLER                         PIC X(07).
001940  
001950     01  WS-ACUMULADORES-SKU.
001960         05  WS-SKU-ORDENES                 PIC 9(9)       VALUE ZERO.
001970         05  WS-SKU-REEMBOLSOS               PIC 9(9)       VALUE ZERO.
001980         05  WS-SKU-REVENUE                 PIC S9(13)V99  VALUE ZERO.
001990         05  WS-SKU-UNIDADES-VENDIDAS        PIC S9(9)      VALUE ZERO.
002000         05  WS-SKU-SPEND-ATRIBUIDO          PIC S9(13)V99  VALUE ZERO.
002010         05  WS-SKU-CONVERSIONES-ATRIB       PIC 9(9)       VALUE ZERO.
002020         05  WS-SKU-GANANCIA-RANGO           PIC S9(13)V99  VALUE ZERO.
002030         05  WS-SKU-CAC                     PIC S9(13)V99  VALUE ZERO.
002040         05  WS-SKU-COSTO-PAUTA-ALOC         PIC S9(13)V99  VALUE ZERO.
002050         05  WS-SKU-PROFIT-UNIDAD            PIC S9(13)V99  VALUE ZERO.
002060         05  WS-SKU-TASA-REEMBOLSO           PIC S9V9(4)    VALUE ZERO.
002070         05  WS-SKU-TASA-DEPLETION           PIC S9(7)V99   VALUE ZERO.
002080         05  WS-SKU-ROAS-REAL                PIC S9(9)V99   VALUE ZERO.
002090         05  WS-SKU-MARGEN-BRUTO             PIC S9V9(4)    VALUE ZERO.
002100         05  FILLER                         PIC X(08).
002110     01  WS-SKU-REVENUE-DEBUG REDEFINES WS-SKU-REVENUE
002120                                          PIC S9(15).
002130  
002140*-----------------------------------------------------------------*
002150* PRINT-LINE EDIT GROUP - REDEFINES THE REPORT FD BUFFER.          *
002160*-----------------------------------------------------------------*
002170     01  WS-SKU-LINEA.
002180         05  WS-DET-SKU-CODE                PIC X(20)     VALUE SPACES.
002190         05  FILLER                         PIC X(01)     VALUE SPACE.
002200         05  WS-DET-SKU-NAME                PIC X(24)     VALUE SPACES.
002210         05  WS-DET-PRECIO                  PIC ---,---,--9.99 VALUE ZERO.
002220         05  WS-DET-COSTO                   PIC ---,---,--9.99 VALUE ZERO.
002230         05  WS-DET-PROFIT-UNIDAD           PIC ---,---,--9.99 VALUE ZERO.
002240         05  WS-DET-CAC                     PIC ---,---,--9.99 VALUE ZERO.
002250         05  WS-DET-COSTO-PAUTA-ALOC        PIC ---,---,--9.99 VALUE ZERO.
002260         05  WS-DET-TASA-REEMBOLSO          PIC -9.9999   VALUE ZERO.
002270         05  WS-DET-DEPLETION               PIC ----9.99  VALUE ZERO.
002280         05  WS-DET-ROAS-REAL               PIC ----9.99  VALUE ZERO.
002290         05  WS-DET-MARGEN                  PIC -9.9999   VALUE ZERO.
002300         05  WS-DET-ORDENES                 PIC Z(8)9     VALUE ZERO.
002310         05  WS-DET-REEMBOLSOS               PIC Z(8)9     VALUE ZERO.
002320         05  WS-DET-SKU-ID             PIC X(36) VALUE SPACES.     CR-0232
002330         05  WS-DET-REVENUE        PIC ---,---,--9.99 VALUE ZERO.  CR-0232
002340         05  WS-DET-SPEND          PIC ---,---,--9.99 VALUE ZERO.  CR-0232
002350         05  WS-DET-INVENTARIO         PIC -(6)9 VALUE ZERO.       CR-0232
002360         05  FILLER                         PIC X(06)     VALUE SPACES.
002370  
002380     77  WS-CONT-REEMBOLSOS-CORRIDA    PIC S9(7) COMP VALUE ZERO. CR-0225
002390  
002400*-----------------------------------------------------------------*
002410     PROCEDURE DIVISION.
002420*-----------------------------------------------------------------*
002430  
002440         PERFORM 1000-INICIAR-PROGRAMA
002450            THRU 1000-INICIAR-PROGRAMA-FIN.
002460  
002470         PERFORM 2000-ANALIZAR-SKU
002480            THRU 2000-ANALIZAR-SKU-FIN
002490           VARYING WS-IDX-PRD FROM 1 BY 1
002500             UNTIL WS-IDX-PRD > WS-CONT-PRODUCTOS.
002510  
002520         PERFORM 3000-FINALIZAR-PROGRAMA
002530            THRU 3000-FINALIZAR-PROGRAMA-FIN.
002540  
002550         STOP RUN.
002560  
002570*-----------------------------------------------------------------*
002580     1000-INICIAR-PROGRAMA.
002590  
002600         PERFORM 1100-ABRIR-ARCHIVOS
002610            THRU 1100-ABRIR-ARCHIVOS-FIN.
002620  
002630         PERFORM 1200-LEER-PARAMETROS
002640            THRU 1200-LEER-PARAMETROS-FIN.
002650  
002660         PERFORM 1300-CARGAR-PRODUCTOS
002670            THRU 1300-CARGAR-PRODUCTOS-FIN.
002680  
002690         PERFORM 1400-CARGAR-CAMPANAS
002700            THRU 1400-CARGAR-CAMPANAS-FIN.
002710  
002720         PERFORM 1500-CARGAR-TRANSACCIONES
002730            THRU 1500-CARGAR-TRANSACCIONES-FIN.
002740  
002750     1000-INICIAR-PROGRAMA-FIN.
002760         EXIT.
002770  
002780*-----------------------------------------------------------------*
002790     1100-ABRIR-ARCHIVOS.
002800  
002810         OPEN INPUT  ENT-PARAMETROS.
002820         OPEN INPUT  ENT-PRODUCTOS.
002830         OPEN INPUT  ENT-CAMPANAS.
002840         OPEN INPUT  ENT-TRANSACCIONES.
002850         OPEN OUTPUT SAL-SKUANLZ.
002860  
002870         IF NOT FS-PARAMETROS-FILE-OK
002880            DISPLAY 'SKUANLZ - ERROR AL ABRIR PARMSKU: ' FS-PARAMETROS
002890               UPON CONSOLA-OPERADOR                               CR-0244
002900            STOP RUN
002910         END-IF.
002920  
002930     1100-ABRIR-ARCHIVOS-FIN.
002940         EXIT.
002950  
002960*-----------------------------------------------------------------*
002970     1200-LEER-PARAMETROS.
002980  
002990         READ ENT-PARAMETROS.
003000  
003010         IF NOT FS-PARAMETROS-FILE-OK
003020            DISPLAY 'SKUANLZ - PARMSKU SIN REGISTRO DE PARAMETROS' CR-0244
003030               UPON CONSOLA-OPERADOR                               CR-0244
003040            STOP RUN
003050         END-IF.
003060  
003070     1200-LEER-PARAMETROS-FIN.
003080         EXIT.
003090  
003100*-----------------------------------------------------------------*
003110     1300-CARGAR-PRODUCTOS.
003120  
003130         MOVE ZERO TO WS-CONT-PRODUCTOS.
003140         MOVE 'N' TO WS-SW-FIN-PRODUCTOS.
003150  
003160         PERFORM 1310-LEER-PRODUCTO
003170            THRU 1310-LEER-PRODUCTO-FIN
003180           UNTIL WS-NO-HAY-MAS-PRODUCTOS.
003190  
003200     1300-CARGAR-PRODUCTOS-FIN.
003210         EXIT.
003220  
003230     1310-LEER-PRODUCTO.
003240  
003250         READ ENT-PRODUCTOS.
003260  
003270         EVALUATE TRUE
003280             WHEN FS-PRODUCTOS-FILE-EOF
003290                  MOVE 'S' TO WS-SW-FIN-PRODUCTOS
003300             WHEN FS-PRODUCTOS-FILE-OK
003310                  IF PRD-USER-ID = PRM-USER-ID
003320                     AND WS-CONT-PRODUCTOS < 2000
003330                     ADD 1 TO WS-CONT-PRODUCTOS
003340                     MOVE PRD-ID      TO WS-TBL-PRD-ID (WS-CONT-PRODUCTOS)
003350                     MOVE PRD-SKU     TO WS-TBL-PRD-SKU (WS-CONT-PRODUCTOS)
003360                     MOVE PRD-NAME    TO WS-TBL-PRD-NAME (WS-CONT-PRODUCTOS)
003370                     MOVE PRD-UNIT-COST
003380                                   TO WS-TBL-PRD-COSTO (WS-CONT-PRODUCTOS)
003390                     MOVE PRD-SELLING-PRICE
003400                                   TO WS-TBL-PRD-PRECIO (WS-CONT-PRODUCTOS)
003410                     MOVE PRD-INVENTORY-QTY
003420                                TO WS-TBL-PRD-INVENTARIO (WS-CONT-PRODUCTOS)
003430                  END-IF
003440             WHEN OTHER
003450                  DISPLAY 'SKUANLZ - ERROR AL LEER ARCHIVO PRODUCTS'
003460                  DISPLAY 'FILE STATUS: ' FS-PRODUCTOS
003470                  MOVE 'S' TO WS-SW-FIN-PRODUCTOS
003480         END-EVALUATE.
003490  
003500     1310-LEER-PRODUCTO-FIN.
003510         EXIT.
003520  
003530*-----------------------------------------------------------------*
003540     1400-CARGAR-CAMPANAS.
003550  
003560         MOVE ZERO TO WS-CONT-CAMPANAS.
003570         MOVE 'N' TO WS-SW-FIN-CAMPANAS.
003580  
003590         PERFORM 1410-LEER-CAMPANA
003600            THRU 1410-LEER-CAMPANA-FIN
003610           UNTIL WS-NO-HAY-MAS-CAMPANAS.
003620  
003630     1400-CARGAR-CAMPANAS-FIN.
003640         EXIT.
003650  
003660     1410-LEER-CAMPANA.
003670  
003680         READ ENT-CAMPANAS.
003690  
003700         EVALUATE TRUE
003710             WHEN FS-CAMPANAS-FILE-EOF
003720                  MOVE 'S' TO WS-SW-FIN-CAMPANAS
003730             WHEN FS-CAMPANAS-FILE-OK
003740                  IF CMP-USER-ID = PRM-USER-ID
003750                     AND WS-CONT-CAMPANAS < 2000
003760                     ADD 1 TO WS-CONT-CAMPANAS
003770                     MOVE CMP-ID    TO WS-TBL-CMP-ID (WS-CONT-CAMPANAS)
003780                     MOVE CMP-SPEND TO WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS)
003790                  END-IF
003800             WHEN OTHER
003810                  DISPLAY 'SKUANLZ - ERROR AL LEER ARCHIVO CAMPAIGNS'
003820                  DISPLAY 'FILE STATUS: ' FS-CAMPANAS
003830                  MOVE 'S' TO WS-SW-FIN-CAMPANAS
003840         END-EVALUATE.
003850  
003860     1410-LEER-CAMPANA-FIN.
003870         EXIT.
003880  
003890*-----------------------------------------------------------------*
003900     1500-CARGAR-TRANSACCIONES.
003910  
003920         MOVE ZERO TO WS-CONT-TRANSACCIONES.
003930         MOVE 'N' TO WS-SW-FIN-TRANSACCIONES.
003940  
003950         PERFORM 1510-LEER-TRANSACCION
003960            THRU 1510-LEER-TRANSACCION-FIN
003970           UNTIL WS-NO-HAY-MAS-TRANSACCIONES.
003980  
003990     1500-CARGAR-TRANSACCIONES-FIN.
004000         EXIT.
004010  
004020     1510-LEER-TRANSACCION.
004030  
004040         READ ENT-TRANSACCIONES.
004050  
004060         EVALUATE TRUE
004070             WHEN FS-TRANSACCIONES-FILE-EOF
004080                  MOVE 'S' TO WS-SW-FIN-TRANSACCIONES
004090             WHEN FS-TRANSACCIONES-FILE-OK
004100                  IF TXN-USER-ID = PRM-USER-ID
004110                     AND WS-CONT-TRANSACCIONES < 20000
004120                     ADD 1 TO WS-CONT-TRANSACCIONES
004130                     MOVE TXN-PRODUCT-ID
004140                               TO WS-TBL-TXN-PRD-ID (WS-CONT-TRANSACCIONES)
004150                     MOVE TXN-CAMPAIGN-ID
004160                               TO WS-TBL-TXN-CMP-ID (WS-CONT-TRANSACCIONES)
004170                     MOVE TXN-TYPE
004180                               TO WS-TBL-TXN-TIPO (WS-CONT-TRANSACCIONES)
004190                     MOVE TXN-QUANTITY
004200                               TO WS-TBL-TXN-CANTIDAD (WS-CONT-TRANSACCIONES)
004210                     MOVE TXN-OCCURRED-DATE
004220                               TO WS-TBL-TXN-FECHA (WS-CONT-TRANSACCIONES)
004230                     IF TXN-AMOUNT-USD NOT = ZERO
004240                        MOVE TXN-AMOUNT-USD
004250                            TO WS-TBL-TXN-MONTO-EFECTIVO
004260                                           (WS-CONT-TRANSACCIONES)
004270                     ELSE
004280                        MOVE TXN-AMOUNT
004290                            TO WS-TBL-TXN-MONTO-EFECTIVO
004300                                           (WS-CONT-TRANSACCIONES)
004310                     END-IF
004320                  END-IF
004330             WHEN OTHER
004340                  DISPLAY 'SKUANLZ - ERROR AL LEER ARCHIVO TRANSACTIONS'
004350                  DISPLAY 'FILE STATUS: ' FS-TRANSACCIONES
004360                  MOVE 'S' TO WS-SW-FIN-TRANSACCIONES
004370         END-EVALUATE.
004380  
004390     1510-LEER-TRANSACCION-FIN.
004400         EXIT.
004410  
004420*-----------------------------------------------------------------*
004430     2000-ANALIZAR-SKU.
004440  
004450         PERFORM 2100-LIMPIAR-ACUMULADORES
004460            THRU 2100-LIMPIAR-ACUMULADORES-FIN.
004470  
004480         PERFORM 2200-ESCANEAR-TRANSACCIONES
004490            THRU 2200-ESCANEAR-TRANSACCIONES-FIN
004500           VARYING WS-IDX-TXN FROM 1 BY 1
004510             UNTIL WS-IDX-TXN > WS-CONT-TRANSACCIONES.
004520  
004530         PERFORM 2900-CALC-GANANCIA-RANGO
004540            THRU 2900-CALC-GANANCIA-RANGO-FIN.
004550  
004560         PERFORM 2500-CALCULAR-METRICAS-SKU
004570            THRU 2500-CALCULAR-METRICAS-SKU-FIN.
004580  
004590         PERFORM 2600-IMPRIMIR-SKU
004600            THRU 2600-IMPRIMIR-SKU-FIN.
004610  
004620     2000-ANALIZAR-SKU-FIN.
004630         EXIT.
004640  
004650*-----------------------------------------------------------------*
004660     2100-LIMPIAR-ACUMULADORES.
004670  
004680         INITIALIZE WS-ACUMULADORES-SKU.
004690         MOVE ZERO TO WS-CONT-VISTAS.
004700  
004710     2100-LIMPIAR-ACUMULADORES-FIN.
004720         EXIT.
004730  
004740*-----------------------------------------------------------------*
004750     2200-ESCANEAR-TRANSACCIONES.
004760  
004770         IF WS-TBL-TXN-PRD-ID (WS-IDX-TXN) NOT =
004780            WS-TBL-PRD-ID (WS-IDX-PRD)
004790            GO TO 2200-ESCANEAR-TRANSACCIONES-FIN
004800         END-IF.
004810  
004820         EVALUATE TRUE
004830             WHEN WS-TBL-TXN-TIPO-ORDEN (WS-IDX-TXN)
004840                  ADD 1 TO WS-SKU-ORDENES
004850                  ADD WS-TBL-TXN-MONTO-EFECTIVO (WS-IDX-TXN)
004860                                              TO WS-SKU-REVENUE
004870                  IF WS-TBL-TXN-CANTIDAD (WS-IDX-TXN) = ZERO
004880                     ADD 1 TO WS-SKU-UNIDADES-VENDIDAS
004890                  ELSE
004900                     ADD WS-TBL-TXN-CANTIDAD (WS-IDX-TXN)
004910                                         TO WS-SKU-UNIDADES-VENDIDAS
004920                  END-IF
004930                  IF WS-TBL-TXN-CMP-ID (WS-IDX-TXN) NOT = SPACES
004940                     ADD 1 TO WS-SKU-CONVERSIONES-ATRIB
004950                  END-IF
004960             WHEN WS-TBL-TXN-TIPO-REEMBOLSO (WS-IDX-TXN)
004970                  ADD 1 TO WS-SKU-REEMBOLSOS
004980                  ADD 1 TO WS-CONT-REEMBOLSOS-CORRIDA             CR-0225 
004990             WHEN OTHER
005000                  CONTINUE
005010         END-EVALUATE.
005020  
005030         IF WS-TBL-TXN-CMP-ID (WS-IDX-TXN) NOT = SPACES
005040            PERFORM 2300-ATRIBUIR-CAMPANA
005050               THRU 2300-ATRIBUIR-CAMPANA-FIN
005060         END-IF.
005070  
005080     2200-ESCANEAR-TRANSACCIONES-FIN.
005090         EXIT.
005100  
005110*-----------------------------------------------------------------*
005120     2300-ATRIBUIR-CAMPANA.                                       CR-0106 
005130  
005140         MOVE 'N' TO WS-SW-YA-VISTA.
005150  
005160         PERFORM 2310-BUSCAR-VISTA
005170            THRU 2310-BUSCAR-VISTA-FIN
005180           VARYING WS-IDX-VISTA FROM 1 BY 1
005190             UNTIL WS-IDX-VISTA > WS-CONT-VISTAS
005200                OR WS-CAMPANA-YA-VISTA.
005210  
005220         IF WS-CAMPANA-NUEVA
005230            AND WS-CONT-VISTAS < 200
005240            ADD 1 TO WS-CONT-VISTAS
005250            MOVE WS-TBL-TXN-CMP-ID (WS-IDX-TXN)
005260                                 TO WS-TBL-VISTA (WS-CONT-VISTAS)
005270            PERFORM 2320-SUMAR-SPEND-CAMPANA
005280               THRU 2320-SUMAR-SPEND-CAMPANA-FIN
005290         END-IF.
005300  
005310     2300-ATRIBUIR-CAMPANA-FIN.
005320         EXIT.
005330  
005340     2310-BUSCAR-VISTA.
005350  
005360         IF WS-TBL-VISTA (WS-IDX-VISTA) = WS-TBL-TXN-CMP-ID (WS-IDX-TXN)
005370            MOVE 'S' TO WS-SW-YA-VISTA
005380         END-IF.
005390  
005400     2310-BUSCAR-VISTA-FIN.
005410         EXIT.
005420  
005430     2320-SUMAR-SPEND-CAMPANA.
005440  
005450         SET WS-IDX-CAMP TO 1.
005460  
005470         SEARCH WS-TBL-CAMPANA
005480             AT END
005490                 CONTINUE
005500             WHEN WS-TBL-CMP-ID (WS-IDX-CAMP) =
005510                  WS-TBL-TXN-CMP-ID (WS-IDX-TXN)
005520                 ADD WS-TBL-CMP-SPEND (WS-IDX-CAMP)
005530                                     TO WS-SKU-SPEND-ATRIBUIDO
005540         END-SEARCH.
005550  
005560     2320-SUMAR-SPEND-CAMPANA-FIN.
005570         EXIT.
005580  
005590*-----------------------------------------------------------------*
005600* DAILY-PROFIT RANGE QUERY, RUN EVERY PASS.  RESCANS THIS SKU'S     *
005610* TRANSACTIONS BUCKETING BY OCCURRENCE DATE; ANY METHOD THAT         *
005620* PRODUCES THE EXACT SUM OVER [DESDE,HASTA] IS ACCEPTABLE, SO WE     *
005630* IS ACCEPTABLE, SO WE ACCUMULATE DIRECTLY RATHER THAN BUILD A      *
005640* SEPARATE DAILY-BUCKET TABLE.                                      *
005650*-----------------------------------------------------------------*
005660     2900-CALC-GANANCIA-RANGO.                                    CR-0181 
005670  
005680         MOVE ZERO TO WS-SKU-GANANCIA-RANGO.
005690  
005700         PERFORM 2910-SUMAR-GANANCIA-DIA
005710            THRU 2910-SUMAR-GANANCIA-DIA-FIN
005720           VARYING WS-IDX-TXN FROM 1 BY 1
005730             UNTIL WS-IDX-TXN > WS-CONT-TRANSACCIONES.
005740  
005750         DISPLAY 'SKUANLZ - GANANCIA EN RANGO PARA SKU '
005760                 WS-TBL-PRD-SKU (WS-IDX-PRD) ': ' WS-SKU-GANANCIA-RANGO.
005770  
005780     2900-CALC-GANANCIA-RANGO-FIN.
005790         EXIT.
005800  
005810     2910-SUMAR-GANANCIA-DIA.
005820  
005830         IF WS-TBL-TXN-PRD-ID (WS-IDX-TXN) NOT =
005840            WS-TBL-PRD-ID (WS-IDX-PRD)
005850            GO TO 2910-SUMAR-GANANCIA-DIA-FIN
005860         END-IF.
005870  
005880         IF WS-TBL-TXN-FECHA (WS-IDX-TXN) < PRM-FECHA-DESDE
005890            OR WS-TBL-TXN-FECHA (WS-IDX-TXN) > PRM-FECHA-HASTA
005900            GO TO 2910-SUMAR-GANANCIA-DIA-FIN
005910         END-IF.
005920  
005930         IF WS-TBL-TXN-TIPO-ORDEN (WS-IDX-TXN)
005940            ADD WS-TBL-TXN-MONTO-EFECTIVO (WS-IDX-TXN)
005950                                        TO WS-SKU-GANANCIA-RANGO
005960         ELSE
005970            SUBTRACT WS-TBL-TXN-MONTO-EFECTIVO (WS-IDX-TXN)
005980                                        FROM WS-SKU-GANANCIA-RANGO
005990         END-IF.
006000  
006010     2910-SUMAR-GANANCIA-DIA-FIN.
006020         EXIT.
006030  
006040*-----------------------------------------------------------------*
006050     2500-CALCULAR-METRICAS-SKU.                                  CR-0142 
006060  
006070         IF WS-SKU-CONVERSIONES-ATRIB > ZERO
006080            COMPUTE WS-SKU-CAC ROUNDED =
006090                 WS-SKU-SPEND-ATRIBUIDO / WS-SKU-CONVERSIONES-ATRIB
006100         ELSE
006110            MOVE ZERO TO WS-SKU-CAC
006120         END-IF.
006130  
006140         IF WS-SKU-ORDENES > ZERO
006150            COMPUTE WS-SKU-COSTO-PAUTA-ALOC ROUNDED =
006160                 WS-SKU-SPEND-ATRIBUIDO / WS-SKU-ORDENES
006170         ELSE
006180            MOVE ZERO TO WS-SKU-COSTO-PAUTA-ALOC
006190         END-IF.
006200  
006210         COMPUTE WS-SKU-PROFIT-UNIDAD =
006220              WS-TBL-PRD-PRECIO (WS-IDX-PRD) -
006230              WS-TBL-PRD-COSTO (WS-IDX-PRD) -
006240              WS-SKU-COSTO-PAUTA-ALOC.
006250  
006260         IF WS-SKU-ORDENES > ZERO
006270            COMPUTE WS-SKU-TASA-REEMBOLSO ROUNDED =
006280                 WS-SKU-REEMBOLSOS / WS-SKU-ORDENES
006290            IF WS-SKU-TASA-REEMBOLSO > 1
006300               MOVE 1 TO WS-SKU-TASA-REEMBOLSO
006310            END-IF
006320            IF WS-SKU-TASA-REEMBOLSO < 0
006330               MOVE 0 TO WS-SKU-TASA-REEMBOLSO
006340            END-IF
006350         ELSE
006360            MOVE ZERO TO WS-SKU-TASA-REEMBOLSO
006370         END-IF.
006380  
006390         IF WS-TBL-PRD-PRECIO (WS-IDX-PRD) > ZERO
006400            COMPUTE WS-SKU-MARGEN-BRUTO ROUNDED =
006410                 (WS-TBL-PRD-PRECIO (WS-IDX-PRD) -
006420                  WS-TBL-PRD-COSTO (WS-IDX-PRD)) /
006430                 WS-TBL-PRD-PRECIO (WS-IDX-PRD)
006440         ELSE
006450            IF WS-TBL-PRD-COSTO (WS-IDX-PRD) = ZERO
006460               MOVE 1 TO WS-SKU-MARGEN-BRUTO
006470            ELSE
006480               MOVE ZERO TO WS-SKU-MARGEN-BRUTO
006490            END-IF
006500         END-IF.
006510  
006520         IF WS-SKU-SPEND-ATRIBUIDO > ZERO
006530            COMPUTE WS-SKU-ROAS-REAL ROUNDED =
006540                 (WS-SKU-REVENUE * WS-SKU-MARGEN-BRUTO) /
006550                 WS-SKU-SPEND-ATRIBUIDO
006560         ELSE
006570            MOVE ZERO TO WS-SKU-ROAS-REAL
006580         END-IF.
006590  
006600         IF WS-SKU-ORDENES = ZERO AND WS-SKU-REEMBOLSOS = ZERO
006610            MOVE ZERO TO WS-SKU-TASA-DEPLETION
006620         ELSE
006630            COMPUTE WS-SKU-TASA-DEPLETION ROUNDED =
006640                 WS-SKU-UNIDADES-VENDIDAS / 30
006650         END-IF.
006660  
006670     2500-CALCULAR-METRICAS-SKU-FIN.
006680         EXIT.
006690  
006700*-----------------------------------------------------------------*
006710     2600-IMPRIMIR-SKU.
006720  
006730         INITIALIZE WS-SKU-LINEA.
006740  
006750         MOVE WS-TBL-PRD-SKU (WS-IDX-PRD)    TO WS-DET-SKU-CODE.
006760         MOVE WS-TBL-PRD-NAME (WS-IDX-PRD)   TO WS-DET-SKU-NAME.
006770         MOVE WS-TBL-PRD-PRECIO (WS-IDX-PRD) TO WS-DET-PRECIO.
006780         MOVE WS-TBL-PRD-COSTO (WS-IDX-PRD)  TO WS-DET-COSTO.
006790         MOVE WS-SKU-PROFIT-UNIDAD           TO WS-DET-PROFIT-UNIDAD.
006800         MOVE WS-SKU-CAC                     TO WS-DET-CAC.
006810         MOVE WS-SKU-COSTO-PAUTA-ALOC        TO WS-DET-COSTO-PAUTA-ALOC.
006820         MOVE WS-SKU-TASA-REEMBOLSO          TO WS-DET-TASA-REEMBOLSO.
006830         MOVE WS-SKU-TASA-DEPLETION          TO WS-DET-DEPLETION.
006840         MOVE WS-SKU-ROAS-REAL               TO WS-DET-ROAS-REAL.
006850         MOVE WS-SKU-MARGEN-BRUTO            TO WS-DET-MARGEN.
006860         MOVE WS-SKU-ORDENES                 TO WS-DET-ORDENES.
006870         MOVE WS-SKU-REEMBOLSOS              TO WS-DET-REEMBOLSOS.
006880        MOVE WS-TBL-PRD-ID (WS-IDX-PRD)   TO WS-DET-SKU-ID.        CR-0232
006890        MOVE WS-SKU-REVENUE               TO WS-DET-REVENUE.       CR-0232
006900        MOVE WS-SKU-SPEND-ATRIBUIDO       TO WS-DET-SPEND.         CR-0232
006910        MOVE WS-TBL-PRD-INVENTARIO (WS-IDX-PRD)
006920           TO WS-DET-INVENTARIO.                                   CR-0232
006930  
006940         MOVE WS-SKU-LINEA TO WS-SAL-SKUANLZ.
006950         WRITE WS-SAL-SKUANLZ.
006960  
006970     2600-IMPRIMIR-SKU-FIN.
006980         EXIT.
006990  
007000*-----------------------------------------------------------------*
007010     3000-FINALIZAR-PROGRAMA.
007020  
007030         CLOSE ENT-PARAMETROS
007040               ENT-PRODUCTOS
007050               ENT-CAMPANAS
007060               ENT-TRANSACCIONES
007070               SAL-SKUANLZ.
007080  
007090     3000-FINALIZAR-PROGRAMA-FIN.
007100         EXIT.
