000010*================================================================*
000020*  COPYBOOK:  PRODUCTO                                            *
000030*  TITLE..:  MERCHANT SKU (PRODUCT) MASTER RECORD                 *
000040*  SHOP...:  CREDORA FINANCE BATCH SYSTEMS                        *
000050*----------------------------------------------------------------*
000060*  ONE RECORD PER SKU OFFERED BY A MERCHANT.  FILE IS SORTED      *
000070*  ASCENDING BY PRD-USER-ID THEN PRD-ID.  COGSLKP LOADS THIS      *
000080*  FILE INTO A SEARCHABLE TABLE ON ITS FIRST CALL IN A RUN, FOR   *
000090*  PNLCALC'S COGS LOOKUPS - SEE COGSLKP PARAGRAPH 1000.  SKUANLZ  *
000100*  READS IT DIRECTLY FOR UNIT-ECONOMICS.                         *
000110*----------------------------------------------------------------*
000120*  MAINT LOG                                                      *
000130*  DATE     INIT  TKT#     DESCRIPTION                            *
000140*  -------- ----  -------  ----------------------------------     *
000150*  03/12/90 RGB   CR-0042  ORIGINAL SKU MASTER LAYOUT              *
000160*  19/05/92 NMB   CR-0071  ADDED PRD-CATEGORY FOR MERCH ROLLUPS    *
000170*  07/03/95 CDP   CR-0139  ADDED PRD-INVENTORY-QTY, DEFAULT ZERO   *
000180*  11/01/99 RGA   CR-0211  Y2K REVIEW - NO DATE FIELDS ON MASTER   *
000190*  18/03/02 KR    CR-0228  ROUTINE REVIEW - NO CHANGE REQUIRED     *
000200*  05/08/04 KR    CR-0238  CORRECTED HEADER - WHATSIM DOES NOT     *
000210*                          READ THIS FILE, NEVER DID               *
000220*================================================================*
000230  01  WS-ENT-PRODUCTO.
000240      05  PRD-ID                       PIC X(36).
000250      05  PRD-USER-ID                  PIC X(36).
000260      05  PRD-SKU                      PIC X(20).
000270      05  PRD-NAME                     PIC X(40).
000280      05  PRD-UNIT-COST                PIC S9(13)V99.
000290      05  PRD-SELLING-PRICE            PIC S9(13)V99.
000300      05  PRD-INVENTORY-QTY            PIC S9(7).
000310      05  PRD-CATEGORY                 PIC X(20).
000320      05  FILLER                       PIC X(24).
