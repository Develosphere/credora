000010*-----------------------------------------------------------------*
000020* THIS SUBPROGRAM IS THE SHOP'S COST-OF-GOODS LOOKUP SERVICE.      *
000030* FIRST CALL IN A RUN LOADS THE ENTIRE SKU MASTER INTO A TABLE IN  *
000040* WORKING-STORAGE AND SEARCHES IT FROM THEN ON - NO RE-READ OF THE *
000050* MASTER PER TRANSACTION.  RETURNS PRD-UNIT-COST FOR A GIVEN       *
000060* PRD-ID.  A PRODUCT FOUND WITH NO UNIT COST ON FILE (ZERO) IS     *
000070* REPORTED BACK AS NOT-FOUND SO CALLERS SKIP IT THE SAME AS A      *
000080* MISSING SKU - PER MERCHANT-FINANCE'S REQUEST, CR-0241.           *
000090*-----------------------------------------------------------------*
000100* MAINT LOG                                                        *
000110* DATE     INIT  TKT#     DESCRIPTION                              *
000120* -------- ----  -------  ----------------------------------       *
000130* 03/12/90 RGB   CR-0043  ORIGINAL - RANDOM READ OF INDEXED SKU     *
000140*                         MASTER, ONE CALL PER LOOKUP                *
000150* 19/05/92 NMB   CR-0072  REBUILT AS TABLE-LOAD/SEARCH - INDEXED    *
000160*                         READ WAS TOO SLOW FOR PNLCALC VOLUMES     *
000170* 07/03/95 CDP   CR-0140  RAISED TABLE SIZE TO 3000 SKUS, ADDED     *
000180*                         WS-CONT-PRODUCTOS BOUNDS CHECK ON LOAD    *
000190* 20/06/97 NMB   CR-0189  PRODUCT WITH ZERO UNIT COST NOW RETURNED  *
000200*                         AS NOT-FOUND RATHER THAN COST OF ZERO     *
000210* 11/01/99 RGA   CR-0213  Y2K REVIEW - NO DATE FIELDS IN THIS       *
000220*                         SUBPROGRAM, NO CHANGE REQUIRED             *
000230* 06/02/02 KR    CR-0221  REMOVED DEAD WS-CONT-PRODUCTOS-D REDEFINES  *
000240*                         (BINARY, NOT BYTE-COMPATIBLE WITH ZONED PIC,*
000250*                         NEVER REFERENCED); ADDED A RAW-DIGIT DEBUG  *
000260*                         VIEW OF UNIT COST AND A DISCARDED-SKU       *
000270*                         COUNTER FOR THE TABLE LOAD                  *
000280* 05/08/04 KR    CR-0235  REWORDED THE NOT-FOUND-ON-ZERO-COST BANNER   *
000290*                         ABOVE - READ AS REFERENCING A DOCUMENT WE     *
000300*                         DON'T SHIP; REMOVED THE UNUSED C01/DIGITO-     *
000310*                         VALIDO/UPSI-0 SPECIAL-NAMES CLAUSES            *
000320* 10/08/04 KR    CR-0242  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED  *
000330*                         SPECIAL-NAMES FOR THE OPERATOR CONSOLE AND     *
000340*                         ROUTED THE FATAL FILE-ERROR MESSAGE TO IT      *
000350*-----------------------------------------------------------------*
000360   IDENTIFICATION DIVISION.
000370   PROGRAM-ID. COGSLKP.
000380   AUTHOR. R. BALSIMELLI.
000390   INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000400   DATE-WRITTEN. 03/12/90.
000410   DATE-COMPILED.
000420   SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000430*-----------------------------------------------------------------*
000440   ENVIRONMENT DIVISION.
000450   CONFIGURATION SECTION.
000460  
000470   SPECIAL-NAMES.
000480       CONSOLE IS CONSOLA-OPERADOR.                                CR-0242
000490  
000500   INPUT-OUTPUT SECTION.
000510   FILE-CONTROL.
000520  
000530       SELECT ENT-PRODUCTOS
000540           ASSIGN TO 'PRODUCTOS'
000550           ORGANIZATION IS SEQUENTIAL
000560           FILE STATUS IS FS-PRODUCTOS.
000570  
000580*-----------------------------------------------------------------*
000590   DATA DIVISION.
000600  
000610   FILE SECTION.
000620  
000630   FD  ENT-PRODUCTOS.
000640       COPY PRODUCTO.
000650  
000660*-----------------------------------------------------------------*
000670   WORKING-STORAGE SECTION.
000680  
000690   01  WS-ESTADOS-ARCHIVO.
000700       05  FS-PRODUCTOS                 PIC X(02).
000710           88  FS-PRODUCTOS-FILE-OK         VALUE '00'.
000720           88  FS-PRODUCTOS-FILE-EOF        VALUE '10'.
000730       05  FILLER                       PIC X(10).
000740  
000750   01  WS-SWITCHES.
000760       05  WS-SW-TABLA-CARGADA          PIC X(01)  VALUE 'N'.
000770           88  WS-TABLA-CARGADA             VALUE 'S'.
000780           88  WS-TABLA-NO-CARGADA          VALUE 'N'.
000790       05  WS-SW-FIN-PRODUCTOS           PIC X(01)  VALUE 'N'.
000800           88  WS-HAY-MAS-PRODUCTOS         VALUE 'N'.
000810           88  WS-NO-HAY-MAS-PRODUCTOS      VALUE 'S'.
000820       05  FILLER                       PIC X(08).
000830  
000840   01  WS-TABLA-PRODUCTOS.
000850       05  WS-CONT-PRODUCTOS            PIC S9(6) COMP VALUE ZERO.
000860       05  WS-TBL-PRODUCTO OCCURS 3000 TIMES
000870                           INDEXED BY WS-IDX-PRD.
000880           10  WS-TBL-PRD-ID             PIC X(36).
000890           10  WS-TBL-PRD-ID-R REDEFINES WS-TBL-PRD-ID.
000900               15  WS-TBL-PRD-ID-PFX        PIC X(08).
000910               15  FILLER                   PIC X(28).
000920           10  WS-TBL-PRD-COSTO          PIC S9(13)V99.
000930           10  WS-TBL-PRD-COSTO-R REDEFINES WS-TBL-PRD-COSTO      CR-0221 
000940                                         PIC S9(15).              CR-0221 
000950  
000960   77  WS-CONT-SKU-DESCARTADOS          PIC S9(5) COMP VALUE ZERO.CR-0221
000970  
000980*-----------------------------------------------------------------*
000990   LINKAGE SECTION.
001000*-----------------------------------------------------------------*
001010   01  LK-COGS-ENTRADA.
001020       05  LK-COGS-PRD-ID                PIC X(36).
001030       05  LK-COGS-ENTRADA-R REDEFINES LK-COGS-ENTRADA.
001040           10  LK-COGS-PRD-ID-PFX         PIC X(08).
001050           10  FILLER                     PIC X(28).
001060  
001070   01  LK-COGS-SALIDA.
001080       05  LK-COGS-ENCONTRADO             PIC X(01)  VALUE 'N'.
001090           88  LK-COGS-PRODUCTO-ENCONTRADO     VALUE 'S'.
001100           88  LK-COGS-PRODUCTO-NO-ENCONTRADO  VALUE 'N'.
001110       05  LK-COGS-UNIT-COST               PIC S9(13)V99  VALUE ZERO.
001120       05  FILLER                          PIC X(10).
001130  
001140*-----------------------------------------------------------------*
001150   PROCEDURE DIVISION USING LK-COGS-ENTRADA, LK-COGS-SALIDA.
001160*-----------------------------------------------------------------*
001170  
001180   0000-COGSLKP-PRINCIPAL.
001190  
001200       MOVE 'N' TO LK-COGS-ENCONTRADO.
001210       MOVE ZERO TO LK-COGS-UNIT-COST.
001220  
001230       IF WS-TABLA-NO-CARGADA
001240          PERFORM 1000-CARGAR-TABLA-PRODUCTOS
001250             THRU 1000-CARGAR-TABLA-PRODUCTOS-FIN
001260       END-IF.
001270  
001280       PERFORM 2000-BUSCAR-PRODUCTO
001290          THRU 2000-BUSCAR-PRODUCTO-FIN.
001300  
001310       EXIT PROGRAM.
001320  
001330*-----------------------------------------------------------------*
001340   1000-CARGAR-TABLA-PRODUCTOS.                                   CR-0072 
001350  
001360       MOVE ZERO TO WS-CONT-PRODUCTOS.
001370       MOVE 'N' TO WS-SW-FIN-PRODUCTOS.
001380  
001390       OPEN INPUT ENT-PRODUCTOS.
001400  
001410       EVALUATE TRUE
001420           WHEN FS-PRODUCTOS-FILE-OK
001430                CONTINUE
001440           WHEN OTHER
001450                DISPLAY 'COGSLKP - ERROR AL ABRIR ARCHIVO PRODUCTOS'
001460                   UPON CONSOLA-OPERADOR                           CR-0242
001470                DISPLAY 'FILE STATUS: ' FS-PRODUCTOS
001480                   UPON CONSOLA-OPERADOR                           CR-0242
001490                STOP RUN
001500       END-EVALUATE.
001510  
001520       PERFORM 1100-LEER-PRODUCTO
001530          THRU 1100-LEER-PRODUCTO-FIN
001540          UNTIL WS-NO-HAY-MAS-PRODUCTOS.
001550  
001560       CLOSE ENT-PRODUCTOS.
001570  
001580       MOVE 'S' TO WS-SW-TABLA-CARGADA.
001590  
001600   1000-CARGAR-TABLA-PRODUCTOS-FIN.
001610       EXIT.
001620  
001630*-----------------------------------------------------------------*
001640   1100-LEER-PRODUCTO.
001650  
001660       READ ENT-PRODUCTOS.
001670  
001680       EVALUATE TRUE
001690           WHEN FS-PRODUCTOS-FILE-EOF
001700                MOVE 'S' TO WS-SW-FIN-PRODUCTOS
001710           WHEN FS-PRODUCTOS-FILE-OK
001720                IF WS-CONT-PRODUCTOS < 3000
001730                   ADD 1 TO WS-CONT-PRODUCTOS
001740                   MOVE PRD-ID   TO WS-TBL-PRD-ID (WS-CONT-PRODUCTOS)
001750                   MOVE PRD-UNIT-COST
001760                                  TO WS-TBL-PRD-COSTO (WS-CONT-PRODUCTOS)
001770                ELSE
001780                   ADD 1 TO WS-CONT-SKU-DESCARTADOS               CR-0221 
001790                   DISPLAY 'COGSLKP - TABLA DE PRODUCTOS LLENA, SKU '
001800                           'DESCARTADO: ' PRD-ID
001810                END-IF
001820           WHEN OTHER
001830                DISPLAY 'COGSLKP - ERROR AL LEER ARCHIVO PRODUCTOS'
001840                DISPLAY 'FILE STATUS: ' FS-PRODUCTOS
001850                MOVE 'S' TO WS-SW-FIN-PRODUCTOS
001860       END-EVALUATE.
001870  
001880   1100-LEER-PRODUCTO-FIN.
001890       EXIT.
001900  
001910*-----------------------------------------------------------------*
001920   2000-BUSCAR-PRODUCTO.                                          CR-0189 
001930  
001940       IF WS-CONT-PRODUCTOS = 0
001950          GO TO 2000-BUSCAR-PRODUCTO-FIN
001960       END-IF.
001970  
001980       SET WS-IDX-PRD TO 1.
001990  
002000       SEARCH WS-TBL-PRODUCTO
002010           AT END
002020               MOVE 'N' TO LK-COGS-ENCONTRADO
002030           WHEN WS-TBL-PRD-ID (WS-IDX-PRD) = LK-COGS-PRD-ID
002040               IF WS-TBL-PRD-COSTO (WS-IDX-PRD) > ZERO
002050                  MOVE 'S' TO LK-COGS-ENCONTRADO
002060                  MOVE WS-TBL-PRD-COSTO (WS-IDX-PRD)
002070                                   TO LK-COGS-UNIT-COST
002080               ELSE
002090                  MOVE 'N' TO LK-COGS-ENCONTRADO
002100               END-IF
002110       END-SEARCH.
002120  
002130   2000-BUSCAR-PRODUCTO-FIN.
002140       EXIT.
