000010*-----------------------------------------------------------------*
000020* THIS PROGRAM IS THE NIGHTLY AD CAMPAIGN RANKING REPORT.  FOR THE *
000030* MERCHANT ON THE PARM CARD IT LOADS EVERY CAMPAIGN, THROWS OUT    *
000040* THOSE WITH FEWER THAN 100 IMPRESSIONS AS INSUFFICIENT DATA,      *
000050* SCORES THE REST BY EFFECTIVE ROAS (REVENUE X GROSS MARGIN OVER   *
000060* SPEND) AND PRINTS A TOP-N / BOTTOM-N RANKING PLUS AN OVERALL     *
000070* SUMMARY LINE BUILT FROM *ALL* CAMPAIGNS, INCLUDED OR NOT.  THE    *
000080* RANKING IS AN IN-TABLE INSERTION SORT OVER AN INDEX ARRAY - WE   *
000090* SORT THE SUBSCRIPTS, NOT THE CAMPAIGN ROWS THEMSELVES.           *
000100*-----------------------------------------------------------------*
000110* MAINT LOG                                                        *
000120* DATE     INIT  TKT#     DESCRIPTION                              *
000130* -------- ----  -------  ----------------------------------       *
000140* 14/02/93 CDP   CR-0105  ORIGINAL - ROAS AND EFFECTIVE ROAS        *
000150*                         RANKING, TOP-N ONLY                       *
000160* 09/10/96 SRU   CR-0180  ADDED BOTTOM-N LIST AND THE ALL-CAMPAIGN  *
000170*                         SUMMARY LINE (SPEND/REVENUE/IMPR/CLICKS)  *
000180* 20/06/97 NMB   CR-0190  CTR, CONVERSION RATE, CPC AND CPA ADDED   *
000190*                         TO THE RANKING LAYOUT                     *
000200* 11/01/99 RGA   CR-0215  Y2K REVIEW - NO DATE FIELDS IN THIS       *
000210*                         REPORT, NO CHANGE REQUIRED                 *
000220* 07/09/02 KR    CR-0223  FIXED CPC/CPA ZERO-DIVIDE WHEN A CAMPAIGN   *
000230*                         HAS SPEND BUT NO CLICKS OR CONVERSIONS -    *
000240*                         GUARDS NOW PRECEDE THE COMPUTE INSTEAD OF   *
000250*                         ZEROING OUT AFTER THE FACT                  *
000260* 02/03/04 KR    CR-0224  REMOVED DEAD WS-CONT-CAMPANAS-D REDEFINES  *
000270*                         (BINARY COUNTER REDEFINED BY ZONED PIC -    *
000280*                         NOT BYTE-COMPATIBLE, NEVER REFERENCED);     *
000290*                         ADDED WS-TBL-CMP-ID-R PREFIX SPLIT          *
000300* 05/08/04 KR    CR-0233  WS-CONT-SIN-DATOS WAS BEING SET TO 1 EACH    *
000310*                         TIME INSTEAD OF INCREMENTED, SO THE COUNT    *
000320*                         COULD NEVER EXCEED ONE - NOW ACCUMULATES A    *
000330*                         TRUE COUNT OF NO-SPEND CAMPAIGNS; REMOVED     *
000340*                         THE UNUSED C01/DIGITO-VALIDO/UPSI-0 SPECIAL-  *
000350*                         NAMES CLAUSES                                 *
000360* 10/08/04 KR    CR-0239  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED *
000370*                         SPECIAL-NAMES FOR THE OPERATOR CONSOLE AND    *
000380*                         ROUTED THE FATAL FILE-ERROR MESSAGES TO IT    *
000390*                         SO THEY REACH THE OPERATOR EVEN WHEN SYSOUT   *
000400*                         IS BEING HELD FOR LATER REVIEW                *
000410*-----------------------------------------------------------------*
000420   IDENTIFICATION DIVISION.
000430   PROGRAM-ID. CAMPRANK.
000440   AUTHOR. C. PERDIGUERA.
000450   INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000460   DATE-WRITTEN. 14/02/93.
000470   DATE-COMPILED.
000480   SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000490*-----------------------------------------------------------------*
000500   ENVIRONMENT DIVISION.
000510   CONFIGURATION SECTION.
000520  
000530   SPECIAL-NAMES.
000540       CONSOLE IS CONSOLA-OPERADOR.                                CR-0239
000550  
000560   INPUT-OUTPUT SECTION.
000570   FILE-CONTROL.
000580  
000590       SELECT ENT-PARAMETROS
000600           ASSIGN TO 'PARMCAMP'
000610           ORGANIZATION IS LINE SEQUENTIAL
000620           FILE STATUS IS FS-PARAMETROS.
000630  
000640       SELECT ENT-CAMPANAS
000650           ASSIGN TO 'CAMPAIGNS'
000660           ORGANIZATION IS LINE SEQUENTIAL
000670           FILE STATUS IS FS-CAMPANAS.
000680  
000690       SELECT SAL-CAMPRANK
000700           ASSIGN TO 'CAMPAIGN-REPORT'
000710           ORGANIZATION IS LINE SEQUENTIAL
000720           FILE STATUS IS FS-CAMPRANK.
000730  
000740*-----------------------------------------------------------------*
000750   DATA DIVISION.
000760  
000770   FILE SECTION.
000780  
000790   FD  ENT-PARAMETROS.
000800   01  WS-ENT-PARAMETROS.
000810       05  PRM-USER-ID                  PIC X(36).
000820       05  PRM-TOP-N                     PIC 9(4).
000830       05  PRM-MARGEN-BRUTO              PIC S9V9(4).
000840       05  FILLER                        PIC X(20).
000850  
000860   FD  ENT-CAMPANAS.
000870       COPY CAMPANA.
000880  
000890   FD  SAL-CAMPRANK.
000900   01  WS-SAL-CAMPRANK                   PIC X(132).
000910  
000920*-----------------------------------------------------------------*
000930   WORKING-STORAGE SECTION.
000940  
000950   01  WS-ESTADOS-ARCHIVO.
000960       05  FS-PARAMETROS                 PIC X(02).
000970           88  FS-PARAMETROS-FILE-OK         VALUE '00'.
000980           88  FS-PARAMETROS-FILE-EOF        VALUE '10'.
000990       05  FS-CAMPANAS                   PIC X(02).
001000           88  FS-CAMPANAS-FILE-OK           VALUE '00'.
001010           88  FS-CAMPANAS-FILE-EOF          VALUE '10'.
001020       05  FS-CAMPRANK                   PIC X(02).
001030           88  FS-CAMPRANK-FILE-OK           VALUE '00'.
001040       05  FILLER                        PIC X(06).
001050  
001060   01  WS-SWITCHES.
001070       05  WS-SW-FIN-CAMPANAS             PIC X(01)  VALUE 'N'.
001080           88  WS-HAY-MAS-CAMPANAS            VALUE 'N'.
001090           88  WS-NO-HAY-MAS-CAMPANAS         VALUE 'S'.
001100       05  FILLER                         PIC X(09).
001110  
001120   01  WS-MARGEN-EFECTIVO                PIC S9V9(4)  VALUE ZERO.
001130  
001140   77  WS-CONT-SIN-DATOS           PIC S9(4) COMP VALUE ZERO.     CR-0224 
001150  
001160   01  WS-TABLA-CAMPANAS.
001170       05  WS-CONT-CAMPANAS               PIC S9(4) COMP VALUE ZERO.
001180       05  WS-TBL-CAMPANA OCCURS 1000 TIMES.
001190           10  WS-TBL-CMP-ID              PIC X(36).
001200          10  WS-TBL-CMP-ID-R REDEFINES WS-TBL-CMP-ID.            CR-0224
001210              15  WS-TBL-CMP-ID-PFX      PIC X(08).
001220              15  FILLER                 PIC X(28).
001230           10  WS-TBL-CMP-NAME             PIC X(40).
001240           10  WS-TBL-CMP-PLATFORM         PIC X(20).
001250           10  WS-TBL-CMP-SPEND            PIC S9(13)V99.
001260           10  WS-TBL-CMP-REVENUE          PIC S9(13)V99.
001270           10  WS-TBL-CMP-IMPRESSIONS      PIC 9(12).
001280           10  WS-TBL-CMP-CLICKS           PIC 9(12).
001290           10  WS-TBL-CMP-CONVERSIONS      PIC 9(9).
001300           10  WS-TBL-SUFICIENTE           PIC X(01)  VALUE 'N'.
001310               88  WS-TBL-DATOS-SUFICIENTES    VALUE 'S'.
001320           10  WS-TBL-ROAS                 PIC S9(9)V9(4).
001330           10  WS-TBL-EFF-ROAS             PIC S9(9)V9(4).
001340           10  WS-TBL-CTR                  PIC S9V9(6).
001350           10  WS-TBL-CONV-RATE            PIC S9V9(6).
001360           10  WS-TBL-CPC                  PIC S9(9)V9(4).
001370           10  WS-TBL-CPA                  PIC S9(9)V9(4).
001380  
001390   01  WS-TABLA-ORDEN.
001400       05  WS-CONT-INCLUIDAS              PIC S9(4) COMP VALUE ZERO.
001410       05  WS-TBL-ORDEN OCCURS 1000 TIMES PIC S9(4) COMP.
001420  
001430   01  WS-INDICES-TRABAJO.
001440       05  WS-IDX-I                       PIC S9(4) COMP VALUE ZERO.
001450       05  WS-IDX-J                       PIC S9(4) COMP VALUE ZERO.
001460       05  WS-IDX-RANK                    PIC S9(4) COMP VALUE ZERO.
001470       05  WS-IDX-BOT                     PIC S9(4) COMP VALUE ZERO.
001480       05  WS-VALOR-TEMP                  PIC S9(4) COMP VALUE ZERO.
001490       05  FILLER                         PIC X(08).
001500  
001510   01  WS-TOTALES-GENERALES.
001520       05  WS-TOT-CAMPANAS                PIC 9(5)       VALUE ZERO.
001530       05  WS-TOT-INCLUIDAS               PIC 9(5)       VALUE ZERO.
001540       05  WS-TOT-SPEND                   PIC S9(13)V99  VALUE ZERO.
001550       05  WS-TOT-REVENUE                 PIC S9(13)V99  VALUE ZERO.
001560       05  WS-TOT-IMPRESSIONS             PIC 9(12)      VALUE ZERO.
001570       05  WS-TOT-CLICKS                  PIC 9(12)      VALUE ZERO.
001580       05  WS-TOT-CONVERSIONS             PIC 9(9)       VALUE ZERO.
001590       05  WS-TOT-ROAS                    PIC S9(9)V9(4) VALUE ZERO.
001600       05  WS-TOT-EFF-ROAS                PIC S9(9)V9(4) VALUE ZERO.
001610       05  FILLER                         PIC X(08).
001620  
001630*-----------------------------------------------------------------*
001640* PRINT-LINE EDIT GROUPS - EACH REDEFINES THE REPORT FD BUFFER.    *
001650*-----------------------------------------------------------------*
001660   01  WS-CAMP-LINEAS.
001670       05  WS-TIT-SECCION                PIC X(20)      VALUE SPACES.
001680       05  FILLER                        PIC X(112)     VALUE SPACES.
001690  
001700   01  WS-CAMP-LINEAS-R REDEFINES WS-CAMP-LINEAS.
001710       05  WS-DET-RANK                   PIC 9(4)       VALUE ZERO.
001720       05  FILLER                       PIC X(01)       VALUE SPACE.
001730       05  WS-DET-NAME                   PIC X(24)      VALUE SPACES.
001740       05  WS-DET-SPEND                  PIC ---,---,---,--9.99
001750                                                         VALUE ZERO.
001760       05  WS-DET-REVENUE                PIC ---,---,---,--9.99
001770                                                         VALUE ZERO.
001780       05  WS-DET-ROAS                   PIC ----9.9999 VALUE ZERO.
001790       05  WS-DET-EFF-ROAS                PIC ----9.9999 VALUE ZERO.
001800       05  WS-DET-CTR                    PIC --9.999999 VALUE ZERO.
001810       05  WS-DET-CPC                    PIC ----9.9999 VALUE ZERO.
001820       05  WS-DET-CPA                    PIC ----9.9999 VALUE ZERO.
001830       05  FILLER                        PIC X(19)      VALUE SPACES.
001840  
001850   01  WS-CAMP-RESUMEN-R REDEFINES WS-CAMP-LINEAS.
001860       05  FILLER                        PIC X(20)
001870                     VALUE 'TOTAL CAMPAIGNS    :'.
001880       05  WS-RES-TOTAL-CAMP             PIC Z(4)9     VALUE ZERO.
001890       05  FILLER                        PIC X(6)
001900                     VALUE ' INCL:'.
001910       05  WS-RES-TOTAL-INCL             PIC Z(4)9     VALUE ZERO.
001920       05  FILLER                        PIC X(7)
001930                     VALUE ' SPEND:'.
001940       05  WS-RES-SPEND                  PIC ---,---,---,--9.99
001950                                                         VALUE ZERO.
001960       05  FILLER                        PIC X(4)
001970                     VALUE ' REV:'.
001980       05  WS-RES-REVENUE                PIC ---,---,---,--9.99
001990                                                         VALUE ZERO.
002000       05  FILLER                        PIC X(6)
002010                     VALUE ' ROAS:'.
002020       05  WS-RES-ROAS                   PIC ----9.9999 VALUE ZERO.
002030       05  FILLER                        PIC X(10)
002040                     VALUE ' EFF-ROAS:'.
002050       05  WS-RES-EFF-ROAS               PIC ----9.9999 VALUE ZERO.
002060       05  FILLER                        PIC X(8)       VALUE SPACES.
002070  
002080*-----------------------------------------------------------------*
002090   PROCEDURE DIVISION.
002100*-----------------------------------------------------------------*
002110  
002120       PERFORM 1000-INICIAR-PROGRAMA
002130          THRU 1000-INICIAR-PROGRAMA-FIN.
002140  
002150       PERFORM 2000-PROCESAR-PROGRAMA
002160          THRU 2000-PROCESAR-PROGRAMA-FIN
002170         UNTIL WS-NO-HAY-MAS-CAMPANAS.
002180  
002190       PERFORM 3000-FINALIZAR-PROGRAMA
002200          THRU 3000-FINALIZAR-PROGRAMA-FIN.
002210  
002220       STOP RUN.
002230  
002240*-----------------------------------------------------------------*
002250   1000-INICIAR-PROGRAMA.
002260  
002270       PERFORM 1100-ABRIR-ARCHIVOS
002280          THRU 1100-ABRIR-ARCHIVOS-FIN.
002290  
002300       PERFORM 1200-INICIALIZAR-VARIABLES
002310          THRU 1200-INICIALIZAR-VARIABLES-FIN.
002320  
002330       PERFORM 1300-LEER-PARAMETROS
002340          THRU 1300-LEER-PARAMETROS-FIN.
002350  
002360   1000-INICIAR-PROGRAMA-FIN.
002370       EXIT.
002380  
002390*-----------------------------------------------------------------*
002400   1100-ABRIR-ARCHIVOS.
002410  
002420       OPEN INPUT  ENT-PARAMETROS.
002430       OPEN INPUT  ENT-CAMPANAS.
002440       OPEN OUTPUT SAL-CAMPRANK.
002450  
002460       IF NOT FS-PARAMETROS-FILE-OK
002470          DISPLAY 'CAMPRANK - ERROR AL ABRIR PARMCAMP: ' FS-PARAMETROS
002480             UPON CONSOLA-OPERADOR                                 CR-0239
002490          STOP RUN
002500       END-IF.
002510  
002520       IF NOT FS-CAMPANAS-FILE-OK
002530          DISPLAY 'CAMPRANK - ERROR AL ABRIR CAMPAIGNS: ' FS-CAMPANAS
002540             UPON CONSOLA-OPERADOR                                 CR-0239
002550          STOP RUN
002560       END-IF.
002570  
002580   1100-ABRIR-ARCHIVOS-FIN.
002590       EXIT.
002600  
002610*-----------------------------------------------------------------*
002620   1200-INICIALIZAR-VARIABLES.
002630  
002640       INITIALIZE WS-TOTALES-GENERALES.
002650       MOVE ZERO TO WS-CONT-CAMPANAS.
002660       MOVE ZERO TO WS-CONT-INCLUIDAS.
002670       MOVE 'N' TO WS-SW-FIN-CAMPANAS.
002680  
002690   1200-INICIALIZAR-VARIABLES-FIN.
002700       EXIT.
002710  
002720*-----------------------------------------------------------------*
002730   1300-LEER-PARAMETROS.
002740  
002750       READ ENT-PARAMETROS.
002760  
002770       IF NOT FS-PARAMETROS-FILE-OK
002780          DISPLAY 'CAMPRANK - PARMCAMP SIN REGISTRO DE PARAMETROS' CR-0239
002790             UPON CONSOLA-OPERADOR                                 CR-0239
002800          STOP RUN
002810       END-IF.
002820  
002830       IF PRM-MARGEN-BRUTO = ZERO
002840          MOVE 0.3000 TO WS-MARGEN-EFECTIVO
002850       ELSE
002860          MOVE PRM-MARGEN-BRUTO TO WS-MARGEN-EFECTIVO
002870       END-IF.
002880  
002890   1300-LEER-PARAMETROS-FIN.
002900       EXIT.
002910  
002920*-----------------------------------------------------------------*
002930   2000-PROCESAR-PROGRAMA.
002940  
002950       PERFORM 2200-LEER-CAMPANA
002960          THRU 2200-LEER-CAMPANA-FIN.
002970  
002980       IF WS-HAY-MAS-CAMPANAS
002990          IF CMP-USER-ID = PRM-USER-ID
003000             PERFORM 2300-CARGAR-CAMPANA
003010                THRU 2300-CARGAR-CAMPANA-FIN
003020          END-IF
003030       END-IF.
003040  
003050   2000-PROCESAR-PROGRAMA-FIN.
003060       EXIT.
003070  
003080*-----------------------------------------------------------------*
003090   2200-LEER-CAMPANA.
003100  
003110       READ ENT-CAMPANAS.
003120  
003130       EVALUATE TRUE
003140           WHEN FS-CAMPANAS-FILE-EOF
003150                MOVE 'S' TO WS-SW-FIN-CAMPANAS
003160           WHEN FS-CAMPANAS-FILE-OK
003170                CONTINUE
003180           WHEN OTHER
003190                DISPLAY 'CAMPRANK - ERROR AL LEER CAMPAIGNS'
003200                DISPLAY 'FILE STATUS: ' FS-CAMPANAS
003210                MOVE 'S' TO WS-SW-FIN-CAMPANAS
003220       END-EVALUATE.
003230  
003240   2200-LEER-CAMPANA-FIN.
003250       EXIT.
003260  
003270*-----------------------------------------------------------------*
003280   2300-CARGAR-CAMPANA.
003290  
003300       IF WS-CONT-CAMPANAS >= 1000
003310          DISPLAY 'CAMPRANK - TABLA DE CAMPANAS LLENA, DESCARTADA: '
003320                  CMP-ID
003330          GO TO 2300-CARGAR-CAMPANA-FIN
003340       END-IF.
003350  
003360       ADD 1 TO WS-CONT-CAMPANAS.
003370  
003380       MOVE CMP-ID           TO WS-TBL-CMP-ID (WS-CONT-CAMPANAS).
003390       MOVE CMP-NAME          TO WS-TBL-CMP-NAME (WS-CONT-CAMPANAS).
003400       MOVE CMP-PLATFORM      TO WS-TBL-CMP-PLATFORM (WS-CONT-CAMPANAS).
003410       MOVE CMP-SPEND         TO WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS).
003420       MOVE CMP-REVENUE       TO WS-TBL-CMP-REVENUE (WS-CONT-CAMPANAS).
003430       MOVE CMP-IMPRESSIONS   TO WS-TBL-CMP-IMPRESSIONS (WS-CONT-CAMPANAS).
003440       MOVE CMP-CLICKS        TO WS-TBL-CMP-CLICKS (WS-CONT-CAMPANAS).
003450       MOVE CMP-CONVERSIONS   TO WS-TBL-CMP-CONVERSIONS (WS-CONT-CAMPANAS).
003460  
003470       ADD CMP-SPEND        TO WS-TOT-SPEND.
003480       ADD CMP-REVENUE      TO WS-TOT-REVENUE.
003490       ADD CMP-IMPRESSIONS  TO WS-TOT-IMPRESSIONS.
003500       ADD CMP-CLICKS       TO WS-TOT-CLICKS.
003510       ADD CMP-CONVERSIONS  TO WS-TOT-CONVERSIONS.
003520       ADD 1                TO WS-TOT-CAMPANAS.
003530  
003540       PERFORM 2400-CALCULAR-METRICAS
003550          THRU 2400-CALCULAR-METRICAS-FIN.
003560  
003570       IF CMP-IMPRESSIONS >= 100
003580          MOVE 'S' TO WS-TBL-SUFICIENTE (WS-CONT-CAMPANAS)
003590          ADD 1 TO WS-CONT-INCLUIDAS
003600          ADD 1 TO WS-TOT-INCLUIDAS
003610          MOVE WS-CONT-CAMPANAS TO WS-TBL-ORDEN (WS-CONT-INCLUIDAS)
003620       ELSE
003630          MOVE 'N' TO WS-TBL-SUFICIENTE (WS-CONT-CAMPANAS)
003640       END-IF.
003650  
003660   2300-CARGAR-CAMPANA-FIN.
003670       EXIT.
003680  
003690*-----------------------------------------------------------------*
003700   2400-CALCULAR-METRICAS.                                        CR-0190 
003710  
003720       IF WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS) > ZERO
003730          COMPUTE WS-TBL-ROAS (WS-CONT-CAMPANAS) ROUNDED =
003740               WS-TBL-CMP-REVENUE (WS-CONT-CAMPANAS) /
003750               WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS)
003760          COMPUTE WS-TBL-EFF-ROAS (WS-CONT-CAMPANAS) ROUNDED =
003770               (WS-TBL-CMP-REVENUE (WS-CONT-CAMPANAS) *
003780                WS-MARGEN-EFECTIVO) /
003790               WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS)
003800       ELSE
003810          MOVE ZERO TO WS-TBL-ROAS (WS-CONT-CAMPANAS)
003820          MOVE ZERO TO WS-TBL-EFF-ROAS (WS-CONT-CAMPANAS)
003830          ADD 1 TO WS-CONT-SIN-DATOS                               CR-0233
003840       END-IF.
003850  
003860       IF WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS) > ZERO
003870          AND WS-TBL-CMP-CLICKS (WS-CONT-CAMPANAS) > ZERO         CR-0223
003880          COMPUTE WS-TBL-CPC (WS-CONT-CAMPANAS) ROUNDED =
003890               WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS) /
003900               WS-TBL-CMP-CLICKS (WS-CONT-CAMPANAS)
003910       ELSE
003920          MOVE ZERO TO WS-TBL-CPC (WS-CONT-CAMPANAS)
003930       END-IF.
003940  
003950       IF WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS) > ZERO
003960          AND WS-TBL-CMP-CONVERSIONS (WS-CONT-CAMPANAS) > ZERO    CR-0223
003970          COMPUTE WS-TBL-CPA (WS-CONT-CAMPANAS) ROUNDED =
003980               WS-TBL-CMP-SPEND (WS-CONT-CAMPANAS) /
003990               WS-TBL-CMP-CONVERSIONS (WS-CONT-CAMPANAS)
004000       ELSE
004010          MOVE ZERO TO WS-TBL-CPA (WS-CONT-CAMPANAS)
004020       END-IF.
004030  
004040       IF WS-TBL-CMP-IMPRESSIONS (WS-CONT-CAMPANAS) > ZERO
004050          COMPUTE WS-TBL-CTR (WS-CONT-CAMPANAS) ROUNDED =
004060               WS-TBL-CMP-CLICKS (WS-CONT-CAMPANAS) /
004070               WS-TBL-CMP-IMPRESSIONS (WS-CONT-CAMPANAS)
004080       ELSE
004090          MOVE ZERO TO WS-TBL-CTR (WS-CONT-CAMPANAS)
004100       END-IF.
004110  
004120       IF WS-TBL-CMP-CLICKS (WS-CONT-CAMPANAS) > ZERO
004130          COMPUTE WS-TBL-CONV-RATE (WS-CONT-CAMPANAS) ROUNDED =
004140               WS-TBL-CMP-CONVERSIONS (WS-CONT-CAMPANAS) /
004150               WS-TBL-CMP-CLICKS (WS-CONT-CAMPANAS)
004160       ELSE
004170          MOVE ZERO TO WS-TBL-CONV-RATE (WS-CONT-CAMPANAS)
004180       END-IF.
004190  
004200   2400-CALCULAR-METRICAS-FIN.
004210       EXIT.
004220  
004230*-----------------------------------------------------------------*
004240   3000-FINALIZAR-PROGRAMA.
004250  
004260       IF WS-CONT-INCLUIDAS > 1
004270          PERFORM 3100-ORDENAR-DESCENDENTE
004280             THRU 3100-ORDENAR-DESCENDENTE-FIN
004290       END-IF.
004300  
004310       PERFORM 3200-CALCULAR-RESUMEN
004320          THRU 3200-CALCULAR-RESUMEN-FIN.
004330  
004340       PERFORM 3300-IMPRIMIR-REPORTE
004350          THRU 3300-IMPRIMIR-REPORTE-FIN.
004360  
004370       PERFORM 3400-CERRAR-ARCHIVOS
004380          THRU 3400-CERRAR-ARCHIVOS-FIN.
004390  
004400   3000-FINALIZAR-PROGRAMA-FIN.
004410       EXIT.
004420  
004430*-----------------------------------------------------------------*
004440* INSERTION SORT OF THE INDEX ARRAY, DESCENDING BY EFFECTIVE ROAS. *
004450*-----------------------------------------------------------------*
004460   3100-ORDENAR-DESCENDENTE.
004470  
004480       PERFORM 3110-INSERTAR-PASADA
004490          THRU 3110-INSERTAR-PASADA-FIN
004500         VARYING WS-IDX-I FROM 2 BY 1
004510           UNTIL WS-IDX-I > WS-CONT-INCLUIDAS.
004520  
004530   3100-ORDENAR-DESCENDENTE-FIN.
004540       EXIT.
004550  
004560   3110-INSERTAR-PASADA.
004570  
004580       MOVE WS-TBL-ORDEN (WS-IDX-I) TO WS-VALOR-TEMP.
004590       MOVE WS-IDX-I TO WS-IDX-J.
004600  
004610       PERFORM 3120-DESPLAZAR-MAYORES
004620          THRU 3120-DESPLAZAR-MAYORES-FIN
004630         UNTIL WS-IDX-J < 2 OR
004640               WS-TBL-EFF-ROAS (WS-TBL-ORDEN (WS-IDX-J - 1)) >=
004650               WS-TBL-EFF-ROAS (WS-VALOR-TEMP).
004660  
004670       MOVE WS-VALOR-TEMP TO WS-TBL-ORDEN (WS-IDX-J).
004680  
004690   3110-INSERTAR-PASADA-FIN.
004700       EXIT.
004710  
004720   3120-DESPLAZAR-MAYORES.
004730  
004740       MOVE WS-TBL-ORDEN (WS-IDX-J - 1) TO WS-TBL-ORDEN (WS-IDX-J).
004750       SUBTRACT 1 FROM WS-IDX-J.
004760  
004770   3120-DESPLAZAR-MAYORES-FIN.
004780       EXIT.
004790  
004800*-----------------------------------------------------------------*
004810   3200-CALCULAR-RESUMEN.
004820  
004830       IF WS-TOT-SPEND > ZERO
004840          COMPUTE WS-TOT-ROAS ROUNDED = WS-TOT-REVENUE / WS-TOT-SPEND
004850          COMPUTE WS-TOT-EFF-ROAS ROUNDED =
004860               (WS-TOT-REVENUE * WS-MARGEN-EFECTIVO) / WS-TOT-SPEND
004870       ELSE
004880          MOVE ZERO TO WS-TOT-ROAS
004890          MOVE ZERO TO WS-TOT-EFF-ROAS
004900       END-IF.
004910  
004920   3200-CALCULAR-RESUMEN-FIN.
004930       EXIT.
004940  
004950*-----------------------------------------------------------------*
004960   3300-IMPRIMIR-REPORTE.
004970  
004980       INITIALIZE WS-CAMP-LINEAS.
004990       MOVE 'TOP CAMPAIGNS' TO WS-TIT-SECCION.
005000       MOVE WS-CAMP-LINEAS TO WS-SAL-CAMPRANK.
005010       WRITE WS-SAL-CAMPRANK.
005020  
005030       MOVE ZERO TO WS-IDX-RANK.
005040       PERFORM 3310-IMPRIMIR-TOP
005050          THRU 3310-IMPRIMIR-TOP-FIN
005060         VARYING WS-IDX-I FROM 1 BY 1
005070           UNTIL WS-IDX-I > PRM-TOP-N OR WS-IDX-I > WS-CONT-INCLUIDAS.
005080  
005090       INITIALIZE WS-CAMP-LINEAS.
005100       MOVE 'BOTTOM CAMPAIGNS' TO WS-TIT-SECCION.
005110       MOVE WS-CAMP-LINEAS TO WS-SAL-CAMPRANK.
005120       WRITE WS-SAL-CAMPRANK.
005130  
005140       MOVE ZERO TO WS-IDX-RANK.
005150       PERFORM 3320-IMPRIMIR-BOTTOM
005160          THRU 3320-IMPRIMIR-BOTTOM-FIN
005170         VARYING WS-IDX-BOT FROM WS-CONT-INCLUIDAS BY -1
005180           UNTIL WS-IDX-RANK >= PRM-TOP-N OR WS-IDX-BOT < 1.
005190  
005200       PERFORM 3330-IMPRIMIR-RESUMEN
005210          THRU 3330-IMPRIMIR-RESUMEN-FIN.
005220  
005230   3300-IMPRIMIR-REPORTE-FIN.
005240       EXIT.
005250  
005260   3310-IMPRIMIR-TOP.
005270  
005280       ADD 1 TO WS-IDX-RANK.
005290       INITIALIZE WS-CAMP-LINEAS-R.
005300       MOVE WS-IDX-RANK TO WS-DET-RANK.
005310       MOVE WS-TBL-CMP-NAME (WS-TBL-ORDEN (WS-IDX-I))    TO WS-DET-NAME.
005320       MOVE WS-TBL-CMP-SPEND (WS-TBL-ORDEN (WS-IDX-I))   TO WS-DET-SPEND.
005330       MOVE WS-TBL-CMP-REVENUE (WS-TBL-ORDEN (WS-IDX-I)) TO WS-DET-REVENUE.
005340       MOVE WS-TBL-ROAS (WS-TBL-ORDEN (WS-IDX-I))        TO WS-DET-ROAS.
005350       MOVE WS-TBL-EFF-ROAS (WS-TBL-ORDEN (WS-IDX-I))    TO WS-DET-EFF-ROAS.
005360       MOVE WS-TBL-CTR (WS-TBL-ORDEN (WS-IDX-I))         TO WS-DET-CTR.
005370       MOVE WS-TBL-CPC (WS-TBL-ORDEN (WS-IDX-I))         TO WS-DET-CPC.
005380       MOVE WS-TBL-CPA (WS-TBL-ORDEN (WS-IDX-I))         TO WS-DET-CPA.
005390       MOVE WS-CAMP-LINEAS-R TO WS-SAL-CAMPRANK.
005400       WRITE WS-SAL-CAMPRANK.
005410  
005420   3310-IMPRIMIR-TOP-FIN.
005430       EXIT.
005440  
005450   3320-IMPRIMIR-BOTTOM.                                          CR-0180 
005460  
005470       ADD 1 TO WS-IDX-RANK.
005480       INITIALIZE WS-CAMP-LINEAS-R.
005490       MOVE WS-IDX-RANK TO WS-DET-RANK.
005500       MOVE WS-TBL-CMP-NAME (WS-TBL-ORDEN (WS-IDX-BOT))  TO WS-DET-NAME.
005510       MOVE WS-TBL-CMP-SPEND (WS-TBL-ORDEN (WS-IDX-BOT)) TO WS-DET-SPEND.
005520       MOVE WS-TBL-CMP-REVENUE (WS-TBL-ORDEN (WS-IDX-BOT))
005530                                                  TO WS-DET-REVENUE.
005540       MOVE WS-TBL-ROAS (WS-TBL-ORDEN (WS-IDX-BOT))      TO WS-DET-ROAS.
005550       MOVE WS-TBL-EFF-ROAS (WS-TBL-ORDEN (WS-IDX-BOT))
005560                                                  TO WS-DET-EFF-ROAS.
005570       MOVE WS-TBL-CTR (WS-TBL-ORDEN (WS-IDX-BOT))       TO WS-DET-CTR.
005580       MOVE WS-TBL-CPC (WS-TBL-ORDEN (WS-IDX-BOT))       TO WS-DET-CPC.
005590       MOVE WS-TBL-CPA (WS-TBL-ORDEN (WS-IDX-BOT))       TO WS-DET-CPA.
005600       MOVE WS-CAMP-LINEAS-R TO WS-SAL-CAMPRANK.
005610       WRITE WS-SAL-CAMPRANK.
005620  
005630   3320-IMPRIMIR-BOTTOM-FIN.
005640       EXIT.
005650  
005660   3330-IMPRIMIR-RESUMEN.
005670  
005680       INITIALIZE WS-CAMP-RESUMEN-R.
005690       MOVE WS-TOT-CAMPANAS  TO WS-RES-TOTAL-CAMP.
005700       MOVE WS-TOT-INCLUIDAS TO WS-RES-TOTAL-INCL.
005710       MOVE WS-TOT-SPEND     TO WS-RES-SPEND.
005720       MOVE WS-TOT-REVENUE   TO WS-RES-REVENUE.
005730       MOVE WS-TOT-ROAS      TO WS-RES-ROAS.
005740       MOVE WS-TOT-EFF-ROAS  TO WS-RES-EFF-ROAS.
005750       MOVE WS-CAMP-RESUMEN-R TO WS-SAL-CAMPRANK.
005760       WRITE WS-SAL-CAMPRANK.
005770  
005780   3330-IMPRIMIR-RESUMEN-FIN.
005790       EXIT.
005800  
005810*-----------------------------------------------------------------*
005820   3400-CERRAR-ARCHIVOS.
005830  
005840       CLOSE ENT-PARAMETROS
005850             ENT-CAMPANAS
005860             SAL-CAMPRANK.
005870  
005880   3400-CERRAR-ARCHIVOS-FIN.
005890       EXIT.
