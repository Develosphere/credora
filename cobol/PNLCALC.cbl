000010*-----------------------------------------------------------------*
000020* THIS PROGRAM IS THE NIGHTLY P&L STATEMENT FOR ONE MERCHANT.      *
000030* DRIVEN BY A ONE-LINE PARAMETER CARD (USER-ID, PERIOD FROM/TO)    *
000040* IT WALKS THE LEDGER TRANSACTION FEED, ACCUMULATES REVENUE,       *
000050* REFUNDS, COST OF GOODS SOLD, AD SPEND AND OTHER EXPENSES FOR     *
000060* THE PERIOD, THEN DERIVES GROSS/NET PROFIT AND MARGIN AND PRINTS  *
000070* THE STATEMENT.  COST OF GOODS USES THE TRANSACTION'S OWN COST    *
000080* OVERRIDE WHEN PRESENT, OTHERWISE CALLS COGSLKP FOR THE SKU'S     *
000090* MASTER UNIT COST.  DATE-RANGE FILTERING AND DAY VALIDATION ARE   *
000100* DELEGATED TO CLFECHA, THE SHOP'S SHARED DATE KERNEL.             *
000110*-----------------------------------------------------------------*
000120* MAINT LOG                                                        *
000130* DATE     INIT  TKT#     DESCRIPTION                              *
000140* -------- ----  -------  ----------------------------------       *
000150* 03/12/90 RGB   CR-0044  ORIGINAL - SINGLE MERCHANT, SINGLE        *
000160*                         PERIOD, REVENUE/REFUNDS/COGS ONLY         *
000170* 22/07/91 NMB   CR-0059  ADDED AD-SPEND AND OTHER-EXPENSES         *
000180*                         ACCUMULATION, OPERATING COSTS LINE        *
000190* 14/02/93 CDP   CR-0104  COST-PER-UNIT OVERRIDE ON THE             *
000200*                         TRANSACTION NOW TAKES PRIORITY OVER THE   *
000210*                         SKU MASTER COST FROM COGSLKP               *
000220* 07/03/95 CDP   CR-0141  GROSS MARGIN / NET MARGIN LINES ADDED,    *
000230*                         4 DECIMAL PLACES, ROUNDED HALF-UP          *
000240* 09/10/96 SRU   CR-0179  SWITCHED DATE FILTERING TO CALL CLFECHA   *
000250*                         INSTEAD OF IN-LINE YYYYMMDD COMPARE        *
000260* 11/01/99 RGA   CR-0214  Y2K - PARM CARD AND LEDGER DATES           *
000270*                         CONFIRMED FULL 4-DIGIT YEAR                *
000280* 21/05/02 KR    CR-0222  ROUTINE REVIEW - NO DEFECTS FOUND; ADDED A *
000290*                         WITHIN-PERIOD TRANSACTION COUNTER FOR        *
000300*                         OPERATIONS VOLUME REPORTING                  *
000310* 05/08/04 KR    CR-0237  REMOVED THE UNUSED C01/DIGITO-VALIDO/UPSI-0  *
000320*                         SPECIAL-NAMES CLAUSES                        *
000330* 10/08/04 KR    CR-0243  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED*
000340*                         SPECIAL-NAMES FOR THE OPERATOR CONSOLE AND   *
000350*                         ROUTED THE FATAL FILE-ERROR MESSAGES TO IT   *
000360*-----------------------------------------------------------------*
000370   IDENTIFICATION DIVISION.
000380   PROGRAM-ID. PNLCALC.
000390   AUTHOR. R. GARCIA-BELTRAN.
000400   INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000410   DATE-WRITTEN. 03/12/90.
000420   DATE-COMPILED.
000430   SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000440*-----------------------------------------------------------------*
000450   ENVIRONMENT DIVISION.
000460   CONFIGURATION SECTION.
000470  
000480   SPECIAL-NAMES.
000490       CONSOLE IS CONSOLA-OPERADOR.                                CR-0243
000500  
000510   INPUT-OUTPUT SECTION.
000520   FILE-CONTROL.
000530  
000540       SELECT ENT-PARAMETROS
000550           ASSIGN TO 'PARMPNL'
000560           ORGANIZATION IS LINE SEQUENTIAL
000570           FILE STATUS IS FS-PARAMETROS.
000580  
000590       SELECT ENT-TRANSACCIONES
000600           ASSIGN TO 'TRANSACTIONS'
000610           ORGANIZATION IS LINE SEQUENTIAL
000620           FILE STATUS IS FS-TRANSACCIONES.
000630  
000640       SELECT SAL-PNL
000650           ASSIGN TO 'PNL-REPORT'
000660           ORGANIZATION IS LINE SEQUENTIAL
000670           FILE STATUS IS FS-PNL.
000680  
000690*-----------------------------------------------------------------*
000700   DATA DIVISION.
000710  
000720   FILE SECTION.
000730  
000740   FD  ENT-PARAMETROS.
000750   01  WS-ENT-PARAMETROS.
000760       05  PRM-USER-ID                  PIC X(36).
000770       05  PRM-FECHA-DESDE               PIC 9(8).
000780       05  PRM-FECHA-HASTA               PIC 9(8).
000790       05  FILLER                        PIC X(20).
000800  
000810   FD  ENT-TRANSACCIONES.
000820       COPY TRANSAC.
000830  
000840   FD  SAL-PNL.
000850   01  WS-SAL-PNL                        PIC X(132).
000860  
000870*-----------------------------------------------------------------*
000880   WORKING-STORAGE SECTION.
000890  
000900   01  WS-ESTADOS-ARCHIVO.
000910       05  FS-PARAMETROS                 PIC X(02).
000920           88  FS-PARAMETROS-FILE-OK         VALUE '00'.
000930           88  FS-PARAMETROS-FILE-EOF        VALUE '10'.
000940       05  FS-TRANSACCIONES              PIC X(02).
000950           88  FS-TRANSACCIONES-FILE-OK      VALUE '00'.
000960           88  FS-TRANSACCIONES-FILE-EOF     VALUE '10'.
000970       05  FS-PNL                        PIC X(02).
000980           88  FS-PNL-FILE-OK                VALUE '00'.
000990       05  FILLER                        PIC X(06).
001000  
001010   01  WS-SWITCHES.
001020       05  WS-SW-FIN-TRANSACCIONES       PIC X(01)  VALUE 'N'.
001030           88  WS-HAY-MAS-TRANSACCIONES      VALUE 'N'.
001040           88  WS-NO-HAY-MAS-TRANSACCIONES   VALUE 'S'.
001050       05  FILLER                        PIC X(09).
001060  
001070   01  WS-ACUMULADORES-PNL.
001080       05  WS-PNL-REVENUE                PIC S9(13)V99  VALUE ZERO.
001090       05  WS-PNL-REFUNDS                PIC S9(13)V99  VALUE ZERO.
001100       05  WS-PNL-NET-REVENUE            PIC S9(13)V99  VALUE ZERO.
001110       05  WS-PNL-COGS                   PIC S9(13)V99  VALUE ZERO.
001120       05  WS-PNL-GROSS-PROFIT           PIC S9(13)V99  VALUE ZERO.
001130       05  WS-PNL-AD-SPEND               PIC S9(13)V99  VALUE ZERO.
001140       05  WS-PNL-OTHER-EXPENSES         PIC S9(13)V99  VALUE ZERO.
001150       05  WS-PNL-OPERATING-COSTS        PIC S9(13)V99  VALUE ZERO.
001160       05  WS-PNL-NET-PROFIT             PIC S9(13)V99  VALUE ZERO.
001170       05  WS-PNL-NET-PROFIT-R REDEFINES WS-PNL-NET-PROFIT
001180                                         PIC S9(15).
001190       05  WS-PNL-GROSS-MARGIN           PIC S9V9(4)    VALUE ZERO.
001200       05  WS-PNL-NET-MARGIN             PIC S9V9(4)    VALUE ZERO.
001210       05  FILLER                        PIC X(08).
001220  
001230   01  WS-TRABAJO-TRANSACCION.
001240       05  WS-MONTO-EFECTIVO             PIC S9(13)V99  VALUE ZERO.
001250       05  WS-CANTIDAD                   PIC S9(7)      VALUE ZERO.
001260       05  WS-COSTO-UNITARIO             PIC S9(13)V99  VALUE ZERO.
001270       05  WS-COSTO-VENTA-TXN            PIC S9(13)V99  VALUE ZERO.
001280       05  FILLER                        PIC X(08).
001290  
001300*-----------------------------------------------------------------*
001310* CALLER-SIDE COPY OF CLFECHA'S LINKAGE AREAS - KEEP IN STEP WITH  *
001320* CLFECHA.cbl IF THE SHARED DATE KERNEL'S PARAMETER AREA CHANGES.  *
001330*-----------------------------------------------------------------*
001340   01  LK-CLF-ENTRADA.
001350       05  LK-CLF-FECHA                  PIC 9(8).
001360       05  LK-CLF-FECHA-R REDEFINES LK-CLF-FECHA.
001370           10  LK-CLF-FEC-AAAA            PIC 9(4).
001380           10  LK-CLF-FEC-MM              PIC 9(2).
001390           10  LK-CLF-FEC-DD              PIC 9(2).
001400       05  LK-CLF-DESDE                  PIC 9(8).
001410       05  LK-CLF-HASTA                  PIC 9(8).
001420       05  FILLER                        PIC X(10).
001430  
001440   01  LK-CLF-SALIDA.
001450       05  LK-CLF-VALIDA                 PIC X(01)  VALUE 'N'.
001460           88  LK-CLF-FECHA-VALIDA           VALUE 'S'.
001470       05  LK-CLF-DIA-SEMANA             PIC 9(01)  VALUE ZERO.
001480       05  LK-CLF-EN-RANGO               PIC X(01)  VALUE 'N'.
001490           88  LK-CLF-DENTRO-RANGO           VALUE 'S'.
001500       05  LK-CLF-MOTIVO-ERROR.
001510           10  LK-CLF-COD-ERROR          PIC X(20)  VALUE SPACES.
001520           10  LK-CLF-DES-ERROR          PIC X(40)  VALUE SPACES.
001530       05  FILLER                        PIC X(10).
001540  
001550*-----------------------------------------------------------------*
001560* CALLER-SIDE COPY OF COGSLKP'S LINKAGE AREAS.                     *
001570*-----------------------------------------------------------------*
001580   01  LK-COGS-ENTRADA.
001590       05  LK-COGS-PRD-ID                 PIC X(36).
001600       05  LK-COGS-ENTRADA-R REDEFINES LK-COGS-ENTRADA.
001610           10  LK-COGS-PRD-ID-PFX          PIC X(08).
001620           10  FILLER                      PIC X(28).
001630  
001640   01  LK-COGS-SALIDA.
001650       05  LK-COGS-ENCONTRADO             PIC X(01)  VALUE 'N'.
001660           88  LK-COGS-PRODUCTO-ENCONTRADO     VALUE 'S'.
001670       05  LK-COGS-UNIT-COST               PIC S9(13)V99  VALUE ZERO.
001680       05  FILLER                          PIC X(10).
001690  
001700*-----------------------------------------------------------------*
001710* PRINT-LINE EDIT GROUPS - EACH REDEFINES THE REPORT FD BUFFER.    *
001720*-----------------------------------------------------------------*
001730   01  WS-PNL-LINEAS.
001740       05  WS-PNL-ENCABEZADO.
001750           10  FILLER                    PIC X(14)
001760                     VALUE 'P&L STATEMENT '.
001770           10  WS-ENC-USER-ID            PIC X(36)      VALUE SPACES.
001780           10  FILLER                    PIC X(10)
001790                     VALUE ' PERIODO: '.
001800           10  WS-ENC-DESDE              PIC 9(8)       VALUE ZERO.
001810           10  FILLER                    PIC X(3) VALUE ' - '.
001820           10  WS-ENC-HASTA              PIC 9(8)       VALUE ZERO.
001830           10  FILLER                    PIC X(51)      VALUE SPACES.
001840  
001850       05  WS-PNL-DETALLE.
001860           10  WS-DET-ETIQUETA           PIC X(24)      VALUE SPACES.
001870           10  FILLER                    PIC X(02)      VALUE SPACES.
001880           10  WS-DET-MONTO              PIC ----,---,---,---,--9.99
001890                                                         VALUE ZERO.
001900           10  FILLER                    PIC X(90)      VALUE SPACES.
001910  
001920       05  WS-PNL-MARGEN.
001930           10  WS-MAR-ETIQUETA           PIC X(24)      VALUE SPACES.
001940           10  FILLER                    PIC X(02)      VALUE SPACES.
001950           10  WS-MAR-PORCENTAJE         PIC ---9.99    VALUE ZERO.
001960           10  FILLER                    PIC X(01)
001970                     VALUE '%'.
001980           10  FILLER                    PIC X(100)     VALUE SPACES.
001990  
002000   77  WS-CONT-TXN-EN-PERIODO           PIC S9(7) COMP VALUE ZERO.CR-0222
002010  
002020*-----------------------------------------------------------------*
002030   PROCEDURE DIVISION.
002040*-----------------------------------------------------------------*
002050  
002060       PERFORM 1000-INICIAR-PROGRAMA
002070          THRU 1000-INICIAR-PROGRAMA-FIN.
002080  
002090       PERFORM 2000-PROCESAR-PROGRAMA
002100          THRU 2000-PROCESAR-PROGRAMA-FIN
002110         UNTIL WS-NO-HAY-MAS-TRANSACCIONES.
002120  
002130       PERFORM 3000-FINALIZAR-PROGRAMA
002140          THRU 3000-FINALIZAR-PROGRAMA-FIN.
002150  
002160       STOP RUN.
002170  
002180*-----------------------------------------------------------------*
002190   1000-INICIAR-PROGRAMA.
002200  
002210       PERFORM 1100-ABRIR-ARCHIVOS
002220          THRU 1100-ABRIR-ARCHIVOS-FIN.
002230  
002240       PERFORM 1200-INICIALIZAR-VARIABLES
002250          THRU 1200-INICIALIZAR-VARIABLES-FIN.
002260  
002270       PERFORM 1300-LEER-PARAMETROS
002280          THRU 1300-LEER-PARAMETROS-FIN.
002290  
002300   1000-INICIAR-PROGRAMA-FIN.
002310       EXIT.
002320  
002330*-----------------------------------------------------------------*
002340   1100-ABRIR-ARCHIVOS.
002350  
002360       OPEN INPUT  ENT-PARAMETROS.
002370       OPEN INPUT  ENT-TRANSACCIONES.
002380       OPEN OUTPUT SAL-PNL.
002390  
002400       IF NOT FS-PARAMETROS-FILE-OK
002410          DISPLAY 'PNLCALC - ERROR AL ABRIR PARMPNL: ' FS-PARAMETROS
002420             UPON CONSOLA-OPERADOR                                 CR-0243
002430          STOP RUN
002440       END-IF.
002450  
002460       IF NOT FS-TRANSACCIONES-FILE-OK
002470          DISPLAY 'PNLCALC - ERROR AL ABRIR TRANSACTIONS: '
002480                  FS-TRANSACCIONES
002490             UPON CONSOLA-OPERADOR                                 CR-0243
002500          STOP RUN
002510       END-IF.
002520  
002530   1100-ABRIR-ARCHIVOS-FIN.
002540       EXIT.
002550  
002560*-----------------------------------------------------------------*
002570   1200-INICIALIZAR-VARIABLES.
002580  
002590       INITIALIZE WS-ACUMULADORES-PNL.
002600       MOVE 'N' TO WS-SW-FIN-TRANSACCIONES.
002610  
002620   1200-INICIALIZAR-VARIABLES-FIN.
002630       EXIT.
002640  
002650*-----------------------------------------------------------------*
002660   1300-LEER-PARAMETROS.
002670  
002680       READ ENT-PARAMETROS.
002690  
002700       IF NOT FS-PARAMETROS-FILE-OK
002710          DISPLAY 'PNLCALC - PARMPNL SIN REGISTRO DE PARAMETROS'   CR-0243
002720             UPON CONSOLA-OPERADOR                                 CR-0243
002730          STOP RUN
002740       END-IF.
002750  
002760   1300-LEER-PARAMETROS-FIN.
002770       EXIT.
002780  
002790*-----------------------------------------------------------------*
002800   2000-PROCESAR-PROGRAMA.
002810  
002820       PERFORM 2200-LEER-TRANSACCION
002830          THRU 2200-LEER-TRANSACCION-FIN.
002840  
002850       IF WS-HAY-MAS-TRANSACCIONES
002860          PERFORM 2300-FILTRAR-PERIODO
002870             THRU 2300-FILTRAR-PERIODO-FIN
002880       END-IF.
002890  
002900   2000-PROCESAR-PROGRAMA-FIN.
002910       EXIT.
002920  
002930*-----------------------------------------------------------------*
002940   2200-LEER-TRANSACCION.
002950  
002960       READ ENT-TRANSACCIONES.
002970  
002980       EVALUATE TRUE
002990           WHEN FS-TRANSACCIONES-FILE-EOF
003000                MOVE 'S' TO WS-SW-FIN-TRANSACCIONES
003010           WHEN FS-TRANSACCIONES-FILE-OK
003020                CONTINUE
003030           WHEN OTHER
003040                DISPLAY 'PNLCALC - ERROR AL LEER TRANSACTIONS'
003050                DISPLAY 'FILE STATUS: ' FS-TRANSACCIONES
003060                MOVE 'S' TO WS-SW-FIN-TRANSACCIONES
003070       END-EVALUATE.
003080  
003090   2200-LEER-TRANSACCION-FIN.
003100       EXIT.
003110  
003120*-----------------------------------------------------------------*
003130   2300-FILTRAR-PERIODO.                                          CR-0179 
003140  
003150       IF TXN-USER-ID NOT = PRM-USER-ID
003160          GO TO 2300-FILTRAR-PERIODO-FIN
003170       END-IF.
003180  
003190       MOVE TXN-OCCURRED-DATE TO LK-CLF-FECHA.
003200       MOVE PRM-FECHA-DESDE   TO LK-CLF-DESDE.
003210       MOVE PRM-FECHA-HASTA   TO LK-CLF-HASTA.
003220  
003230       CALL 'CLFECHA' USING LK-CLF-ENTRADA, LK-CLF-SALIDA.
003240  
003250       IF LK-CLF-DENTRO-RANGO
003260          PERFORM 2400-ACUMULAR-TIPO
003270             THRU 2400-ACUMULAR-TIPO-FIN
003280       END-IF.
003290  
003300   2300-FILTRAR-PERIODO-FIN.
003310       EXIT.
003320  
003330*-----------------------------------------------------------------*
003340   2400-ACUMULAR-TIPO.                                            CR-0059 
003350  
003360       ADD 1 TO WS-CONT-TXN-EN-PERIODO.                           CR-0222 
003370  
003380       IF TXN-AMOUNT-USD NOT = ZERO
003390          MOVE TXN-AMOUNT-USD TO WS-MONTO-EFECTIVO
003400       ELSE
003410          MOVE TXN-AMOUNT     TO WS-MONTO-EFECTIVO
003420       END-IF.
003430  
003440       EVALUATE TRUE
003450           WHEN TXN-TIPO-ORDEN
003460                ADD WS-MONTO-EFECTIVO TO WS-PNL-REVENUE
003470                PERFORM 2450-CALCULAR-COSTO-VENTA
003480                   THRU 2450-CALCULAR-COSTO-VENTA-FIN
003490           WHEN TXN-TIPO-REEMBOLSO
003500                ADD WS-MONTO-EFECTIVO TO WS-PNL-REFUNDS
003510           WHEN TXN-TIPO-PAUTA
003520                ADD WS-MONTO-EFECTIVO TO WS-PNL-AD-SPEND
003530           WHEN TXN-TIPO-GASTO
003540                ADD WS-MONTO-EFECTIVO TO WS-PNL-OTHER-EXPENSES
003550           WHEN OTHER
003560                CONTINUE
003570       END-EVALUATE.
003580  
003590   2400-ACUMULAR-TIPO-FIN.
003600       EXIT.
003610  
003620*-----------------------------------------------------------------*
003630   2450-CALCULAR-COSTO-VENTA.                                     CR-0104 
003640  
003650       IF TXN-QUANTITY = ZERO
003660          MOVE 1 TO WS-CANTIDAD
003670       ELSE
003680          MOVE TXN-QUANTITY TO WS-CANTIDAD
003690       END-IF.
003700  
003710       IF TXN-COST-PER-UNIT NOT = ZERO
003720          MOVE TXN-COST-PER-UNIT TO WS-COSTO-UNITARIO
003730       ELSE
003740          MOVE TXN-PRODUCT-ID TO LK-COGS-PRD-ID
003750          CALL 'COGSLKP' USING LK-COGS-ENTRADA, LK-COGS-SALIDA
003760          IF LK-COGS-PRODUCTO-ENCONTRADO
003770             MOVE LK-COGS-UNIT-COST TO WS-COSTO-UNITARIO
003780          ELSE
003790             MOVE ZERO TO WS-COSTO-UNITARIO
003800          END-IF
003810       END-IF.
003820  
003830       COMPUTE WS-COSTO-VENTA-TXN = WS-CANTIDAD * WS-COSTO-UNITARIO.
003840  
003850       ADD WS-COSTO-VENTA-TXN TO WS-PNL-COGS.
003860  
003870   2450-CALCULAR-COSTO-VENTA-FIN.
003880       EXIT.
003890  
003900*-----------------------------------------------------------------*
003910   3000-FINALIZAR-PROGRAMA.
003920  
003930       PERFORM 3100-CALCULAR-DERIVADOS
003940          THRU 3100-CALCULAR-DERIVADOS-FIN.
003950  
003960       PERFORM 3200-IMPRIMIR-PNL
003970          THRU 3200-IMPRIMIR-PNL-FIN.
003980  
003990       PERFORM 3300-CERRAR-ARCHIVOS
004000          THRU 3300-CERRAR-ARCHIVOS-FIN.
004010  
004020   3000-FINALIZAR-PROGRAMA-FIN.
004030       EXIT.
004040  
004050*-----------------------------------------------------------------*
004060   3100-CALCULAR-DERIVADOS.                                       CR-0141 
004070  
004080       SUBTRACT WS-PNL-REFUNDS FROM WS-PNL-REVENUE
004090          GIVING WS-PNL-NET-REVENUE.
004100  
004110       SUBTRACT WS-PNL-COGS FROM WS-PNL-NET-REVENUE
004120          GIVING WS-PNL-GROSS-PROFIT.
004130  
004140       ADD WS-PNL-AD-SPEND WS-PNL-OTHER-EXPENSES
004150          GIVING WS-PNL-OPERATING-COSTS.
004160  
004170       SUBTRACT WS-PNL-OPERATING-COSTS FROM WS-PNL-GROSS-PROFIT
004180          GIVING WS-PNL-NET-PROFIT.
004190  
004200       IF WS-PNL-NET-REVENUE > ZERO
004210          COMPUTE WS-PNL-GROSS-MARGIN ROUNDED =
004220                  WS-PNL-GROSS-PROFIT / WS-PNL-NET-REVENUE
004230          COMPUTE WS-PNL-NET-MARGIN ROUNDED =
004240                  WS-PNL-NET-PROFIT / WS-PNL-NET-REVENUE
004250       ELSE
004260          MOVE ZERO TO WS-PNL-GROSS-MARGIN
004270          MOVE ZERO TO WS-PNL-NET-MARGIN
004280       END-IF.
004290  
004300   3100-CALCULAR-DERIVADOS-FIN.
004310       EXIT.
004320  
004330*-----------------------------------------------------------------*
004340   3200-IMPRIMIR-PNL.
004350  
004360       INITIALIZE WS-PNL-ENCABEZADO.
004370       MOVE PRM-USER-ID      TO WS-ENC-USER-ID.
004380       MOVE PRM-FECHA-DESDE  TO WS-ENC-DESDE.
004390       MOVE PRM-FECHA-HASTA  TO WS-ENC-HASTA.
004400       MOVE WS-PNL-ENCABEZADO TO WS-SAL-PNL.
004410       WRITE WS-SAL-PNL.
004420  
004430       MOVE 'REVENUE'            TO WS-DET-ETIQUETA.
004440       MOVE WS-PNL-REVENUE       TO WS-DET-MONTO.
004450       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004460       WRITE WS-SAL-PNL.
004470  
004480       MOVE 'REFUNDS'            TO WS-DET-ETIQUETA.
004490       MOVE WS-PNL-REFUNDS       TO WS-DET-MONTO.
004500       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004510       WRITE WS-SAL-PNL.
004520  
004530       MOVE 'NET REVENUE'        TO WS-DET-ETIQUETA.
004540       MOVE WS-PNL-NET-REVENUE   TO WS-DET-MONTO.
004550       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004560       WRITE WS-SAL-PNL.
004570  
004580       MOVE 'COST OF GOODS SOLD' TO WS-DET-ETIQUETA.
004590       MOVE WS-PNL-COGS          TO WS-DET-MONTO.
004600       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004610       WRITE WS-SAL-PNL.
004620  
004630       MOVE 'GROSS PROFIT'       TO WS-DET-ETIQUETA.
004640       MOVE WS-PNL-GROSS-PROFIT  TO WS-DET-MONTO.
004650       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004660       WRITE WS-SAL-PNL.
004670  
004680       MOVE 'AD SPEND'           TO WS-DET-ETIQUETA.
004690       MOVE WS-PNL-AD-SPEND      TO WS-DET-MONTO.
004700       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004710       WRITE WS-SAL-PNL.
004720  
004730       MOVE 'OTHER EXPENSES'     TO WS-DET-ETIQUETA.
004740       MOVE WS-PNL-OTHER-EXPENSES TO WS-DET-MONTO.
004750       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004760       WRITE WS-SAL-PNL.
004770  
004780       MOVE 'OPERATING COSTS'    TO WS-DET-ETIQUETA.
004790       MOVE WS-PNL-OPERATING-COSTS TO WS-DET-MONTO.
004800       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004810       WRITE WS-SAL-PNL.
004820  
004830       MOVE 'NET PROFIT'         TO WS-DET-ETIQUETA.
004840       MOVE WS-PNL-NET-PROFIT    TO WS-DET-MONTO.
004850       MOVE WS-PNL-DETALLE       TO WS-SAL-PNL.
004860       WRITE WS-SAL-PNL.
004870  
004880       MOVE 'GROSS MARGIN'       TO WS-MAR-ETIQUETA.
004890       COMPUTE WS-MAR-PORCENTAJE ROUNDED = WS-PNL-GROSS-MARGIN * 100.
004900       MOVE WS-PNL-MARGEN        TO WS-SAL-PNL.
004910       WRITE WS-SAL-PNL.
004920  
004930       MOVE 'NET MARGIN'         TO WS-MAR-ETIQUETA.
004940       COMPUTE WS-MAR-PORCENTAJE ROUNDED = WS-PNL-NET-MARGIN * 100.
004950       MOVE WS-PNL-MARGEN        TO WS-SAL-PNL.
004960       WRITE WS-SAL-PNL.
004970  
004980   3200-IMPRIMIR-PNL-FIN.
004990       EXIT.
005000  
005010*-----------------------------------------------------------------*
005020   3300-CERRAR-ARCHIVOS.
005030  
005040       CLOSE ENT-PARAMETROS
005050             ENT-TRANSACCIONES
005060             SAL-PNL.
005070  
005080   3300-CERRAR-ARCHIVOS-FIN.
005090       EXIT.
