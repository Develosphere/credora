000010*================================================================*
000020*  COPYBOOK:  CAMPANA                                              *
000030*  TITLE..:  ADVERTISING CAMPAIGN MASTER RECORD                    *
000040*  SHOP...:  CREDORA FINANCE BATCH SYSTEMS                        *
000050*----------------------------------------------------------------*
000060*  ONE RECORD PER AD CAMPAIGN A MERCHANT RUNS ON AN AD PLATFORM.  *
000070*  FILE IS SORTED ASCENDING BY CMP-USER-ID THEN CMP-ID.  READ BY  *
000080*  CAMPRANK (RANKING), SKUANLZ (SPEND/CONVERSION ATTRIBUTION) AND *
000090*  WHATSIM (SCENARIO BASELINE TOTALS).                            *
000100*----------------------------------------------------------------*
000110*  MAINT LOG                                                      *
000120*  DATE     INIT  TKT#     DESCRIPTION                            *
000130*  -------- ----  -------  ----------------------------------     *
000140*  14/02/93 CDP   CR-0103  ORIGINAL CAMPAIGN MASTER LAYOUT         *
000150*  09/10/96 SRU   CR-0178  ADDED CMP-START-DATE/CMP-END-DATE       *
000160*  20/06/97 NMB   CR-0188  ADDED CMP-STATUS FOR PAUSED CAMPAIGNS   *
000170*  11/01/99 RGA   CR-0212  Y2K - START/END DATE CONFIRMED 4-DIGIT  *
000180*                          YEAR, REDEFINES BELOW ADDED FOR EDITS   *
000190*  02/09/02 KR    CR-0229  ROUTINE REVIEW - NO CHANGE REQUIRED     *
000200*================================================================*
000210  01  WS-ENT-CAMPANA.
000220      05  CMP-ID                       PIC X(36).
000230      05  CMP-USER-ID                  PIC X(36).
000240      05  CMP-PLATFORM                 PIC X(20).
000250      05  CMP-NAME                     PIC X(40).
000260      05  CMP-STATUS                   PIC X(10).
000270          88  CMP-ESTADO-ACTIVA            VALUE 'active'.
000280          88  CMP-ESTADO-PAUSADA           VALUE 'paused'.
000290          88  CMP-ESTADO-FINALIZADA        VALUE 'ended'.
000300      05  CMP-BUDGET                   PIC S9(13)V99.
000310      05  CMP-SPEND                    PIC S9(13)V99.
000320      05  CMP-IMPRESSIONS              PIC 9(12).
000330      05  CMP-CLICKS                   PIC 9(12).
000340      05  CMP-CONVERSIONS              PIC 9(9).
000350      05  CMP-REVENUE                  PIC S9(13)V99.
000360      05  CMP-START-DATE               PIC 9(8).
000370      05  CMP-START-DATE-R REDEFINES CMP-START-DATE.
000380          10  CMP-INIC-AAAA             PIC 9(4).
000390          10  CMP-INIC-MM               PIC 9(2).
000400          10  CMP-INIC-DD               PIC 9(2).
000410      05  CMP-END-DATE                 PIC 9(8).
000420      05  CMP-END-DATE-R REDEFINES CMP-END-DATE.
000430          10  CMP-FIN-AAAA              PIC 9(4).
000440          10  CMP-FIN-MM                PIC 9(2).
000450          10  CMP-FIN-DD                PIC 9(2).
000460      05  FILLER                       PIC X(18).
