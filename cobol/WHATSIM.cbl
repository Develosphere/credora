000010*-----------------------------------------------------------------*
000020* THIS PROGRAM RUNS THE MERCHANT'S WHAT-IF SCENARIOS AGAINST THEIR  *
000030* CAMPAIGN BASELINE: AN AD-SPEND CHANGE CASCADE, A PRICE-CHANGE      *
000040* ELASTICITY PROJECTION, AN INVENTORY-ORDER BREAK-EVEN PROJECTION,   *
000050* AND A TERNARY-SEARCH OPTIMAL-PRICE SEARCH, THEN RANKS THE FOUR      *
000060* SCENARIOS BY PROFIT IMPACT.  INPUTS COME OFF THE PARMWHAT CONTROL   *
000070* CARD.  THE AD-SPEND CASCADE DELIBERATELY DOES NOT RECOMPUTE PROFIT  *
000080* OR CASH FLOW - THAT MATCHES THE SOURCE SYSTEM'S BEHAVIOR AND MUST   *
000090* NOT BE "FIXED."                                                    *
000100*-----------------------------------------------------------------*
000110* MAINT LOG                                                         *
000120* DATE     INIT  TKT#     DESCRIPTION                               *
000130* -------- ----  -------  ----------------------------------        *
000140* 18/09/95 CDP   CR-0151  ORIGINAL - AD-SPEND CASCADE AND BASELINE    *
000150* 02/02/96 SRU   CR-0163  ADDED PRICE-CHANGE ELASTICITY PROJECTION    *
000160* 23/07/96 SRU   CR-0174  ADDED INVENTORY-ORDER BREAK-EVEN SCENARIO   *
000170* 04/11/97 NMB   CR-0189  ADDED TERNARY-SEARCH OPTIMAL-PRICE SCENARIO *
000180* 19/05/98 NMB   CR-0201  ADDED SCENARIO-COMPARISON RANKING SECTION    *
000190* 11/01/99 RGA   CR-0219  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM  *
000200* 21/11/03 KR    CR-0227  FIXED BREAK-EVEN CEILING - THE REMAINDER OF   *
000210*                         THE MONEY-SCALE DIVIDE WAS STORED IN AN       *
000220*                         INTEGER-ONLY FIELD, TRUNCATING THE FRACTIONAL *
000230*                         CENTS AND SKIPPING THE CEILING BUMP.          *
000240* 09/06/04 KR    CR-0231  AD-SPEND SCENARIO NOW SCALES IMPRESSIONS,      *
000250*                         CLICKS, CONVERSIONS AND REVENUE EACH OFF ITS   *
000260*                         OWN BASELINE FIGURE INSTEAD OF CHAINING OFF    *
000270*                         THE PRIOR FIELD; REMOVED THE UNUSED C01/       *
000280*                         DIGITO-VALIDO/UPSI-0 SPECIAL-NAMES CLAUSES -   *
000290*                         NONE WERE EVER REFERENCED                      *
000300* 10/08/04 KR    CR-0245  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED  *
000310*                         SPECIAL-NAMES FOR THE OPERATOR CONSOLE AND     *
000320*                         ROUTED THE FATAL PARM-FILE MESSAGES TO IT      *
000330* 10/08/04 KR    CR-0247  ADD-SPEND CASCADE HEADER NOW CARRIES THE FIVE- *
000340*                         EVENT COUNT MERCHANT-FINANCE ASKS FOR ON THE   *
000350*                         WHAT-IF RECAP                                  *
000360* 10/08/04 KR    CR-0248  EVERY SCENARIO BLOCK NOW PRINTS ITS OWN ONE-   *
000370*                         LINE RECOMMENDATION - PRICE, INVENTORY AND AD- *
000380*                         SPEND BLOCKS WERE SILENT ON THIS BEFORE        *
000390*-----------------------------------------------------------------*
000400    IDENTIFICATION DIVISION.
000410    PROGRAM-ID. WHATSIM.
000420    AUTHOR. C. PERDIGUERA.
000430    INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000440    DATE-WRITTEN. 18/09/95.
000450    DATE-COMPILED.
000460    SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000470*-----------------------------------------------------------------*
000480    ENVIRONMENT DIVISION.
000490    CONFIGURATION SECTION.
000500  
000510    SPECIAL-NAMES.                                                 CR-0245
000520        CONSOLE IS CONSOLA-OPERADOR.                               CR-0245
000530  
000540    INPUT-OUTPUT SECTION.
000550    FILE-CONTROL.
000560  
000570        SELECT ENT-PARAMETROS
000580            ASSIGN TO 'PARMWHAT'
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS FS-PARAMETROS.
000610   
000620        SELECT ENT-CAMPANAS
000630            ASSIGN TO 'CAMPAIGNS'
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FS-CAMPANAS.
000660   
000670        SELECT SAL-WHATSIM
000680            ASSIGN TO 'WHATIF-REPORT'
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS FS-WHATSIM.
000710   
000720*-----------------------------------------------------------------*
000730    DATA DIVISION.
000740   
000750    FILE SECTION.
000760   
000770    FD  ENT-PARAMETROS.
000780    01  WS-ENT-PARAMETROS.
000790        05  PRM-USER-ID                   PIC X(36).
000800        05  PRM-PORC-CAMBIO-PAUTA          PIC S9(3)V99.
000810        05  PRM-PORC-CAMBIO-PRECIO          PIC S9(3)V99.
000820        05  PRM-ELASTICIDAD                  PIC S9V9(4).
000830        05  PRM-PRECIO-ACTUAL                PIC S9(13)V99.
000840        05  PRM-COSTO-ACTUAL                  PIC S9(13)V99.
000850        05  PRM-UNIDADES-ORDEN                PIC 9(7).
000860        05  FILLER                            PIC X(08).
000870   
000880    FD  ENT-CAMPANAS.
000890        COPY CAMPANA.
000900   
000910    FD  SAL-WHATSIM.
000920    01  WS-SAL-WHATSIM                     PIC X(132).
000930  
000940    77  WS-CONT-ESCENARIOS-IMPR            PIC S9(3) COMP VALUE ZERO.
000950   
000960*-----------------------------------------------------------------*
000970    WORKING-STORAGE SECTION.
000980   
000990    01  WS-ESTADOS-ARCHIVO.
001000        05  FS-PARAMETROS                  PIC X(02).
001010            88  FS-PARAMETROS-FILE-OK           VALUE '00'.
001020        05  FS-CAMPANAS                    PIC X(02).
001030            88  FS-CAMPANAS-FILE-OK             VALUE '00'.
001040            88  FS-CAMPANAS-FILE-EOF            VALUE '10'.
001050        05  FS-WHATSIM                     PIC X(02).
001060            88  FS-WHATSIM-FILE-OK              VALUE '00'.
001070        05  FILLER                         PIC X(06).
001080   
001090    01  WS-SWITCHES.
001100        05  WS-SW-FIN-CAMPANAS              PIC X(01) VALUE 'N'.
001110            88  WS-HAY-MAS-CAMPANAS             VALUE 'N'.
001120            88  WS-NO-HAY-MAS-CAMPANAS          VALUE 'S'.
001130        05  FILLER                          PIC X(08).
001140   
001150*-----------------------------------------------------------------*
001160    01  WS-LINEA-BASE.
001170        05  WS-BASE-IMPRESIONES              PIC 9(12)      VALUE ZERO.
001180        05  WS-BASE-CLICS                    PIC 9(12)      VALUE ZERO.
001190        05  WS-BASE-CONVERSIONES             PIC 9(9)       VALUE ZERO.
001200        05  WS-BASE-REVENUE                  PIC S9(13)V99  VALUE ZERO.
001210        05  WS-BASE-SPEND                    PIC S9(13)V99  VALUE ZERO.
001220        05  WS-BASE-PROFIT                   PIC S9(13)V99  VALUE ZERO.
001230        05  WS-BASE-CASH-FLOW                PIC S9(13)V99  VALUE ZERO.
001240        05  FILLER                           PIC X(08).
001250   
001260    01  WS-BASE-IMPRESIONES-R REDEFINES WS-BASE-IMPRESIONES
001270                                           PIC 9(12).
001280   
001290*-----------------------------------------------------------------*
001300* SCENARIO 1 - AD-SPEND CASCADE WORK AREA                           *
001310*-----------------------------------------------------------------*
001320    01  WS-ESC-PAUTA.
001330        05  WS-EP-IMPRESIONES                PIC 9(12)      VALUE ZERO.
001340        05  WS-EP-CLICS                      PIC 9(12)      VALUE ZERO.
001350        05  WS-EP-CONVERSIONES               PIC 9(9)       VALUE ZERO.
001360        05  WS-EP-REVENUE                    PIC S9(13)V99  VALUE ZERO.
001370        05  WS-EP-SPEND                      PIC S9(13)V99  VALUE ZERO.
001380        05  WS-EP-PROFIT                     PIC S9(13)V99  VALUE ZERO.
001390        05  WS-EP-CASH-FLOW                  PIC S9(13)V99  VALUE ZERO.
001400        05  WS-EP-CONFIANZA                  PIC 9V99       VALUE ZERO.
001410        05  FILLER                           PIC X(08).
001420   
001430    01  WS-EP-FACTOR                        PIC S9(3)V9(6) VALUE ZERO.
001440    01  WS-EP-TEMP-IMPRESIONES               PIC S9(13)V99  VALUE ZERO.
001450    01  WS-EP-TEMP-CLICS                     PIC S9(13)V99  VALUE ZERO.
001460    01  WS-EP-TEMP-CONVERSIONES              PIC S9(13)V99  VALUE ZERO.
001470    01  WS-EP-TEMP-REVENUE                   PIC S9(13)V99  VALUE ZERO.
001480   
001490*-----------------------------------------------------------------*
001500* SCENARIO 2 - PRICE-CHANGE ELASTICITY WORK AREA                    *
001510*-----------------------------------------------------------------*
001520    01  WS-ESC-PRECIO.
001530        05  WS-PR-PRECIO-NUEVO                PIC S9(13)V99  VALUE ZERO.
001540        05  WS-PR-COSTO                       PIC S9(13)V99  VALUE ZERO.
001550        05  WS-PR-DEMANDA-BASE                PIC S9(7)      VALUE 100.
001560        05  WS-PR-CAMBIO-DEMANDA-PCT           PIC S9(5)V9(4) VALUE ZERO.
001570        05  WS-PR-DEMANDA-PROY                PIC S9(7)      VALUE ZERO.
001580        05  WS-PR-REVENUE-PROY                PIC S9(13)V99  VALUE ZERO.
001590        05  WS-PR-PROFIT-PROY                 PIC S9(13)V99  VALUE ZERO.
001600        05  WS-PR-REVENUE-BASE                PIC S9(13)V99  VALUE ZERO.
001610        05  WS-PR-PROFIT-BASE                 PIC S9(13)V99  VALUE ZERO.
001620        05  FILLER                            PIC X(08).
001630   
001640*-----------------------------------------------------------------*
001650* SCENARIO 3 - INVENTORY-ORDER WORK AREA                            *
001660*-----------------------------------------------------------------*
001670    01  WS-ESC-INVENTARIO.
001680        05  WS-INV-SALIDA-EFECTIVO            PIC S9(13)V99  VALUE ZERO.
001690        05  WS-INV-VENTAS-ESPERADAS            PIC S9(9)      VALUE ZERO.
001700        05  WS-INV-REVENUE-PROY                PIC S9(13)V99  VALUE ZERO.
001710        05  WS-INV-PROFIT-PROY                 PIC S9(13)V99  VALUE ZERO.
001720        05  WS-INV-UNIDADES-EQUILIBRIO          PIC S9(9)      VALUE ZERO.
001730        05  WS-INV-TASA-DIARIA                  PIC S9(7)      VALUE ZERO.
001740        05  WS-INV-DIAS-EQUILIBRIO               PIC S9(5)      VALUE ZERO.
001750        05  FILLER                              PIC X(08).
001760   
001770    01  WS-INV-MARGEN-UNIDAD                  PIC S9(13)V99  VALUE ZERO.
001780    01  WS-INV-RESIDUO-EQUILIBRIO       PIC S9(11)V99  VALUE ZERO.CR-0227 
001790    01  WS-INV-DIV-AUX                          PIC S9(9)      VALUE ZERO.
001800   
001810*-----------------------------------------------------------------*
001820* SCENARIO 4 - OPTIMAL-PRICE TERNARY SEARCH WORK AREA                *
001830*-----------------------------------------------------------------*
001840    01  WS-ESC-OPTIMO.
001850        05  WS-OPT-PRECIO-MIN                   PIC S9(13)V99  VALUE ZERO.
001860        05  WS-OPT-PRECIO-MAX                   PIC S9(13)V99  VALUE ZERO.
001870        05  WS-OPT-PRECIO-BAJO                  PIC S9(13)V9(6) VALUE ZERO.
001880        05  WS-OPT-PRECIO-ALTO                  PIC S9(13)V9(6) VALUE ZERO.
001890        05  WS-OPT-M1                           PIC S9(13)V9(6) VALUE ZERO.
001900        05  WS-OPT-M2                           PIC S9(13)V9(6) VALUE ZERO.
001910        05  WS-OPT-PROFIT-M1                    PIC S9(13)V99  VALUE ZERO.
001920        05  WS-OPT-PROFIT-M2                    PIC S9(13)V99  VALUE ZERO.
001930        05  WS-OPT-PRECIO-RESULT                 PIC S9(13)V99  VALUE ZERO.
001940        05  WS-OPT-DEMANDA-RESULT                PIC S9(7)      VALUE ZERO.
001950        05  WS-OPT-PROFIT-RESULT                 PIC S9(13)V99  VALUE ZERO.
001960        05  WS-OPT-REVENUE-RESULT                PIC S9(13)V99  VALUE ZERO.
001970        05  WS-OPT-MARGEN-RESULT                 PIC S9V9(4)    VALUE ZERO.
001980        05  WS-OPT-PROFIT-EN-MIN                  PIC S9(13)V99  VALUE ZERO.
001990        05  WS-OPT-PROFIT-EN-MAX                  PIC S9(13)V99  VALUE ZERO.
002000        05  WS-OPT-MEJORA                         PIC S9(13)V99  VALUE ZERO.
002010        05  WS-OPT-ELASTICIDAD                    PIC S9V9(4)    VALUE 0.02.
002020        05  FILLER                                 PIC X(08).
002030   
002040    01  WS-OPT-ITERACIONES                      PIC S9(5) COMP VALUE ZERO.
002050    01  WS-OPT-DEMANDA-AUX                       PIC S9(9)V9(6) VALUE ZERO.
002060   
002070*-----------------------------------------------------------------*
002080    01  WS-TABLA-ESCENARIOS.
002090        05  WS-TBL-ESC OCCURS 4 TIMES.
002100            10  WS-TBL-ESC-TIPO                  PIC X(20).
002110            10  WS-TBL-ESC-IMPACTO-PROFIT         PIC S9(13)V99.
002120        05  WS-TBL-ORDEN-ESC OCCURS 4 TIMES      PIC S9(4) COMP.
002130       05  FILLER                              PIC X(08).
002140   
002150    01  WS-INDICES-TRABAJO.
002160        05  WS-IDX-I                         PIC S9(5) COMP VALUE ZERO.
002170        05  WS-IDX-J                         PIC S9(5) COMP VALUE ZERO.
002180        05  WS-VALOR-TEMP                    PIC S9(4) COMP VALUE ZERO.
002190        05  FILLER                           PIC X(08).
002200   
002210*-----------------------------------------------------------------*
002220* PRINT-LINE EDIT GROUPS - EACH REDEFINES THE REPORT FD BUFFER.     *
002230*-----------------------------------------------------------------*
002240    01  WS-WHAT-LINEAS.
002250        05  WS-TIT-SECCION                    PIC X(30)    VALUE SPACES.
002260        05  FILLER                            PIC X(102)   VALUE SPACES.
002270   
002280    01  WS-WHAT-ENCABEZADO-R REDEFINES WS-WHAT-LINEAS.
002290        05  WS-ENC-TIPO                        PIC X(20)    VALUE SPACES.
002300        05  WS-ENC-DESCRIPCION                 PIC X(60)    VALUE SPACES.
002310        05  WS-ENC-CONFIANZA                   PIC 9.99     VALUE ZERO.
002320        05  WS-ENC-EVENTOS-PROC                PIC 9(05)    VALUE ZERO.
002330        05  FILLER                              PIC X(44)   VALUE SPACES.
002340   
002350    01  WS-WHAT-METRICAS-R REDEFINES WS-WHAT-LINEAS.
002360        05  FILLER                              PIC X(10)
002370                       VALUE '  BASE:   '.
002380        05  WS-MET-BASE                         PIC ---,---,---,--9.99
002390                                                            VALUE ZERO.
002400        05  FILLER                              PIC X(10)
002410                       VALUE '  PROY:   '.
002420        05  WS-MET-PROY                         PIC ---,---,---,--9.99
002430                                                            VALUE ZERO.
002440        05  FILLER                              PIC X(10)
002450                       VALUE '  IMPACTO:'.
002460        05  WS-MET-IMPACTO                       PIC ---,---,---,--9.99
002470                                                            VALUE ZERO.
002480        05  FILLER                               PIC X(32)  VALUE SPACES.
002490   
002500    01  WS-WHAT-EQUILIBRIO-R REDEFINES WS-WHAT-LINEAS.
002510        05  FILLER                               PIC X(18)
002520                       VALUE 'BREAK-EVEN DAYS: '.
002530        05  WS-EQ-DIAS                           PIC ZZZZ9   VALUE ZERO.
002540        05  FILLER                                PIC X(109) VALUE SPACES.
002550   
002560    01  WS-WHAT-RECOMENDACION-R REDEFINES WS-WHAT-LINEAS.
002570        05  WS-REC-TEXTO                         PIC X(80)   VALUE SPACES.
002580        05  FILLER                                PIC X(52)  VALUE SPACES.
002590   
002600    01  WS-WHAT-RANKING-R REDEFINES WS-WHAT-LINEAS.
002610        05  WS-RNK-RANK                           PIC ZZ9     VALUE ZERO.
002620        05  FILLER                                 PIC X(2)   VALUE SPACES.
002630        05  WS-RNK-TIPO                            PIC X(20)  VALUE SPACES.
002640        05  WS-RNK-IMPACTO                         PIC ---,---,---,--9.99
002650                                                            VALUE ZERO.
002660        05  FILLER                                 PIC X(87) VALUE SPACES.
002670   
002680*-----------------------------------------------------------------*
002690    PROCEDURE DIVISION.
002700*-----------------------------------------------------------------*
002710   
002720        PERFORM 1000-INICIAR-PROGRAMA
002730           THRU 1000-INICIAR-PROGRAMA-FIN.
002740   
002750        PERFORM 2000-CARGAR-CAMPANAS
002760           THRU 2000-CARGAR-CAMPANAS-FIN
002770          UNTIL WS-NO-HAY-MAS-CAMPANAS.
002780   
002790        PERFORM 3000-CALCULAR-ESCENARIOS
002800           THRU 3000-CALCULAR-ESCENARIOS-FIN.
002810   
002820        PERFORM 4000-IMPRIMIR-REPORTE
002830           THRU 4000-IMPRIMIR-REPORTE-FIN.
002840   
002850        PERFORM 9000-CERRAR-ARCHIVOS
002860           THRU 9000-CERRAR-ARCHIVOS-FIN.
002870   
002880        STOP RUN.
002890   
002900*-----------------------------------------------------------------*
002910    1000-INICIAR-PROGRAMA.
002920   
002930        OPEN INPUT  ENT-PARAMETROS.
002940        OPEN INPUT  ENT-CAMPANAS.
002950        OPEN OUTPUT SAL-WHATSIM.
002960   
002970        IF NOT FS-PARAMETROS-FILE-OK
002980           DISPLAY 'WHATSIM - ERROR AL ABRIR PARMWHAT: ' FS-PARAMETROS
002990              UPON CONSOLA-OPERADOR                                CR-0245
003000           STOP RUN
003010        END-IF.
003020  
003030        READ ENT-PARAMETROS.
003040  
003050        IF NOT FS-PARAMETROS-FILE-OK
003060           DISPLAY 'WHATSIM - PARMWHAT SIN REGISTRO DE PARAMETROS'
003070              UPON CONSOLA-OPERADOR                                CR-0245
003080           STOP RUN
003090        END-IF.
003100   
003110        IF PRM-PRECIO-ACTUAL = ZERO
003120           MOVE 100 TO PRM-PRECIO-ACTUAL
003130        END-IF.
003140        IF PRM-COSTO-ACTUAL = ZERO
003150           MOVE 50 TO PRM-COSTO-ACTUAL
003160        END-IF.
003170        IF PRM-ELASTICIDAD = ZERO
003180           MOVE 0.5 TO PRM-ELASTICIDAD
003190        END-IF.
003200   
003210    1000-INICIAR-PROGRAMA-FIN.
003220        EXIT.
003230   
003240*-----------------------------------------------------------------*
003250    2000-CARGAR-CAMPANAS.
003260   
003270        READ ENT-CAMPANAS.
003280   
003290        EVALUATE TRUE
003300            WHEN FS-CAMPANAS-FILE-EOF
003310                 MOVE 'S' TO WS-SW-FIN-CAMPANAS
003320            WHEN FS-CAMPANAS-FILE-OK
003330                 IF CMP-USER-ID = PRM-USER-ID
003340                    ADD CMP-IMPRESSIONS  TO WS-BASE-IMPRESIONES
003350                    ADD CMP-CLICKS       TO WS-BASE-CLICS
003360                    ADD CMP-CONVERSIONS  TO WS-BASE-CONVERSIONES
003370                    ADD CMP-REVENUE      TO WS-BASE-REVENUE
003380                    ADD CMP-SPEND        TO WS-BASE-SPEND
003390                 END-IF
003400            WHEN OTHER
003410                 DISPLAY 'WHATSIM - ERROR AL LEER ARCHIVO CAMPAIGNS'
003420                 DISPLAY 'FILE STATUS: ' FS-CAMPANAS
003430                 MOVE 'S' TO WS-SW-FIN-CAMPANAS
003440        END-EVALUATE.
003450   
003460    2000-CARGAR-CAMPANAS-FIN.
003470        EXIT.
003480   
003490*-----------------------------------------------------------------*
003500    3000-CALCULAR-ESCENARIOS.
003510   
003520        COMPUTE WS-BASE-PROFIT = WS-BASE-REVENUE - WS-BASE-SPEND.
003530        MOVE WS-BASE-PROFIT TO WS-BASE-CASH-FLOW.
003540   
003550        PERFORM 3100-ESCENARIO-PAUTA
003560           THRU 3100-ESCENARIO-PAUTA-FIN.
003570        PERFORM 3200-ESCENARIO-PRECIO
003580           THRU 3200-ESCENARIO-PRECIO-FIN.
003590        PERFORM 3300-ESCENARIO-INVENTARIO
003600           THRU 3300-ESCENARIO-INVENTARIO-FIN.
003610        PERFORM 3400-ESCENARIO-OPTIMO
003620           THRU 3400-ESCENARIO-OPTIMO-FIN.
003630   
003640        MOVE 'AD-SPEND CHANGE'   TO WS-TBL-ESC-TIPO (1).
003650        COMPUTE WS-TBL-ESC-IMPACTO-PROFIT (1) =
003660                WS-EP-PROFIT - WS-BASE-PROFIT.
003670   
003680        MOVE 'PRICE CHANGE'      TO WS-TBL-ESC-TIPO (2).
003690        COMPUTE WS-TBL-ESC-IMPACTO-PROFIT (2) =
003700                WS-PR-PROFIT-PROY - WS-PR-PROFIT-BASE.
003710   
003720        MOVE 'INVENTORY ORDER'   TO WS-TBL-ESC-TIPO (3).
003730        MOVE WS-INV-PROFIT-PROY TO WS-TBL-ESC-IMPACTO-PROFIT (3).
003740   
003750        MOVE 'OPTIMAL PRICE'     TO WS-TBL-ESC-TIPO (4).
003760        MOVE WS-OPT-MEJORA       TO WS-TBL-ESC-IMPACTO-PROFIT (4).
003770   
003780    3000-CALCULAR-ESCENARIOS-FIN.
003790        EXIT.
003800   
003810*-----------------------------------------------------------------*
003820* SCENARIO 1 - FIVE-EVENT AD-SPEND CASCADE.  EACH EVENT MULTIPLIES  *
003830* THE PRIOR RESULT BY THE SAME FACTOR; IMPRESSIONS/CLICKS/           *
003840* CONVERSIONS ARE TRUNCATED AFTER EACH STEP.  PROFIT AND CASH FLOW   *
003850* ARE DELIBERATELY CARRIED FORWARD UNCHANGED - DO NOT "FIX" THIS.    *
003860*-----------------------------------------------------------------*
003870    3100-ESCENARIO-PAUTA.
003880   
003890        COMPUTE WS-EP-FACTOR = 1 + (PRM-PORC-CAMBIO-PAUTA / 100).
003900   
003910        COMPUTE WS-EP-SPEND ROUNDED = WS-BASE-SPEND * WS-EP-FACTOR.
003920   
003930        COMPUTE WS-EP-TEMP-IMPRESIONES =
003940                WS-BASE-IMPRESIONES * WS-EP-FACTOR.
003950        MOVE WS-EP-TEMP-IMPRESIONES
003960                                          TO WS-EP-IMPRESIONES.
003970   
003980        COMPUTE WS-EP-TEMP-CLICS =
003990                WS-BASE-CLICS * WS-EP-FACTOR.                     CR-0231 
004000        MOVE WS-EP-TEMP-CLICS
004010                                          TO WS-EP-CLICS.
004020   
004030        COMPUTE WS-EP-TEMP-CONVERSIONES =
004040                WS-BASE-CONVERSIONES * WS-EP-FACTOR.              CR-0231 
004050        MOVE WS-EP-TEMP-CONVERSIONES
004060                                          TO WS-EP-CONVERSIONES.
004070   
004080        COMPUTE WS-EP-TEMP-REVENUE =
004090                WS-BASE-REVENUE * WS-EP-FACTOR.                   CR-0231 
004100        COMPUTE WS-EP-REVENUE ROUNDED = WS-EP-TEMP-REVENUE.
004110   
004120        MOVE WS-BASE-PROFIT     TO WS-EP-PROFIT.
004130        MOVE WS-BASE-CASH-FLOW  TO WS-EP-CASH-FLOW.
004140   
004150        EVALUATE TRUE
004160            WHEN WS-BASE-IMPRESIONES > 100000
004170                 MOVE 0.90 TO WS-EP-CONFIANZA
004180            WHEN WS-BASE-IMPRESIONES > 10000
004190                 MOVE 0.80 TO WS-EP-CONFIANZA
004200            WHEN WS-BASE-IMPRESIONES > 1000
004210                 MOVE 0.70 TO WS-EP-CONFIANZA
004220            WHEN OTHER
004230                 MOVE 0.50 TO WS-EP-CONFIANZA
004240        END-EVALUATE.
004250   
004260    3100-ESCENARIO-PAUTA-FIN.
004270        EXIT.
004280   
004290*-----------------------------------------------------------------*
004300    3200-ESCENARIO-PRECIO.                                        CR-0163 
004310   
004320        COMPUTE WS-PR-PRECIO-NUEVO ROUNDED =
004330                PRM-PRECIO-ACTUAL *
004340                (1 + (PRM-PORC-CAMBIO-PRECIO / 100)).
004350   
004360        COMPUTE WS-PR-CAMBIO-DEMANDA-PCT =
004370                0 - (PRM-ELASTICIDAD * PRM-PORC-CAMBIO-PRECIO).
004380   
004390        COMPUTE WS-OPT-DEMANDA-AUX =
004400                100 * (1 + (WS-PR-CAMBIO-DEMANDA-PCT / 100)).
004410        MOVE WS-OPT-DEMANDA-AUX
004420                                          TO WS-PR-DEMANDA-PROY.
004430        IF WS-PR-DEMANDA-PROY < 0
004440           MOVE 0 TO WS-PR-DEMANDA-PROY
004450        END-IF.
004460   
004470        COMPUTE WS-PR-REVENUE-PROY =
004480                WS-PR-PRECIO-NUEVO * WS-PR-DEMANDA-PROY.
004490        COMPUTE WS-PR-PROFIT-PROY =
004500                (WS-PR-PRECIO-NUEVO - PRM-COSTO-ACTUAL) *
004510                WS-PR-DEMANDA-PROY.
004520   
004530        COMPUTE WS-PR-REVENUE-BASE =
004540                PRM-PRECIO-ACTUAL * WS-PR-DEMANDA-BASE.
004550        COMPUTE WS-PR-PROFIT-BASE =
004560                (PRM-PRECIO-ACTUAL - PRM-COSTO-ACTUAL) *
004570                WS-PR-DEMANDA-BASE.
004580   
004590    3200-ESCENARIO-PRECIO-FIN.
004600        EXIT.
004610   
004620*-----------------------------------------------------------------*
004630    3300-ESCENARIO-INVENTARIO.                                    CR-0174 
004640   
004650        COMPUTE WS-INV-SALIDA-EFECTIVO =
004660                PRM-COSTO-ACTUAL * PRM-UNIDADES-ORDEN.
004670   
004680        COMPUTE WS-OPT-DEMANDA-AUX = PRM-UNIDADES-ORDEN * 0.80.
004690        MOVE WS-OPT-DEMANDA-AUX
004700                                          TO WS-INV-VENTAS-ESPERADAS.
004710   
004720        COMPUTE WS-INV-REVENUE-PROY =
004730                PRM-PRECIO-ACTUAL * WS-INV-VENTAS-ESPERADAS.
004740        COMPUTE WS-INV-PROFIT-PROY =
004750                WS-INV-REVENUE-PROY - WS-INV-SALIDA-EFECTIVO.
004760   
004770        COMPUTE WS-INV-MARGEN-UNIDAD =
004780                PRM-PRECIO-ACTUAL - PRM-COSTO-ACTUAL.
004790   
004800        IF WS-INV-MARGEN-UNIDAD > ZERO
004810           DIVIDE WS-INV-SALIDA-EFECTIVO BY WS-INV-MARGEN-UNIDAD
004820                 GIVING WS-INV-DIV-AUX
004830                 REMAINDER WS-INV-RESIDUO-EQUILIBRIO
004840           MOVE WS-INV-DIV-AUX TO WS-INV-UNIDADES-EQUILIBRIO
004850           IF WS-INV-RESIDUO-EQUILIBRIO > ZERO
004860              ADD 1 TO WS-INV-UNIDADES-EQUILIBRIO
004870           END-IF
004880        ELSE
004890           MOVE ZERO TO WS-INV-UNIDADES-EQUILIBRIO
004900        END-IF.
004910   
004920        COMPUTE WS-OPT-DEMANDA-AUX = WS-INV-VENTAS-ESPERADAS / 30.
004930        MOVE WS-OPT-DEMANDA-AUX
004940                                          TO WS-INV-TASA-DIARIA.
004950        IF WS-INV-TASA-DIARIA < 1
004960           MOVE 1 TO WS-INV-TASA-DIARIA
004970        END-IF.
004980   
004990        COMPUTE WS-OPT-DEMANDA-AUX =
005000                WS-INV-UNIDADES-EQUILIBRIO / WS-INV-TASA-DIARIA.
005010        MOVE WS-OPT-DEMANDA-AUX
005020                                          TO WS-INV-DIAS-EQUILIBRIO.
005030   
005040    3300-ESCENARIO-INVENTARIO-FIN.
005050        EXIT.
005060   
005070*-----------------------------------------------------------------*
005080* SCENARIO 4 - TERNARY SEARCH FOR THE PROFIT-MAXIMIZING PRICE.      *
005090* BOUNDS DEFAULT TO [COST * 1.1, PRICE * 2.0]; LOOP CAPPED AT 1000   *
005100* ITERATIONS, CONVERGES WHEN THE BRACKET NARROWS BELOW 0.01.         *
005110*-----------------------------------------------------------------*
005120    3400-ESCENARIO-OPTIMO.                                        CR-0189 
005130   
005140        COMPUTE WS-OPT-PRECIO-MIN = PRM-COSTO-ACTUAL * 1.1.
005150        COMPUTE WS-OPT-PRECIO-MAX = PRM-PRECIO-ACTUAL * 2.0.
005160        MOVE WS-OPT-PRECIO-MIN TO WS-OPT-PRECIO-BAJO.
005170        MOVE WS-OPT-PRECIO-MAX TO WS-OPT-PRECIO-ALTO.
005180        MOVE ZERO TO WS-OPT-ITERACIONES.
005190   
005200        PERFORM 3410-PASO-TERNARIO
005210           THRU 3410-PASO-TERNARIO-FIN
005220          UNTIL (WS-OPT-PRECIO-ALTO - WS-OPT-PRECIO-BAJO) <= 0.01
005230             OR WS-OPT-ITERACIONES > 1000.
005240   
005250        COMPUTE WS-OPT-PRECIO-RESULT ROUNDED =
005260                (WS-OPT-PRECIO-BAJO + WS-OPT-PRECIO-ALTO) / 2.
005270   
005280        MOVE WS-OPT-PRECIO-RESULT TO WS-OPT-M1.
005290        PERFORM 3420-CALC-DEMANDA-PRECIO
005300           THRU 3420-CALC-DEMANDA-PRECIO-FIN.
005310        MOVE WS-OPT-DEMANDA-RESULT TO WS-PR-DEMANDA-PROY.
005320        MOVE WS-OPT-PROFIT-M1     TO WS-OPT-PROFIT-RESULT.
005330   
005340        COMPUTE WS-OPT-REVENUE-RESULT =
005350                WS-OPT-PRECIO-RESULT * WS-OPT-DEMANDA-RESULT.
005360        IF WS-OPT-PRECIO-RESULT > ZERO
005370           COMPUTE WS-OPT-MARGEN-RESULT ROUNDED =
005380                (WS-OPT-PRECIO-RESULT - PRM-COSTO-ACTUAL) /
005390                WS-OPT-PRECIO-RESULT
005400        ELSE
005410           MOVE ZERO TO WS-OPT-MARGEN-RESULT
005420        END-IF.
005430   
005440        MOVE WS-OPT-PRECIO-MIN TO WS-OPT-M1.
005450        PERFORM 3420-CALC-DEMANDA-PRECIO
005460           THRU 3420-CALC-DEMANDA-PRECIO-FIN.
005470        MOVE WS-OPT-PROFIT-M1 TO WS-OPT-PROFIT-EN-MIN.
005480   
005490        MOVE WS-OPT-PRECIO-MAX TO WS-OPT-M1.
005500        PERFORM 3420-CALC-DEMANDA-PRECIO
005510           THRU 3420-CALC-DEMANDA-PRECIO-FIN.
005520        MOVE WS-OPT-PROFIT-M1 TO WS-OPT-PROFIT-EN-MAX.
005530   
005540        IF WS-OPT-PROFIT-EN-MIN > WS-OPT-PROFIT-EN-MAX
005550           COMPUTE WS-OPT-MEJORA =
005560                   WS-OPT-PROFIT-RESULT - WS-OPT-PROFIT-EN-MIN
005570        ELSE
005580           COMPUTE WS-OPT-MEJORA =
005590                   WS-OPT-PROFIT-RESULT - WS-OPT-PROFIT-EN-MAX
005600        END-IF.
005610   
005620    3400-ESCENARIO-OPTIMO-FIN.
005630        EXIT.
005640   
005650    3410-PASO-TERNARIO.
005660   
005670        ADD 1 TO WS-OPT-ITERACIONES.
005680   
005690        COMPUTE WS-OPT-M1 =
005700                WS-OPT-PRECIO-BAJO +
005710                ((WS-OPT-PRECIO-ALTO - WS-OPT-PRECIO-BAJO) / 3).
005720        COMPUTE WS-OPT-M2 =
005730                WS-OPT-PRECIO-ALTO -
005740                ((WS-OPT-PRECIO-ALTO - WS-OPT-PRECIO-BAJO) / 3).
005750   
005760        PERFORM 3420-CALC-DEMANDA-PRECIO
005770           THRU 3420-CALC-DEMANDA-PRECIO-FIN.
005780        MOVE WS-OPT-PROFIT-M1 TO WS-OPT-PROFIT-M1.
005790   
005800        MOVE WS-OPT-M1 TO WS-VALOR-TEMP.
005810        COMPUTE WS-OPT-PROFIT-M1 = WS-OPT-PROFIT-M1.
005820   
005830        PERFORM 3430-EVALUAR-M1
005840           THRU 3430-EVALUAR-M1-FIN.
005850        PERFORM 3440-EVALUAR-M2
005860           THRU 3440-EVALUAR-M2-FIN.
005870   
005880        IF WS-OPT-PROFIT-M1 < WS-OPT-PROFIT-M2
005890           MOVE WS-OPT-M1 TO WS-OPT-PRECIO-BAJO
005900        ELSE
005910           MOVE WS-OPT-M2 TO WS-OPT-PRECIO-ALTO
005920        END-IF.
005930   
005940    3410-PASO-TERNARIO-FIN.
005950        EXIT.
005960   
005970    3420-CALC-DEMANDA-PRECIO.
005980   
005990        COMPUTE WS-OPT-DEMANDA-AUX =
006000                100 - ((WS-OPT-M1 - PRM-PRECIO-ACTUAL) *
006010                       (WS-OPT-ELASTICIDAD * 100)).
006020        IF WS-OPT-DEMANDA-AUX < 0
006030           MOVE ZERO TO WS-OPT-DEMANDA-AUX
006040        END-IF.
006050        MOVE WS-OPT-DEMANDA-AUX
006060                                          TO WS-OPT-DEMANDA-RESULT.
006070   
006080        IF WS-OPT-DEMANDA-RESULT <= ZERO
006090           MOVE ZERO TO WS-OPT-PROFIT-M1
006100        ELSE
006110           COMPUTE WS-OPT-PROFIT-M1 =
006120                   (WS-OPT-M1 - PRM-COSTO-ACTUAL) *
006130                   WS-OPT-DEMANDA-RESULT
006140        END-IF.
006150   
006160    3420-CALC-DEMANDA-PRECIO-FIN.
006170        EXIT.
006180   
006190    3430-EVALUAR-M1.
006200   
006210        COMPUTE WS-OPT-DEMANDA-AUX =
006220                100 - ((WS-OPT-M1 - PRM-PRECIO-ACTUAL) *
006230                       (WS-OPT-ELASTICIDAD * 100)).
006240        IF WS-OPT-DEMANDA-AUX < 0
006250           MOVE ZERO TO WS-OPT-DEMANDA-AUX
006260        END-IF.
006270        MOVE WS-OPT-DEMANDA-AUX
006280                                          TO WS-OPT-DEMANDA-RESULT.
006290        IF WS-OPT-DEMANDA-RESULT <= ZERO
006300           MOVE ZERO TO WS-OPT-PROFIT-M1
006310        ELSE
006320           COMPUTE WS-OPT-PROFIT-M1 =
006330                   (WS-OPT-M1 - PRM-COSTO-ACTUAL) *
006340                   WS-OPT-DEMANDA-RESULT
006350        END-IF.
006360   
006370    3430-EVALUAR-M1-FIN.
006380        EXIT.
006390   
006400    3440-EVALUAR-M2.
006410   
006420        COMPUTE WS-OPT-DEMANDA-AUX =
006430                100 - ((WS-OPT-M2 - PRM-PRECIO-ACTUAL) *
006440                       (WS-OPT-ELASTICIDAD * 100)).
006450        IF WS-OPT-DEMANDA-AUX < 0
006460           MOVE ZERO TO WS-OPT-DEMANDA-AUX
006470        END-IF.
006480        MOVE WS-OPT-DEMANDA-AUX
006490                                          TO WS-OPT-DEMANDA-RESULT.
006500        IF WS-OPT-DEMANDA-RESULT <= ZERO
006510           MOVE ZERO TO WS-OPT-PROFIT-M2
006520        ELSE
006530           COMPUTE WS-OPT-PROFIT-M2 =
006540                   (WS-OPT-M2 - PRM-COSTO-ACTUAL) *
006550                   WS-OPT-DEMANDA-RESULT
006560        END-IF.
006570   
006580    3440-EVALUAR-M2-FIN.
006590        EXIT.
006600   
006610*-----------------------------------------------------------------*
006620    4000-IMPRIMIR-REPORTE.
006630   
006640        PERFORM 4100-IMPRIMIR-PAUTA
006650           THRU 4100-IMPRIMIR-PAUTA-FIN.
006660        PERFORM 4200-IMPRIMIR-PRECIO
006670           THRU 4200-IMPRIMIR-PRECIO-FIN.
006680        PERFORM 4300-IMPRIMIR-INVENTARIO
006690           THRU 4300-IMPRIMIR-INVENTARIO-FIN.
006700        PERFORM 4400-IMPRIMIR-OPTIMO
006710           THRU 4400-IMPRIMIR-OPTIMO-FIN.
006720   
006730        MOVE 1 TO WS-TBL-ORDEN-ESC (1).
006740        MOVE 2 TO WS-TBL-ORDEN-ESC (2).
006750        MOVE 3 TO WS-TBL-ORDEN-ESC (3).
006760        MOVE 4 TO WS-TBL-ORDEN-ESC (4).
006770   
006780        PERFORM 4500-ORDENAR-ESCENARIOS
006790           THRU 4500-ORDENAR-ESCENARIOS-FIN
006800          VARYING WS-IDX-I FROM 2 BY 1 UNTIL WS-IDX-I > 4.
006810   
006820        PERFORM 4600-IMPRIMIR-RANKING
006830           THRU 4600-IMPRIMIR-RANKING-FIN.
006840   
006850    4000-IMPRIMIR-REPORTE-FIN.
006860        EXIT.
006870   
006880*-----------------------------------------------------------------*
006890    4100-IMPRIMIR-PAUTA.
006900   
006910        ADD 1 TO WS-CONT-ESCENARIOS-IMPR.
006920   
006930        INITIALIZE WS-WHAT-ENCABEZADO-R.
006940        MOVE 'AD-SPEND CHANGE'  TO WS-ENC-TIPO.
006950        MOVE 'FIVE-EVENT CASCADE - AD SPEND, IMPRESSIONS, CLICKS, '
006960             'CONVERSIONS, REVENUE' TO WS-ENC-DESCRIPCION.
006970        MOVE WS-EP-CONFIANZA    TO WS-ENC-CONFIANZA.
006980        MOVE 5                  TO WS-ENC-EVENTOS-PROC.            CR-0247
006990        MOVE WS-WHAT-ENCABEZADO-R TO WS-SAL-WHATSIM.
007000        WRITE WS-SAL-WHATSIM.
007010  
007020        INITIALIZE WS-WHAT-METRICAS-R.
007030        MOVE WS-BASE-SPEND TO WS-MET-BASE.
007040        MOVE WS-EP-SPEND   TO WS-MET-PROY.
007050        COMPUTE WS-MET-IMPACTO = WS-EP-SPEND - WS-BASE-SPEND.
007060        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007070        WRITE WS-SAL-WHATSIM.
007080   
007090        INITIALIZE WS-WHAT-METRICAS-R.
007100        MOVE WS-BASE-REVENUE TO WS-MET-BASE.
007110        MOVE WS-EP-REVENUE   TO WS-MET-PROY.
007120        COMPUTE WS-MET-IMPACTO = WS-EP-REVENUE - WS-BASE-REVENUE.
007130        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007140        WRITE WS-SAL-WHATSIM.
007150   
007160        INITIALIZE WS-WHAT-METRICAS-R.
007170        MOVE WS-BASE-PROFIT TO WS-MET-BASE.
007180        MOVE WS-EP-PROFIT   TO WS-MET-PROY.
007190        COMPUTE WS-MET-IMPACTO = WS-EP-PROFIT - WS-BASE-PROFIT.
007200        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007210        WRITE WS-SAL-WHATSIM.
007220  
007230        INITIALIZE WS-WHAT-RECOMENDACION-R.                        CR-0248
007240        STRING 'FIVE-EVENT CASCADE PRICED OFF EACH METRIC''S OWN ' CR-0248
007250               'BASELINE - PROFIT AND CASH FLOW ARE NOT RECOMPUTED '
007260               'HERE BY DESIGN' DELIMITED BY SIZE
007270               INTO WS-REC-TEXTO.                                  CR-0248
007280        MOVE WS-WHAT-RECOMENDACION-R TO WS-SAL-WHATSIM.            CR-0248
007290        WRITE WS-SAL-WHATSIM.
007300  
007310    4100-IMPRIMIR-PAUTA-FIN.
007320        EXIT.
007330   
007340*-----------------------------------------------------------------*
007350    4200-IMPRIMIR-PRECIO.
007360   
007370        ADD 1 TO WS-CONT-ESCENARIOS-IMPR.
007380   
007390        INITIALIZE WS-WHAT-ENCABEZADO-R.
007400        MOVE 'PRICE CHANGE'     TO WS-ENC-TIPO.
007410        MOVE 'CONSTANT-ELASTICITY DEMAND PROJECTION AT THE NEW PRICE'
007420                                       TO WS-ENC-DESCRIPCION.
007430        MOVE 0.70                TO WS-ENC-CONFIANZA.
007440        MOVE WS-WHAT-ENCABEZADO-R TO WS-SAL-WHATSIM.
007450        WRITE WS-SAL-WHATSIM.
007460   
007470        INITIALIZE WS-WHAT-METRICAS-R.
007480        MOVE WS-PR-REVENUE-BASE TO WS-MET-BASE.
007490        MOVE WS-PR-REVENUE-PROY TO WS-MET-PROY.
007500        COMPUTE WS-MET-IMPACTO =
007510                WS-PR-REVENUE-PROY - WS-PR-REVENUE-BASE.
007520        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007530        WRITE WS-SAL-WHATSIM.
007540   
007550        INITIALIZE WS-WHAT-METRICAS-R.
007560        MOVE WS-PR-PROFIT-BASE TO WS-MET-BASE.
007570        MOVE WS-PR-PROFIT-PROY TO WS-MET-PROY.
007580        COMPUTE WS-MET-IMPACTO =
007590                WS-PR-PROFIT-PROY - WS-PR-PROFIT-BASE.
007600        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007610        WRITE WS-SAL-WHATSIM.
007620  
007630        INITIALIZE WS-WHAT-RECOMENDACION-R.                        CR-0248
007640        STRING 'CONSTANT-ELASTICITY PROJECTION ONLY - CONFIRM '    CR-0248
007650               'ACTUAL DEMAND RESPONSE BEFORE COMMITTING TO THE '  CR-0248
007660               'NEW PRICE' DELIMITED BY SIZE
007670               INTO WS-REC-TEXTO.                                  CR-0248
007680        MOVE WS-WHAT-RECOMENDACION-R TO WS-SAL-WHATSIM.            CR-0248
007690        WRITE WS-SAL-WHATSIM.
007700  
007710    4200-IMPRIMIR-PRECIO-FIN.
007720        EXIT.
007730   
007740*-----------------------------------------------------------------*
007750    4300-IMPRIMIR-INVENTARIO.
007760   
007770        ADD 1 TO WS-CONT-ESCENARIOS-IMPR.
007780   
007790        INITIALIZE WS-WHAT-ENCABEZADO-R.
007800        MOVE 'INVENTORY ORDER'   TO WS-ENC-TIPO.
007810        MOVE '80 PCT SELL-THROUGH PROJECTION FOR THE ORDERED UNITS'
007820                                       TO WS-ENC-DESCRIPCION.
007830        MOVE 0.65                TO WS-ENC-CONFIANZA.
007840        MOVE WS-WHAT-ENCABEZADO-R TO WS-SAL-WHATSIM.
007850        WRITE WS-SAL-WHATSIM.
007860   
007870        INITIALIZE WS-WHAT-METRICAS-R.
007880        MOVE ZERO                  TO WS-MET-BASE.
007890        MOVE WS-INV-REVENUE-PROY   TO WS-MET-PROY.
007900        MOVE WS-INV-REVENUE-PROY   TO WS-MET-IMPACTO.
007910        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007920        WRITE WS-SAL-WHATSIM.
007930   
007940        INITIALIZE WS-WHAT-METRICAS-R.
007950        MOVE ZERO                  TO WS-MET-BASE.
007960        MOVE WS-INV-PROFIT-PROY    TO WS-MET-PROY.
007970        MOVE WS-INV-PROFIT-PROY    TO WS-MET-IMPACTO.
007980        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
007990        WRITE WS-SAL-WHATSIM.
008000   
008010        INITIALIZE WS-WHAT-EQUILIBRIO-R.
008020        MOVE WS-INV-DIAS-EQUILIBRIO TO WS-EQ-DIAS.
008030        MOVE WS-WHAT-EQUILIBRIO-R TO WS-SAL-WHATSIM.
008040        WRITE WS-SAL-WHATSIM.
008050  
008060        INITIALIZE WS-WHAT-RECOMENDACION-R.                        CR-0248
008070        STRING '80 PCT SELL-THROUGH IS AN ASSUMPTION - WATCH THE ' CR-0248
008080               'BREAK-EVEN DAY COUNT AGAINST ACTUAL SELL-THROUGH ' CR-0248
008090               'RESULTS' DELIMITED BY SIZE                         CR-0248
008100               INTO WS-REC-TEXTO.                                  CR-0248
008110        MOVE WS-WHAT-RECOMENDACION-R TO WS-SAL-WHATSIM.            CR-0248
008120        WRITE WS-SAL-WHATSIM.
008130  
008140    4300-IMPRIMIR-INVENTARIO-FIN.
008150        EXIT.
008160   
008170*-----------------------------------------------------------------*
008180    4400-IMPRIMIR-OPTIMO.
008190   
008200        ADD 1 TO WS-CONT-ESCENARIOS-IMPR.
008210   
008220        INITIALIZE WS-WHAT-ENCABEZADO-R.
008230        MOVE 'OPTIMAL PRICE'      TO WS-ENC-TIPO.
008240        MOVE 'TERNARY SEARCH FOR THE PROFIT-MAXIMIZING PRICE POINT'
008250                                       TO WS-ENC-DESCRIPCION.
008260        MOVE 0.60                 TO WS-ENC-CONFIANZA.
008270        MOVE WS-WHAT-ENCABEZADO-R TO WS-SAL-WHATSIM.
008280        WRITE WS-SAL-WHATSIM.
008290   
008300        INITIALIZE WS-WHAT-METRICAS-R.
008310        MOVE WS-OPT-PROFIT-EN-MIN TO WS-MET-BASE.
008320        MOVE WS-OPT-PROFIT-RESULT TO WS-MET-PROY.
008330        MOVE WS-OPT-MEJORA        TO WS-MET-IMPACTO.
008340        MOVE WS-WHAT-METRICAS-R TO WS-SAL-WHATSIM.
008350        WRITE WS-SAL-WHATSIM.
008360   
008370        INITIALIZE WS-WHAT-RECOMENDACION-R.
008380        STRING 'OPTIMAL PRICE COMPUTED BY TERNARY SEARCH - SEE '
008390               'RESULT PRICE, DEMAND AND MARGIN FIELDS' DELIMITED BY SIZE
008400               INTO WS-REC-TEXTO.
008410        MOVE WS-WHAT-RECOMENDACION-R TO WS-SAL-WHATSIM.
008420        WRITE WS-SAL-WHATSIM.
008430   
008440    4400-IMPRIMIR-OPTIMO-FIN.
008450        EXIT.
008460   
008470*-----------------------------------------------------------------*
008480* INSERTION SORT OF THE SCENARIO INDEX ARRAY, DESCENDING BY PROFIT  *
008490* IMPACT - SAME TECHNIQUE AS CAMPRANK'S RANKING SORT.               *
008500*-----------------------------------------------------------------*
008510    4500-ORDENAR-ESCENARIOS.
008520   
008530        MOVE WS-TBL-ORDEN-ESC (WS-IDX-I) TO WS-VALOR-TEMP.
008540        MOVE WS-IDX-I TO WS-IDX-J.
008550   
008560        PERFORM 4510-DESPLAZAR-MENORES
008570           THRU 4510-DESPLAZAR-MENORES-FIN
008580          UNTIL WS-IDX-J < 2 OR
008590                WS-TBL-ESC-IMPACTO-PROFIT (WS-TBL-ORDEN-ESC (WS-IDX-J - 1))
008600                    >= WS-TBL-ESC-IMPACTO-PROFIT (WS-VALOR-TEMP).
008610   
008620        MOVE WS-VALOR-TEMP TO WS-TBL-ORDEN-ESC (WS-IDX-J).
008630   
008640    4500-ORDENAR-ESCENARIOS-FIN.
008650        EXIT.
008660   
008670    4510-DESPLAZAR-MENORES.
008680   
008690        MOVE WS-TBL-ORDEN-ESC (WS-IDX-J - 1) TO WS-TBL-ORDEN-ESC (WS-IDX-J).
008700        SUBTRACT 1 FROM WS-IDX-J.
008710   
008720    4510-DESPLAZAR-MENORES-FIN.
008730        EXIT.
008740   
008750*-----------------------------------------------------------------*
008760    4600-IMPRIMIR-RANKING.                                        CR-0201 
008770   
008780        INITIALIZE WS-WHAT-LINEAS.
008790        MOVE 'SCENARIO COMPARISON' TO WS-TIT-SECCION.
008800        MOVE WS-WHAT-LINEAS TO WS-SAL-WHATSIM.
008810        WRITE WS-SAL-WHATSIM.
008820   
008830        PERFORM 4610-IMPRIMIR-UN-RANKING
008840           THRU 4610-IMPRIMIR-UN-RANKING-FIN
008850          VARYING WS-IDX-I FROM 1 BY 1 UNTIL WS-IDX-I > 4.
008860   
008870    4600-IMPRIMIR-RANKING-FIN.
008880        EXIT.
008890   
008900    4610-IMPRIMIR-UN-RANKING.
008910   
008920        INITIALIZE WS-WHAT-RANKING-R.
008930        MOVE WS-IDX-I TO WS-RNK-RANK.
008940        MOVE WS-TBL-ESC-TIPO (WS-TBL-ORDEN-ESC (WS-IDX-I))
008950                                   TO WS-RNK-TIPO.
008960        MOVE WS-TBL-ESC-IMPACTO-PROFIT (WS-TBL-ORDEN-ESC (WS-IDX-I))
008970                                   TO WS-RNK-IMPACTO.
008980        MOVE WS-WHAT-RANKING-R TO WS-SAL-WHATSIM.
008990        WRITE WS-SAL-WHATSIM.
009000   
009010    4610-IMPRIMIR-UN-RANKING-FIN.
009020        EXIT.
009030   
009040*-----------------------------------------------------------------*
009050    9000-CERRAR-ARCHIVOS.
009060   
009070        CLOSE ENT-PARAMETROS
009080              ENT-CAMPANAS
009090              SAL-WHATSIM.
009100   
009110    9000-CERRAR-ARCHIVOS-FIN.
009120        EXIT.
