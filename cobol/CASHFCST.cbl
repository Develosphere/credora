000010*-----------------------------------------------------------------*
000020* THIS PROGRAM IS THE NIGHTLY CASH-FLOW FORECAST.  IT READS THE     *
000030* MERCHANT'S TRANSACTIONS FOR THE TRAILING 90 CALENDAR DAYS BEFORE   *
000040* THE RUN DATE ON THE PARM CARD, DERIVES A BURN RATE AND A PER-      *
000050* WEEKDAY INFLOW/OUTFLOW PATTERN, AND PROJECTS CASH FORWARD DAY BY    *
000060* DAY FOR THE REQUESTED HORIZON, WITH LOW/MID/HIGH SCENARIO BOUNDS    *
000070* AND A CONFIDENCE LEVEL KEYED OFF HOW MUCH HISTORY WE ACTUALLY       *
000080* FOUND.  IT ALSO LISTS THE NEXT UPCOMING EXPENSE-TYPE TRANSACTIONS   *
000090* DUE IN THE NEXT 90 DAYS.  THIS SHOP HAS NO CALENDAR-MATH CALL, SO   *
000100* DATES ARE STEPPED ONE DAY AT A TIME BY THE ADD/SUBTRACT-A-DAY        *
000110* PARAGRAPHS BELOW, USING THE SAME LEAP-YEAR TEST AS CLFECHA.         *
000120*-----------------------------------------------------------------*
000130* MAINT LOG                                                         *
000140* DATE     INIT  TKT#     DESCRIPTION                               *
000150* -------- ----  -------  ----------------------------------        *
000160* 07/03/95 CDP   CR-0143  ORIGINAL - BURN RATE AND FLAT RUNWAY ONLY   *
000170* 09/10/96 SRU   CR-0182  ADDED PER-WEEKDAY INFLOW/OUTFLOW PATTERN    *
000180*                         AND THE DAY-BY-DAY PROJECTION LOOP           *
000190* 20/06/97 NMB   CR-0191  ADDED LOW/MID/HIGH SCENARIO BOUNDS AND THE   *
000200*                         INSUFFICIENT-DATA SHORT-CIRCUIT              *
000210* 14/03/98 NMB   CR-0198  ADDED UPCOMING-EXPENSES TRAILER SECTION      *
000220* 11/01/99 RGA   CR-0217  Y2K REVIEW - DAY-STEP ARITHMETIC RE-PROVED   *
000230*                         FOR CENTURY ROLLOVER, NO CHANGE REQUIRED      *
000240* 14/08/03 KR    CR-0226  FIXED INSUFFICIENT-HISTORY MESSAGE - WAS      *
000250*                         STRINGING A REDEFINES OF A COMP COUNTER THAT   *
000260*                         NEVER CONVERTED BINARY TO ZONED-DECIMAL.  NOW  *
000270*                         MOVES THE COUNTER TO A REAL DISPLAY FIELD      *
000280*                         BEFORE THE STRING.                             *
000290* 05/08/04 KR    CR-0234  UPCOMING-EXPENSES TRAILER DROPPED THE TXN-ID   *
000300*                         ON THE FLOOR EVEN THOUGH IT WAS ALREADY BEING  *
000310*                         LOADED INTO THE TABLE - NOW CARRIED THROUGH    *
000320*                         TO THE PRINTED LINE; REMOVED THE UNUSED C01/   *
000330*                         DIGITO-VALIDO/UPSI-0 SPECIAL-NAMES CLAUSES     *
000340* 10/08/04 KR    CR-0240  CONFIGURATION SECTION CAN'T SIT EMPTY - ADDED  *
000350*                         SPECIAL-NAMES FOR THE OPERATOR CONSOLE AND     *
000360*                         ROUTED THE FATAL PARM-FILE MESSAGES TO IT      *
000370*-----------------------------------------------------------------*
000380    IDENTIFICATION DIVISION.
000390    PROGRAM-ID. CASHFCST.
000400    AUTHOR. C. PERDIGUERA.
000410    INSTALLATION. CREDORA FINANCIAL SERVICES - BATCH SYSTEMS DEPT.
000420    DATE-WRITTEN. 07/03/95.
000430    DATE-COMPILED.
000440    SECURITY. CONFIDENTIAL - CREDORA INTERNAL USE ONLY.
000450*-----------------------------------------------------------------*
000460    ENVIRONMENT DIVISION.
000470    CONFIGURATION SECTION.
000480  
000490    SPECIAL-NAMES.
000500        CONSOLE IS CONSOLA-OPERADOR.                               CR-0240
000510  
000520    INPUT-OUTPUT SECTION.
000530    FILE-CONTROL.
000540  
000550        SELECT ENT-PARAMETROS
000560            ASSIGN TO 'PARMCASH'
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS IS FS-PARAMETROS.
000590  
000600        SELECT ENT-TRANSACCIONES
000610            ASSIGN TO 'TRANSACTIONS'
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS IS FS-TRANSACCIONES.
000640  
000650        SELECT SAL-CASHFCST
000660            ASSIGN TO 'FORECAST-REPORT'
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-CASHFCST.
000690  
000700*-----------------------------------------------------------------*
000710    DATA DIVISION.
000720  
000730    FILE SECTION.
000740  
000750    FD  ENT-PARAMETROS.
000760    01  WS-ENT-PARAMETROS.
000770        05  PRM-USER-ID                  PIC X(36).
000780        05  PRM-FECHA-CORRIDA             PIC 9(8).
000790        05  PRM-DIAS-PROYECCION           PIC 9(4).
000800        05  PRM-TOP-N-GASTOS              PIC 9(4).
000810        05  PRM-EFECTIVO-ACTUAL           PIC S9(13)V99.
000820        05  FILLER                       PIC X(08).
000830  
000840    FD  ENT-TRANSACCIONES.
000850        COPY TRANSAC.
000860  
000870    FD  SAL-CASHFCST.
000880    01  WS-SAL-CASHFCST                   PIC X(132).
000890  
000900    77  WS-CONT-DIAS-PROYECTADOS         PIC S9(5) COMP VALUE ZERO.
000910  
000920*-----------------------------------------------------------------*
000930    WORKING-STORAGE SECTION.
000940  
000950    01  WS-ESTADOS-ARCHIVO.
000960        05  FS-PARAMETROS                 PIC X(02).
000970            88  FS-PARAMETROS-FILE-OK         VALUE '00'.
000980        05  FS-TRANSACCIONES              PIC X(02).
000990            88  FS-TRANSACCIONES-FILE-OK      VALUE '00'.
001000            88  FS-TRANSACCIONES-FILE-EOF     VALUE '10'.
001010        05  FS-CASHFCST                   PIC X(02).
001020            88  FS-CASHFCST-FILE-OK            VALUE '00'.
001030        05  FILLER                        PIC X(06).
001040  
001050    01  WS-SWITCHES.
001060        05  WS-SW-FIN-TRANSACCIONES        PIC X(01) VALUE 'N'.
001070            88  WS-HAY-MAS-TRANSACCIONES       VALUE 'N'.
001080            88  WS-NO-HAY-MAS-TRANSACCIONES    VALUE 'S'.
001090        05  WS-SW-DATOS-SUFICIENTES         PIC X(01) VALUE 'S'.
001100            88  WS-DATOS-SUFICIENTES            VALUE 'S'.
001110            88  WS-DATOS-INSUFICIENTES          VALUE 'N'.
001120        05  FILLER                         PIC X(08).
001130  
001140*-----------------------------------------------------------------*
001150* CALENDAR WORK AREA - SHARED BY THE ADD/SUBTRACT-A-DAY PARAGRAPHS. *
001160* SAME FLAT MONTH-LENGTH TABLE AND LEAP-YEAR TEST AS CLFECHA.        *
001170*-----------------------------------------------------------------*
001180    01  WS-TABLA-MESES-LIT.
001190        05  FILLER PIC X(24) VALUE '312831303130313130313031'.
001200    01  WS-TBL-DIAS-MES REDEFINES WS-TABLA-MESES-LIT
001210                           OCCURS 12 TIMES PIC 9(02).
001220  
001230    01  WS-FECHA-TRABAJO                  PIC 9(8).
001240    01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
001250        05  WS-FECHA-AAAA                 PIC 9(4).
001260        05  WS-FECHA-MM                   PIC 9(2).
001270        05  WS-FECHA-DD                   PIC 9(2).
001280  
001290    01  WS-CALENDARIO-TRABAJO.
001300        05  WS-DIAS-EN-MES                PIC S9(2) COMP VALUE ZERO.
001310        05  WS-IND-BISIESTO                PIC X(01) VALUE 'N'.
001320            88  WS-ES-BISIESTO                  VALUE 'S'.
001330            88  WS-NO-ES-BISIESTO               VALUE 'N'.
001340        05  WS-RESIDUO-4                   PIC S9(4) COMP VALUE ZERO.
001350        05  WS-RESIDUO-100                 PIC S9(4) COMP VALUE ZERO.
001360        05  WS-RESIDUO-400                 PIC S9(4) COMP VALUE ZERO.
001370        05  WS-DIV-AUX                     PIC S9(6) COMP VALUE ZERO.
001380        05  FILLER                         PIC X(08).
001390  
001400    01  WS-FECHAS-LIMITE.
001410        05  WS-FECHA-DESDE-90               PIC 9(8)  VALUE ZERO.
001420        05  WS-FECHA-DESDE-30               PIC 9(8)  VALUE ZERO.
001430        05  WS-FECHA-HASTA-90                PIC 9(8)  VALUE ZERO.
001440        05  WS-FECHA-DIA-PROYECTADO          PIC 9(8)  VALUE ZERO.
001450        05  WS-FECHA-MIN-HISTORIA            PIC 9(8)  VALUE ZERO.
001460        05  FILLER                           PIC X(08).
001470  
001480    01  WS-CONTADOR-PASOS                 PIC S9(5) COMP VALUE ZERO.
001490  
001500*-----------------------------------------------------------------*
001510    01  WS-TABLA-HISTORIA.
001520        05  WS-CONT-HISTORIA                PIC S9(5) COMP VALUE ZERO.
001530        05  WS-CONT-HISTORIA-D             PIC S9(5).             CR-0226
001540        05  WS-TBL-HIST OCCURS 5000 TIMES.
001550            10  WS-TBL-HIST-TIPO             PIC X(15).
001560                88  WS-TBL-HIST-ORDEN            VALUE 'order'.
001570                88  WS-TBL-HIST-PAUTA            VALUE 'ad_spend'.
001580                88  WS-TBL-HIST-GASTO            VALUE 'expense'.
001590            10  WS-TBL-HIST-MONTO             PIC S9(13)V99.
001600            10  WS-TBL-HIST-FECHA              PIC 9(8).
001610            10  WS-TBL-HIST-DIA-SEM            PIC 9(1).
001620       05  FILLER                         PIC X(08).
001630  
001640    01  WS-ACUM-SEMANALES.
001650        05  WS-TBL-INFLOW-SUMA OCCURS 7 TIMES  PIC S9(13)V99.
001660        05  WS-TBL-INFLOW-CONT OCCURS 7 TIMES  PIC S9(5) COMP.
001670        05  WS-TBL-OUTFLOW-SUMA OCCURS 7 TIMES PIC S9(13)V99.
001680        05  WS-TBL-OUTFLOW-CONT OCCURS 7 TIMES PIC S9(5) COMP.
001690        05  WS-TBL-INFLOW-PROM OCCURS 7 TIMES  PIC S9(13)V99.
001700        05  WS-TBL-OUTFLOW-PROM OCCURS 7 TIMES PIC S9(13)V99.
001710        05  FILLER                              PIC X(08).
001720  
001730    01  WS-GASTO-30-ACUM                  PIC S9(13)V99  VALUE ZERO.
001740  
001750*-----------------------------------------------------------------*
001760    01  WS-TABLA-GASTOS-FUTUROS.
001770        05  WS-CONT-GASTOS-FUT              PIC S9(4) COMP VALUE ZERO.
001780        05  WS-TBL-GASTO-FUT OCCURS 500 TIMES.
001790            10  WS-TBL-GF-ID                  PIC X(36).
001800            10  WS-TBL-GF-DESCRIPCION          PIC X(20).
001810            10  WS-TBL-GF-MONTO                PIC S9(13)V99.
001820            10  WS-TBL-GF-FECHA                 PIC 9(8).
001830       05  FILLER                         PIC X(08).
001840  
001850    01  WS-TABLA-ORDEN-GASTOS.
001860        05  WS-TBL-ORDEN-GF OCCURS 500 TIMES   PIC S9(4) COMP.
001870       05  FILLER                         PIC X(08).
001880  
001890    01  WS-INDICES-TRABAJO.
001900        05  WS-IDX-I                       PIC S9(5) COMP VALUE ZERO.
001910        05  WS-IDX-J                       PIC S9(5) COMP VALUE ZERO.
001920        05  WS-IDX-DIA                     PIC S9(5) COMP VALUE ZERO.
001930        05  WS-VALOR-TEMP                  PIC S9(4) COMP VALUE ZERO.
001940        05  FILLER                         PIC X(08).
001950  
001960*-----------------------------------------------------------------*
001970    01  WS-RESULTADOS-PRONOSTICO.
001980        05  WS-RES-TASA-QUEMA              PIC S9(13)V99  VALUE ZERO.
001990        05  WS-RES-EFECTIVO-ACTUAL          PIC S9(13)V99  VALUE ZERO.
002000        05  WS-RES-EFECTIVO-ACTUAL-R REDEFINES WS-RES-EFECTIVO-ACTUAL
002010                                           PIC S9(15).
002020        05  WS-RES-DIAS-RUNWAY              PIC S9(5)      VALUE ZERO.
002030        05  WS-RES-RUNWAY-INFINITO          PIC X(01)      VALUE 'N'.
002040            88  WS-RUNWAY-ES-INFINITO           VALUE 'S'.
002050        05  WS-RES-BAJO                     PIC S9(13)V99  VALUE ZERO.
002060        05  WS-RES-MEDIO                    PIC S9(13)V99  VALUE ZERO.
002070        05  WS-RES-ALTO                     PIC S9(13)V99  VALUE ZERO.
002080        05  WS-RES-CONFIANZA                PIC 9V99       VALUE ZERO.
002090        05  WS-RES-DIAS-DATOS               PIC 9(5)       VALUE ZERO.
002100        05  WS-RES-MENSAJE                  PIC X(80)      VALUE SPACES.
002110        05  FILLER                          PIC X(08).
002120  
002130    01  WS-CASH-PROYECTADO                PIC S9(13)V99  VALUE ZERO.
002140    01  WS-INFLOW-DIA                     PIC S9(13)V99  VALUE ZERO.
002150    01  WS-OUTFLOW-DIA                    PIC S9(13)V99  VALUE ZERO.
002160  
002170    01  LK-CLF-ENTRADA.
002180        05  LK-CLF-FECHA                  PIC 9(8).
002190        05  LK-CLF-FECHA-R REDEFINES LK-CLF-FECHA.
002200            10  LK-CLF-FEC-AAAA            PIC 9(4).
002210            10  LK-CLF-FEC-MM               PIC 9(2).
002220            10  LK-CLF-FEC-DD               PIC 9(2).
002230        05  LK-CLF-DESDE                  PIC 9(8)  VALUE ZERO.
002240        05  LK-CLF-HASTA                  PIC 9(8)  VALUE ZERO.
002250       05  FILLER                       PIC X(10).
002260  
002270    01  LK-CLF-SALIDA.
002280        05  LK-CLF-VALIDA                  PIC X(01).
002290            88  LK-CLF-FECHA-VALIDA            VALUE 'S'.
002300        05  LK-CLF-DIA-SEMANA              PIC 9(1).
002310        05  LK-CLF-EN-RANGO                 PIC X(01).
002320            88  LK-CLF-FECHA-EN-RANGO           VALUE 'S'.
002330        05  LK-CLF-MOTIVO-ERROR.
002340            10  LK-CLF-MOTIVO               PIC X(40).
002350       05  FILLER                       PIC X(10).
002360  
002370*-----------------------------------------------------------------*
002380* PRINT-LINE EDIT GROUPS - EACH REDEFINES THE REPORT FD BUFFER.     *
002390*-----------------------------------------------------------------*
002400    01  WS-FCST-LINEAS.
002410        05  WS-TIT-SECCION                 PIC X(20)     VALUE SPACES.
002420        05  FILLER                         PIC X(112)    VALUE SPACES.
002430  
002440    01  WS-FCST-ENCABEZADO-R REDEFINES WS-FCST-LINEAS.
002450        05  FILLER                         PIC X(10)
002460                       VALUE 'CASH NOW: '.
002470        05  WS-ENC-EFECTIVO                PIC ---,---,---,--9.99
002480                                                           VALUE ZERO.
002490        05  FILLER                         PIC X(8)
002500                       VALUE ' BURN:  '.
002510        05  WS-ENC-TASA-QUEMA              PIC ----,---,--9.99
002520                                                           VALUE ZERO.
002530        05  FILLER                         PIC X(9)
002540                       VALUE ' RUNWAY: '.
002550        05  WS-ENC-RUNWAY                  PIC ZZZZ9     VALUE ZERO.
002560        05  FILLER                         PIC X(6)
002570                       VALUE ' CONF:'.
002580        05  WS-ENC-CONFIANZA                PIC 9.99     VALUE ZERO.
002590        05  FILLER                         PIC X(15)    VALUE SPACES.
002600  
002610    01  WS-FCST-ESCENARIOS-R REDEFINES WS-FCST-LINEAS.
002620        05  FILLER                         PIC X(6)
002630                       VALUE 'LOW: '.
002640        05  WS-ESC-BAJO                     PIC ---,---,---,--9.99
002650                                                           VALUE ZERO.
002660        05  FILLER                         PIC X(6)
002670                       VALUE ' MID:'.
002680        05  WS-ESC-MEDIO                    PIC ---,---,---,--9.99
002690                                                           VALUE ZERO.
002700        05  FILLER                         PIC X(7)
002710                       VALUE ' HIGH: '.
002720        05  WS-ESC-ALTO                     PIC ---,---,---,--9.99
002730                                                           VALUE ZERO.
002740        05  FILLER                         PIC X(46)    VALUE SPACES.
002750  
002760    01  WS-FCST-AVISO-R REDEFINES WS-FCST-LINEAS.
002770        05  WS-AVI-MENSAJE                  PIC X(80)    VALUE SPACES.
002780        05  FILLER                          PIC X(52)    VALUE SPACES.
002790  
002800    01  WS-FCST-DETALLE-R REDEFINES WS-FCST-LINEAS.
002810        05  WS-DET-FECHA                    PIC 9(8)     VALUE ZERO.
002820        05  FILLER                          PIC X(1)     VALUE SPACE.
002830        05  WS-DET-CASH-PROYECTADO          PIC ---,---,---,--9.99
002840                                                           VALUE ZERO.
002850        05  WS-DET-INFLOW                   PIC ---,---,---,--9.99
002860                                                           VALUE ZERO.
002870        05  WS-DET-OUTFLOW                  PIC ---,---,---,--9.99
002880                                                           VALUE ZERO.
002890        05  FILLER                          PIC X(53)    VALUE SPACES.
002900  
002910    01  WS-FCST-GASTO-R REDEFINES WS-FCST-LINEAS.
002920        05  WS-GF-ID                   PIC X(36)    VALUE SPACES.  CR-0234
002930        05  FILLER                           PIC X(01)    VALUE SPACE.
002940        05  WS-GF-DESCRIPCION                PIC X(20)    VALUE SPACES.
002950        05  WS-GF-MONTO                      PIC ---,---,--9.99
002960                                                           VALUE ZERO.
002970        05  WS-GF-FECHA                      PIC 9(8)     VALUE ZERO.
002980        05  FILLER                            PIC X(49)   VALUE SPACES.
002990  
003000*-----------------------------------------------------------------*
003010    PROCEDURE DIVISION.
003020*-----------------------------------------------------------------*
003030  
003040        PERFORM 1000-INICIAR-PROGRAMA
003050           THRU 1000-INICIAR-PROGRAMA-FIN.
003060  
003070        PERFORM 2000-CARGAR-HISTORIA
003080           THRU 2000-CARGAR-HISTORIA-FIN
003090          UNTIL WS-NO-HAY-MAS-TRANSACCIONES.
003100  
003110        PERFORM 3000-FINALIZAR-PROGRAMA
003120           THRU 3000-FINALIZAR-PROGRAMA-FIN.
003130  
003140        STOP RUN.
003150  
003160*-----------------------------------------------------------------*
003170    1000-INICIAR-PROGRAMA.
003180  
003190        OPEN INPUT  ENT-PARAMETROS.
003200        OPEN INPUT  ENT-TRANSACCIONES.
003210        OPEN OUTPUT SAL-CASHFCST.
003220  
003230        IF NOT FS-PARAMETROS-FILE-OK
003240           DISPLAY 'CASHFCST - ERROR AL ABRIR PARMCASH: ' FS-PARAMETROS
003250              UPON CONSOLA-OPERADOR                                CR-0240
003260           STOP RUN
003270        END-IF.
003280  
003290        READ ENT-PARAMETROS.
003300  
003310        IF NOT FS-PARAMETROS-FILE-OK
003320           DISPLAY 'CASHFCST - PARMCASH SIN REGISTRO DE PARAMETROS'
003330              UPON CONSOLA-OPERADOR                                CR-0240
003340           STOP RUN
003350        END-IF.
003360  
003370        MOVE ZERO TO WS-CONT-HISTORIA.
003380        MOVE ZERO TO WS-CONT-GASTOS-FUT.
003390        MOVE ZERO TO WS-GASTO-30-ACUM.
003400        MOVE PRM-FECHA-CORRIDA TO WS-FECHA-MIN-HISTORIA.
003410  
003420        PERFORM 1100-INICIALIZAR-SEMANALES
003430           THRU 1100-INICIALIZAR-SEMANALES-FIN
003440          VARYING WS-IDX-DIA FROM 1 BY 1 UNTIL WS-IDX-DIA > 7.
003450  
003460        MOVE PRM-FECHA-CORRIDA TO WS-FECHA-TRABAJO.
003470        PERFORM 1200-RESTAR-UN-DIA THRU 1200-RESTAR-UN-DIA-FIN
003480           VARYING WS-CONTADOR-PASOS FROM 1 BY 1 UNTIL WS-CONTADOR-PASOS > 90.
003490        MOVE WS-FECHA-TRABAJO TO WS-FECHA-DESDE-90.
003500  
003510        MOVE PRM-FECHA-CORRIDA TO WS-FECHA-TRABAJO.
003520        PERFORM 1200-RESTAR-UN-DIA THRU 1200-RESTAR-UN-DIA-FIN
003530           VARYING WS-CONTADOR-PASOS FROM 1 BY 1 UNTIL WS-CONTADOR-PASOS > 30.
003540        MOVE WS-FECHA-TRABAJO TO WS-FECHA-DESDE-30.
003550  
003560        MOVE PRM-FECHA-CORRIDA TO WS-FECHA-TRABAJO.
003570        PERFORM 1300-SUMAR-UN-DIA THRU 1300-SUMAR-UN-DIA-FIN
003580           VARYING WS-CONTADOR-PASOS FROM 1 BY 1 UNTIL WS-CONTADOR-PASOS > 90.
003590        MOVE WS-FECHA-TRABAJO TO WS-FECHA-HASTA-90.
003600  
003610    1000-INICIAR-PROGRAMA-FIN.
003620        EXIT.
003630  
003640*-----------------------------------------------------------------*
003650    1100-INICIALIZAR-SEMANALES.
003660  
003670        MOVE ZERO TO WS-TBL-INFLOW-SUMA (WS-IDX-DIA).
003680        MOVE ZERO TO WS-TBL-INFLOW-CONT (WS-IDX-DIA).
003690        MOVE ZERO TO WS-TBL-OUTFLOW-SUMA (WS-IDX-DIA).
003700        MOVE ZERO TO WS-TBL-OUTFLOW-CONT (WS-IDX-DIA).
003710  
003720    1100-INICIALIZAR-SEMANALES-FIN.
003730        EXIT.
003740  
003750*-----------------------------------------------------------------*
003760* ADD-A-DAY, SUBTRACT-A-DAY - OPERATE ON WS-FECHA-TRABAJO, USING    *
003770* THE SAME LEAP-YEAR TEST AS CLFECHA PARAGRAPH 1100-CALC-BISIESTO.  *
003780*-----------------------------------------------------------------*
003790    1200-RESTAR-UN-DIA.
003800  
003810        SUBTRACT 1 FROM WS-FECHA-DD.
003820  
003830        IF WS-FECHA-DD < 1
003840           IF WS-FECHA-MM = 1
003850              MOVE 12 TO WS-FECHA-MM
003860              SUBTRACT 1 FROM WS-FECHA-AAAA
003870           ELSE
003880              SUBTRACT 1 FROM WS-FECHA-MM
003890           END-IF
003900           PERFORM 1400-CALC-BISIESTO THRU 1400-CALC-BISIESTO-FIN
003910           MOVE WS-TBL-DIAS-MES (WS-FECHA-MM) TO WS-DIAS-EN-MES
003920           IF WS-FECHA-MM = 2 AND WS-ES-BISIESTO
003930              MOVE 29 TO WS-DIAS-EN-MES
003940           END-IF
003950           MOVE WS-DIAS-EN-MES TO WS-FECHA-DD
003960        END-IF.
003970  
003980    1200-RESTAR-UN-DIA-FIN.
003990        EXIT.
004000  
004010    1300-SUMAR-UN-DIA.
004020  
004030        ADD 1 TO WS-FECHA-DD.
004040  
004050        PERFORM 1400-CALC-BISIESTO THRU 1400-CALC-BISIESTO-FIN.
004060        MOVE WS-TBL-DIAS-MES (WS-FECHA-MM) TO WS-DIAS-EN-MES.
004070        IF WS-FECHA-MM = 2 AND WS-ES-BISIESTO
004080           MOVE 29 TO WS-DIAS-EN-MES
004090        END-IF.
004100  
004110        IF WS-FECHA-DD > WS-DIAS-EN-MES
004120           MOVE 1 TO WS-FECHA-DD
004130           ADD 1 TO WS-FECHA-MM
004140           IF WS-FECHA-MM > 12
004150              MOVE 1 TO WS-FECHA-MM
004160              ADD 1 TO WS-FECHA-AAAA
004170           END-IF
004180        END-IF.
004190  
004200    1300-SUMAR-UN-DIA-FIN.
004210        EXIT.
004220  
004230    1400-CALC-BISIESTO.
004240  
004250        DIVIDE WS-FECHA-AAAA BY 4 GIVING WS-DIV-AUX
004260                                  REMAINDER WS-RESIDUO-4.
004270        DIVIDE WS-FECHA-AAAA BY 100 GIVING WS-DIV-AUX
004280                                  REMAINDER WS-RESIDUO-100.
004290        DIVIDE WS-FECHA-AAAA BY 400 GIVING WS-DIV-AUX
004300                                  REMAINDER WS-RESIDUO-400.
004310  
004320        IF WS-RESIDUO-400 = 0
004330           MOVE 'S' TO WS-IND-BISIESTO
004340        ELSE
004350           IF WS-RESIDUO-100 = 0
004360              MOVE 'N' TO WS-IND-BISIESTO
004370           ELSE
004380              IF WS-RESIDUO-4 = 0
004390                 MOVE 'S' TO WS-IND-BISIESTO
004400              ELSE
004410                 MOVE 'N' TO WS-IND-BISIESTO
004420              END-IF
004430           END-IF
004440        END-IF.
004450  
004460    1400-CALC-BISIESTO-FIN.
004470        EXIT.
004480  
004490*-----------------------------------------------------------------*
004500    2000-CARGAR-HISTORIA.
004510  
004520        READ ENT-TRANSACCIONES.
004530  
004540        EVALUATE TRUE
004550            WHEN FS-TRANSACCIONES-FILE-EOF
004560                 MOVE 'S' TO WS-SW-FIN-TRANSACCIONES
004570            WHEN FS-TRANSACCIONES-FILE-OK
004580                 IF TXN-USER-ID = PRM-USER-ID
004590                    PERFORM 2100-CLASIFICAR-TRANSACCION
004600                       THRU 2100-CLASIFICAR-TRANSACCION-FIN
004610                 END-IF
004620            WHEN OTHER
004630                 DISPLAY 'CASHFCST - ERROR AL LEER ARCHIVO TRANSACTIONS'
004640                 DISPLAY 'FILE STATUS: ' FS-TRANSACCIONES
004650                 MOVE 'S' TO WS-SW-FIN-TRANSACCIONES
004660        END-EVALUATE.
004670  
004680    2000-CARGAR-HISTORIA-FIN.
004690        EXIT.
004700  
004710    2100-CLASIFICAR-TRANSACCION.
004720  
004730        IF TXN-OCCURRED-DATE >= WS-FECHA-DESDE-90
004740           AND TXN-OCCURRED-DATE <= PRM-FECHA-CORRIDA
004750           PERFORM 2200-CARGAR-EN-HISTORIA
004760              THRU 2200-CARGAR-EN-HISTORIA-FIN
004770        END-IF.
004780  
004790        IF TXN-TIPO-GASTO
004800           IF TXN-OCCURRED-DATE > PRM-FECHA-CORRIDA
004810              AND TXN-OCCURRED-DATE <= WS-FECHA-HASTA-90
004820              PERFORM 2300-CARGAR-GASTO-FUTURO
004830                 THRU 2300-CARGAR-GASTO-FUTURO-FIN
004840           END-IF
004850        END-IF.
004860  
004870    2100-CLASIFICAR-TRANSACCION-FIN.
004880        EXIT.
004890  
004900    2200-CARGAR-EN-HISTORIA.
004910  
004920        IF WS-CONT-HISTORIA >= 5000
004930           GO TO 2200-CARGAR-EN-HISTORIA-FIN
004940        END-IF.
004950  
004960        ADD 1 TO WS-CONT-HISTORIA.
004970  
004980        MOVE TXN-TYPE          TO WS-TBL-HIST-TIPO (WS-CONT-HISTORIA).
004990        MOVE TXN-OCCURRED-DATE TO WS-TBL-HIST-FECHA (WS-CONT-HISTORIA).
005000        MOVE TXN-DAY-OF-WEEK   TO WS-TBL-HIST-DIA-SEM (WS-CONT-HISTORIA).
005010  
005020        IF TXN-AMOUNT-USD NOT = ZERO
005030           MOVE TXN-AMOUNT-USD TO WS-TBL-HIST-MONTO (WS-CONT-HISTORIA)
005040        ELSE
005050           MOVE TXN-AMOUNT     TO WS-TBL-HIST-MONTO (WS-CONT-HISTORIA)
005060        END-IF.
005070  
005080        IF TXN-OCCURRED-DATE < WS-FECHA-MIN-HISTORIA
005090           MOVE TXN-OCCURRED-DATE TO WS-FECHA-MIN-HISTORIA
005100        END-IF.
005110  
005120        EVALUATE TRUE
005130            WHEN WS-TBL-HIST-ORDEN (WS-CONT-HISTORIA)
005140                 ADD 1 TO WS-TBL-INFLOW-CONT (TXN-DAY-OF-WEEK)
005150                 ADD WS-TBL-HIST-MONTO (WS-CONT-HISTORIA)
005160                                    TO WS-TBL-INFLOW-SUMA (TXN-DAY-OF-WEEK)
005170            WHEN WS-TBL-HIST-PAUTA (WS-CONT-HISTORIA)
005180                 OR WS-TBL-HIST-GASTO (WS-CONT-HISTORIA)
005190                 ADD 1 TO WS-TBL-OUTFLOW-CONT (TXN-DAY-OF-WEEK)
005200                 ADD WS-TBL-HIST-MONTO (WS-CONT-HISTORIA)
005210                                  TO WS-TBL-OUTFLOW-SUMA (TXN-DAY-OF-WEEK)
005220            WHEN OTHER
005230                 CONTINUE
005240        END-EVALUATE.
005250  
005260        IF WS-TBL-HIST-GASTO (WS-CONT-HISTORIA)
005270           AND TXN-OCCURRED-DATE >= WS-FECHA-DESDE-30
005280           ADD WS-TBL-HIST-MONTO (WS-CONT-HISTORIA) TO WS-GASTO-30-ACUM
005290        END-IF.
005300  
005310    2200-CARGAR-EN-HISTORIA-FIN.
005320        EXIT.
005330  
005340    2300-CARGAR-GASTO-FUTURO.
005350  
005360        IF WS-CONT-GASTOS-FUT >= 500
005370           GO TO 2300-CARGAR-GASTO-FUTURO-FIN
005380        END-IF.
005390  
005400        ADD 1 TO WS-CONT-GASTOS-FUT.
005410  
005420        MOVE TXN-ID             TO WS-TBL-GF-ID (WS-CONT-GASTOS-FUT).
005430        MOVE TXN-PLATFORM       TO WS-TBL-GF-DESCRIPCION (WS-CONT-GASTOS-FUT).
005440        MOVE TXN-OCCURRED-DATE  TO WS-TBL-GF-FECHA (WS-CONT-GASTOS-FUT).
005450        MOVE WS-TBL-ORDEN-GF (WS-CONT-GASTOS-FUT) TO WS-TBL-ORDEN-GF
005460                                                   (WS-CONT-GASTOS-FUT).
005470        MOVE WS-CONT-GASTOS-FUT TO WS-TBL-ORDEN-GF (WS-CONT-GASTOS-FUT).
005480  
005490        IF TXN-AMOUNT-USD NOT = ZERO
005500           MOVE TXN-AMOUNT-USD TO WS-TBL-GF-MONTO (WS-CONT-GASTOS-FUT)
005510        ELSE
005520           MOVE TXN-AMOUNT     TO WS-TBL-GF-MONTO (WS-CONT-GASTOS-FUT)
005530        END-IF.
005540  
005550    2300-CARGAR-GASTO-FUTURO-FIN.
005560        EXIT.
005570  
005580*-----------------------------------------------------------------*
005590    3000-FINALIZAR-PROGRAMA.
005600  
005610        MOVE PRM-EFECTIVO-ACTUAL TO WS-RES-EFECTIVO-ACTUAL.
005620  
005630        IF WS-CONT-HISTORIA < 7
005640           MOVE 'N' TO WS-SW-DATOS-SUFICIENTES
005650           PERFORM 3100-PRONOSTICO-INSUFICIENTE
005660              THRU 3100-PRONOSTICO-INSUFICIENTE-FIN
005670        ELSE
005680           MOVE 'S' TO WS-SW-DATOS-SUFICIENTES
005690           PERFORM 3200-CALCULAR-PROMEDIOS-SEMANA
005700              THRU 3200-CALCULAR-PROMEDIOS-SEMANA-FIN
005710           PERFORM 3300-CALCULAR-TASA-QUEMA
005720              THRU 3300-CALCULAR-TASA-QUEMA-FIN
005730           PERFORM 3400-PROYECTAR-Y-EMITIR
005740              THRU 3400-PROYECTAR-Y-EMITIR-FIN
005750           PERFORM 3500-CALCULAR-RUNWAY-CONFIANZA
005760              THRU 3500-CALCULAR-RUNWAY-CONFIANZA-FIN
005770        END-IF.
005780  
005790        PERFORM 3600-IMPRIMIR-ENCABEZADO
005800           THRU 3600-IMPRIMIR-ENCABEZADO-FIN.
005810  
005820        IF WS-CONT-GASTOS-FUT > 1
005830           PERFORM 3700-ORDENAR-GASTOS
005840              THRU 3700-ORDENAR-GASTOS-FIN
005850        END-IF.
005860  
005870        PERFORM 3800-IMPRIMIR-GASTOS-FUTUROS
005880           THRU 3800-IMPRIMIR-GASTOS-FUTUROS-FIN.
005890  
005900        CLOSE ENT-PARAMETROS
005910              ENT-TRANSACCIONES
005920              SAL-CASHFCST.
005930  
005940    3000-FINALIZAR-PROGRAMA-FIN.
005950        EXIT.
005960  
005970*-----------------------------------------------------------------*
005980    3100-PRONOSTICO-INSUFICIENTE.
005990  
006000        MOVE ZERO TO WS-RES-TASA-QUEMA.
006010        MOVE 'S' TO WS-RES-RUNWAY-INFINITO.
006020        MOVE WS-RES-EFECTIVO-ACTUAL TO WS-RES-BAJO.
006030        MOVE WS-RES-EFECTIVO-ACTUAL TO WS-RES-MEDIO.
006040        MOVE WS-RES-EFECTIVO-ACTUAL TO WS-RES-ALTO.
006050        MOVE 0.10 TO WS-RES-CONFIANZA.
006060        MOVE WS-CONT-HISTORIA TO WS-RES-DIAS-DATOS.
006070  
006080        MOVE WS-CONT-HISTORIA TO WS-CONT-HISTORIA-D.              CR-0226
006090  
006100        MOVE SPACES TO WS-RES-MENSAJE.
006110        STRING 'INSUFFICIENT HISTORICAL DATA. NEED AT LEAST 7 DAYS, '
006120               'HAVE ' DELIMITED BY SIZE
006130               WS-CONT-HISTORIA-D DELIMITED BY SIZE               CR-0226
006140               '.' DELIMITED BY SIZE
006150               INTO WS-RES-MENSAJE.
006160  
006170    3100-PRONOSTICO-INSUFICIENTE-FIN.
006180        EXIT.
006190  
006200*-----------------------------------------------------------------*
006210    3200-CALCULAR-PROMEDIOS-SEMANA.                               CR-0182 
006220  
006230        PERFORM 3210-PROMEDIAR-UN-DIA
006240           THRU 3210-PROMEDIAR-UN-DIA-FIN
006250          VARYING WS-IDX-DIA FROM 1 BY 1 UNTIL WS-IDX-DIA > 7.
006260  
006270    3200-CALCULAR-PROMEDIOS-SEMANA-FIN.
006280        EXIT.
006290  
006300    3210-PROMEDIAR-UN-DIA.
006310  
006320        IF WS-TBL-INFLOW-CONT (WS-IDX-DIA) > ZERO
006330           COMPUTE WS-TBL-INFLOW-PROM (WS-IDX-DIA) ROUNDED =
006340                WS-TBL-INFLOW-SUMA (WS-IDX-DIA) /
006350                WS-TBL-INFLOW-CONT (WS-IDX-DIA)
006360        ELSE
006370           MOVE ZERO TO WS-TBL-INFLOW-PROM (WS-IDX-DIA)
006380        END-IF.
006390  
006400        IF WS-TBL-OUTFLOW-CONT (WS-IDX-DIA) > ZERO
006410           COMPUTE WS-TBL-OUTFLOW-PROM (WS-IDX-DIA) ROUNDED =
006420                WS-TBL-OUTFLOW-SUMA (WS-IDX-DIA) /
006430                WS-TBL-OUTFLOW-CONT (WS-IDX-DIA)
006440        ELSE
006450           MOVE ZERO TO WS-TBL-OUTFLOW-PROM (WS-IDX-DIA)
006460        END-IF.
006470  
006480    3210-PROMEDIAR-UN-DIA-FIN.
006490        EXIT.
006500  
006510*-----------------------------------------------------------------*
006520    3300-CALCULAR-TASA-QUEMA.
006530  
006540        COMPUTE WS-RES-TASA-QUEMA ROUNDED = WS-GASTO-30-ACUM / 30.
006550  
006560    3300-CALCULAR-TASA-QUEMA-FIN.
006570        EXIT.
006580  
006590*-----------------------------------------------------------------*
006600    3400-PROYECTAR-Y-EMITIR.                                      CR-0191 
006610  
006620        MOVE WS-RES-EFECTIVO-ACTUAL TO WS-CASH-PROYECTADO.
006630        MOVE PRM-FECHA-CORRIDA TO WS-FECHA-TRABAJO.
006640  
006650        PERFORM 3410-PROYECTAR-UN-DIA
006660           THRU 3410-PROYECTAR-UN-DIA-FIN
006670          VARYING WS-IDX-I FROM 1 BY 1
006680            UNTIL WS-IDX-I > PRM-DIAS-PROYECCION.
006690  
006700        MOVE WS-CASH-PROYECTADO TO WS-RES-MEDIO.
006710  
006720        COMPUTE WS-RES-BAJO =
006730             WS-RES-EFECTIVO-ACTUAL -
006740             (WS-RES-TASA-QUEMA * 0.8 * PRM-DIAS-PROYECCION).
006750        COMPUTE WS-RES-ALTO =
006760             WS-RES-EFECTIVO-ACTUAL -
006770             (WS-RES-TASA-QUEMA * 1.2 * PRM-DIAS-PROYECCION).
006780  
006790        IF WS-RES-BAJO > WS-RES-MEDIO
006800           MOVE WS-RES-MEDIO TO WS-RES-BAJO
006810        END-IF.
006820        IF WS-RES-ALTO < WS-RES-MEDIO
006830           MOVE WS-RES-MEDIO TO WS-RES-ALTO
006840        END-IF.
006850  
006860    3400-PROYECTAR-Y-EMITIR-FIN.
006870        EXIT.
006880  
006890    3410-PROYECTAR-UN-DIA.
006900  
006910        ADD 1 TO WS-CONT-DIAS-PROYECTADOS.
006920        PERFORM 1300-SUMAR-UN-DIA THRU 1300-SUMAR-UN-DIA-FIN.
006930        MOVE WS-FECHA-TRABAJO TO LK-CLF-FECHA.
006940        MOVE ZERO TO LK-CLF-DESDE.
006950        MOVE ZERO TO LK-CLF-HASTA.
006960  
006970        CALL 'CLFECHA' USING LK-CLF-ENTRADA, LK-CLF-SALIDA.
006980  
006990        MOVE WS-TBL-INFLOW-PROM (LK-CLF-DIA-SEMANA)  TO WS-INFLOW-DIA.
007000        MOVE WS-TBL-OUTFLOW-PROM (LK-CLF-DIA-SEMANA) TO WS-OUTFLOW-DIA.
007010  
007020        ADD WS-INFLOW-DIA TO WS-CASH-PROYECTADO.
007030        SUBTRACT WS-OUTFLOW-DIA FROM WS-CASH-PROYECTADO.
007040  
007050        INITIALIZE WS-FCST-DETALLE-R.
007060        MOVE WS-FECHA-TRABAJO     TO WS-DET-FECHA.
007070        MOVE WS-CASH-PROYECTADO   TO WS-DET-CASH-PROYECTADO.
007080        MOVE WS-INFLOW-DIA        TO WS-DET-INFLOW.
007090        MOVE WS-OUTFLOW-DIA       TO WS-DET-OUTFLOW.
007100        MOVE WS-FCST-DETALLE-R    TO WS-SAL-CASHFCST.
007110        WRITE WS-SAL-CASHFCST.
007120  
007130    3410-PROYECTAR-UN-DIA-FIN.
007140        EXIT.
007150  
007160*-----------------------------------------------------------------*
007170    3500-CALCULAR-RUNWAY-CONFIANZA.
007180  
007190        IF WS-RES-EFECTIVO-ACTUAL <= ZERO
007200           MOVE ZERO TO WS-RES-DIAS-RUNWAY
007210           MOVE 'N' TO WS-RES-RUNWAY-INFINITO
007220        ELSE
007230           IF WS-RES-TASA-QUEMA <= ZERO
007240              MOVE 'S' TO WS-RES-RUNWAY-INFINITO
007250           ELSE
007260              MOVE 'N' TO WS-RES-RUNWAY-INFINITO
007270              DIVIDE WS-RES-EFECTIVO-ACTUAL BY WS-RES-TASA-QUEMA
007280                    GIVING WS-RES-DIAS-RUNWAY
007290           END-IF
007300        END-IF.
007310  
007320        MOVE PRM-FECHA-CORRIDA TO WS-FECHA-TRABAJO.
007330        SUBTRACT WS-FECHA-MIN-HISTORIA FROM WS-FECHA-TRABAJO
007340                 GIVING WS-RES-DIAS-DATOS.
007350  
007360        MOVE ZERO TO WS-CONTADOR-PASOS.
007370        MOVE WS-FECHA-MIN-HISTORIA TO WS-FECHA-TRABAJO.
007380        PERFORM 3510-CONTAR-DIA-DATO
007390           THRU 3510-CONTAR-DIA-DATO-FIN
007400          UNTIL WS-FECHA-TRABAJO >= PRM-FECHA-CORRIDA
007410             OR WS-CONTADOR-PASOS > 90.
007420        MOVE WS-CONTADOR-PASOS TO WS-RES-DIAS-DATOS.
007430  
007440        EVALUATE TRUE
007450            WHEN WS-RES-DIAS-DATOS < 7
007460                 MOVE 0.30 TO WS-RES-CONFIANZA
007470            WHEN WS-RES-DIAS-DATOS < 30
007480                 MOVE 0.60 TO WS-RES-CONFIANZA
007490            WHEN WS-RES-DIAS-DATOS < 90
007500                 MOVE 0.80 TO WS-RES-CONFIANZA
007510            WHEN OTHER
007520                 MOVE 0.95 TO WS-RES-CONFIANZA
007530        END-EVALUATE.
007540  
007550        IF WS-RES-CONFIANZA < 0.60
007560           MOVE SPACES TO WS-RES-MENSAJE
007570           STRING 'LOW CONFIDENCE FORECAST DUE TO LIMITED HISTORICAL '
007580                  'DATA' DELIMITED BY SIZE
007590                  INTO WS-RES-MENSAJE
007600        END-IF.
007610  
007620    3500-CALCULAR-RUNWAY-CONFIANZA-FIN.
007630        EXIT.
007640  
007650    3510-CONTAR-DIA-DATO.
007660  
007670        PERFORM 1300-SUMAR-UN-DIA THRU 1300-SUMAR-UN-DIA-FIN.
007680        ADD 1 TO WS-CONTADOR-PASOS.
007690  
007700    3510-CONTAR-DIA-DATO-FIN.
007710        EXIT.
007720  
007730*-----------------------------------------------------------------*
007740    3600-IMPRIMIR-ENCABEZADO.
007750  
007760        INITIALIZE WS-FCST-ENCABEZADO-R.
007770        MOVE WS-RES-EFECTIVO-ACTUAL TO WS-ENC-EFECTIVO.
007780        MOVE WS-RES-TASA-QUEMA      TO WS-ENC-TASA-QUEMA.
007790        IF WS-RUNWAY-ES-INFINITO
007800           MOVE 99999 TO WS-ENC-RUNWAY
007810        ELSE
007820           MOVE WS-RES-DIAS-RUNWAY TO WS-ENC-RUNWAY
007830        END-IF.
007840        MOVE WS-RES-CONFIANZA       TO WS-ENC-CONFIANZA.
007850        MOVE WS-FCST-ENCABEZADO-R   TO WS-SAL-CASHFCST.
007860        WRITE WS-SAL-CASHFCST.
007870  
007880        INITIALIZE WS-FCST-ESCENARIOS-R.
007890        MOVE WS-RES-BAJO  TO WS-ESC-BAJO.
007900        MOVE WS-RES-MEDIO TO WS-ESC-MEDIO.
007910        MOVE WS-RES-ALTO  TO WS-ESC-ALTO.
007920        MOVE WS-FCST-ESCENARIOS-R TO WS-SAL-CASHFCST.
007930        WRITE WS-SAL-CASHFCST.
007940  
007950        IF WS-RES-MENSAJE NOT = SPACES
007960           INITIALIZE WS-FCST-AVISO-R
007970           MOVE WS-RES-MENSAJE TO WS-AVI-MENSAJE
007980           MOVE WS-FCST-AVISO-R TO WS-SAL-CASHFCST
007990           WRITE WS-SAL-CASHFCST
008000        END-IF.
008010  
008020    3600-IMPRIMIR-ENCABEZADO-FIN.
008030        EXIT.
008040  
008050*-----------------------------------------------------------------*
008060* INSERTION SORT OF THE UPCOMING-EXPENSE INDEX ARRAY, ASCENDING BY  *
008070* DUE DATE - SAME TECHNIQUE AS CAMPRANK'S RANKING SORT.             *
008080*-----------------------------------------------------------------*
008090    3700-ORDENAR-GASTOS.
008100  
008110        PERFORM 3710-INSERTAR-PASADA
008120           THRU 3710-INSERTAR-PASADA-FIN
008130          VARYING WS-IDX-I FROM 2 BY 1
008140            UNTIL WS-IDX-I > WS-CONT-GASTOS-FUT.
008150  
008160    3700-ORDENAR-GASTOS-FIN.
008170        EXIT.
008180  
008190    3710-INSERTAR-PASADA.
008200  
008210        MOVE WS-TBL-ORDEN-GF (WS-IDX-I) TO WS-VALOR-TEMP.
008220        MOVE WS-IDX-I TO WS-IDX-J.
008230  
008240        PERFORM 3720-DESPLAZAR-MAYORES
008250           THRU 3720-DESPLAZAR-MAYORES-FIN
008260          UNTIL WS-IDX-J < 2 OR
008270                WS-TBL-GF-FECHA (WS-TBL-ORDEN-GF (WS-IDX-J - 1)) <=
008280                WS-TBL-GF-FECHA (WS-VALOR-TEMP).
008290  
008300        MOVE WS-VALOR-TEMP TO WS-TBL-ORDEN-GF (WS-IDX-J).
008310  
008320    3710-INSERTAR-PASADA-FIN.
008330        EXIT.
008340  
008350    3720-DESPLAZAR-MAYORES.
008360  
008370        MOVE WS-TBL-ORDEN-GF (WS-IDX-J - 1) TO WS-TBL-ORDEN-GF (WS-IDX-J).
008380        SUBTRACT 1 FROM WS-IDX-J.
008390  
008400    3720-DESPLAZAR-MAYORES-FIN.
008410        EXIT.
008420  
008430*-----------------------------------------------------------------*
008440    3800-IMPRIMIR-GASTOS-FUTUROS.                                 CR-0198 
008450  
008460        INITIALIZE WS-FCST-LINEAS.
008470        MOVE 'UPCOMING EXPENSES' TO WS-TIT-SECCION.
008480        MOVE WS-FCST-LINEAS TO WS-SAL-CASHFCST.
008490        WRITE WS-SAL-CASHFCST.
008500  
008510        IF WS-CONT-GASTOS-FUT = 1
008520           MOVE 1 TO WS-TBL-ORDEN-GF (1)
008530        END-IF.
008540  
008550        PERFORM 3810-IMPRIMIR-UN-GASTO
008560           THRU 3810-IMPRIMIR-UN-GASTO-FIN
008570          VARYING WS-IDX-I FROM 1 BY 1
008580            UNTIL WS-IDX-I > PRM-TOP-N-GASTOS
008590               OR WS-IDX-I > WS-CONT-GASTOS-FUT.
008600  
008610    3800-IMPRIMIR-GASTOS-FUTUROS-FIN.
008620        EXIT.
008630  
008640    3810-IMPRIMIR-UN-GASTO.
008650  
008660        INITIALIZE WS-FCST-GASTO-R.
008670        MOVE WS-TBL-GF-ID (WS-TBL-ORDEN-GF (WS-IDX-I))             CR-0234
008680                                   TO WS-GF-ID.                    CR-0234
008690        MOVE WS-TBL-GF-DESCRIPCION (WS-TBL-ORDEN-GF (WS-IDX-I))
008700                                   TO WS-GF-DESCRIPCION.
008710        MOVE WS-TBL-GF-MONTO (WS-TBL-ORDEN-GF (WS-IDX-I))
008720                                   TO WS-GF-MONTO.
008730        MOVE WS-TBL-GF-FECHA (WS-TBL-ORDEN-GF (WS-IDX-I))
008740                                   TO WS-GF-FECHA.
008750        MOVE WS-FCST-GASTO-R TO WS-SAL-CASHFCST.
008760        WRITE WS-SAL-CASHFCST.
008770  
008780    3810-IMPRIMIR-UN-GASTO-FIN.
008790        EXIT.
